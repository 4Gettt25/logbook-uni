000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PGMLGMNT.
000120 AUTHOR. R. MONTENEGRO.
000130 INSTALLATION. CENTRO DE COMPUTOS - AREA OPERACIONES.
000140 DATE-WRITTEN. 09/12/1991.
000150 DATE-COMPILED.
000160 SECURITY. USO INTERNO - SOLO PERSONAL DE SISTEMAS.
000170*
000180***************************************************************
000190*    PGMLGMNT - BARRIDO DE MANTENIMIENTO DE LOGS POR SERVIDOR  *
000200*    ===================================================       *
000210*    FUNCIONAMIENTO                                            *
000220*    * PARA UN SERVER-ID DADO (TARJETA DDPARM), RECORRE SUS    *
000230*      REGISTROS DE TBLOGENT EN ORDEN DE FECHA/HORA ASCENDENTE *
000240*      Y, DENTRO DE LA MISMA FECHA/HORA, POR ENTRY-ID.          *
000250*    * RE-DETECTA EL NIVEL A PARTIR DEL TEXTO DEL MENSAJE       *
000260*      (TOKENS DE LOG DE BASE DE DATOS O PATRON DE ACCESO WEB). *
000270*    * SI LA OPCION DE FUSION ESTA ACTIVA Y EL REGISTRO ACTUAL  *
000280*      "PARECE CONTINUACION" DEL ANTERIOR, LO FUSIONA (APENDICE *
000290*      DEL MENSAJE CON SALTO DE LINEA) Y LO DA DE BAJA.         *
000300*    * SI LA CORRIDA ES EN MODO PRUEBA (DRY-RUN) NO SE GRABA     *
000310*      NADA, SOLO SE ACUMULAN LOS TOTALES.                      *
000320*    * EMITE EL REPORTE DE TOTALES DE MANTENIMIENTO (DDREPORT). *
000330*                                                                *
000340*    NOTA DE DISENO (RMN, 91-09-12)                             *
000350*    TBLOGENT SE MANTIENE NORMALMENTE EN SECUENCIA POR ENTRY-ID.*
000360*    PARA RECORRERLO POR SERVIDOR Y FECHA SE HACE UN SORT DE     *
000370*    TRABAJO (PASO 1); TERMINADO EL BARRIDO SE VUELVE A ORDENAR *
000380*    POR ENTRY-ID (PASO 2, PARRAFO 5000-REORDENAR-I) ANTES DE    *
000390*    ESCRIBIR EL MAESTRO DEFINITIVO, DE MODO QUE TBLOGENT QUEDE  *
000400*    EXACTAMENTE COMO LO ESPERAN LOS DEMAS PROGRAMAS.            *
000410***************************************************************
000420*    HISTORIA DE CAMBIOS
000430*    ---------------------------------------------------------
000440*    FECHA     AUTOR  PEDIDO      DESCRIPCION
000450*    --------  -----  ----------  -----------------------------
000460*    91-09-12  RMN    INIC-0008   VERSION INICIAL (TOMADA COMO
000470*                                 BASE DEL PROGRAMA DE BAJAS DE
000480*                                 MODIFICACIONES DE CLIENTE).
000490*    94-01-25  RMN    SR-0138     SE AGREGA DETECCION DE NIVEL
000500*                                 DESDE TOKENS DE LOG DE BD.
000510*    96-08-19  HBC    SR-0163     SE AGREGA LA FUSION DE LINEAS
000520*                                 DE CONTINUACION (SENTENCIAS SQL
000530*                                 PARTIDAS EN VARIAS LINEAS).
000540*    98-12-07  LQT    Y2K-0003   WL-TIMESTAMP A 4 DIGITOS DE
000550*                                 ANIO; SE AJUSTA EL SORT.
000560*    02-06-11  DFS    SR-0201     SE AGREGA MODO DRY-RUN.
000570*    05-03-30  DFS    SR-0225     SE AGREGA EL SEGUNDO SORT QUE
000580*                                 REORDENA TBLOGENT POR ENTRY-ID
000590*                                 AL FINALIZAR EL BARRIDO.
000600*    12-07-19  PEA    SR-0293     NORMALIZACION DE TOKENS DEBUG1
000610*                                 A DEBUG5 => DEBUG, PANIC =>
000620*                                 FATAL, NOTICE/STATEMENT/DETAIL/
000630*                                 HINT/CONTEXT => LOG.
000640*    16-02-25  PEA    SR-0311     CORRECCION DE PUNTERO EN
000650*                                 2210-BUSCAR-WEB-I: EL SALTO
000660*                                 DESPUES DE 'HTTP/1.1' QUEDABA UN
000670*                                 CARACTER CORTO (SOBRE EL ULTIMO
000680*                                 DIGITO DE LA VERSION, NO SOBRE LA
000690*                                 COMILLA/BLANCO SIGUIENTE), POR LO
000700*                                 QUE EL CODIGO DE STATUS CASI
000710*                                 SIEMPRE SE LEIA MAL. MISMA REVISION
000720*                                 QUE DETECTO EL PROBLEMA ANALOGO EN
000730*                                 PGMLGIMP (SR-0311 DE ESE PROGRAMA).
000740*    16-05-03  PEA    SR-0317     2320-VERIFICAR-INICIO-SQL-I NO
000750*                                 SALTEABA LOS BLANCOS DE SANGRIA
000760*                                 DE UNA CONTINUACION DE SENTENCIA
000770*                                 SQL ANTES DE COMPARAR CONTRA LAS
000780*                                 PALABRAS CLAVE, POR LO QUE LAS
000790*                                 CONTINUACIONES INDENTADAS NUNCA
000800*                                 SE FUSIONABAN (VER 2317-
000810*                                 CALCULAR-INICIO-I). MISMA REVISION
000820*                                 QUE LA SR-0317 DE PGMLGIMP.
000830*    16-07-14  PEA    SR-0325     2400-FUSIONAR-I RECORTABA EL
000840*                                 MENSAJE FUSIONADO SIN AVISO CUANDO
000850*                                 SUPERABA LOS 120 BYTES DE
000860*                                 WL-MESSAGE. SE AGREGA ON OVERFLOW
000870*                                 AL STRING CON UN AVISO POR
000880*                                 CONSOLA; EL RECORTE EN SI SIGUE
000890*                                 OCURRIENDO PORQUE EL LAYOUT
000900*                                 LOGENT ES DE LARGO FIJO.
000910*    -----------------------------------------------------------
000920*
000930*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000940 ENVIRONMENT DIVISION.
000950 CONFIGURATION SECTION.
000960*
000970 SPECIAL-NAMES.
000980     C01 IS TOP-OF-FORM.
000990*
001000 INPUT-OUTPUT SECTION.
001010 FILE-CONTROL.
001020*
001030     SELECT PARM     ASSIGN DDPARM
001040     FILE STATUS IS FS-PARM.
001050*
001060     SELECT LGOLD    ASSIGN DDLGOLD
001070     FILE STATUS IS FS-LGOLD.
001080*
001090     SELECT LGNEW    ASSIGN DDLGNEW
001100     FILE STATUS IS FS-LGNEW.
001110*
001120     SELECT REPORTE  ASSIGN DDREPORT
001130     FILE STATUS IS FS-REPORTE.
001140*
001150     SELECT WORKORD  ASSIGN DDWORK1
001160     FILE STATUS IS FS-WORKORD.
001170*
001180     SELECT WORKFIN  ASSIGN DDWORK2
001190     FILE STATUS IS FS-WORKFIN.
001200*
001210     SELECT SORTWK1  ASSIGN DDSORT1.
001220     SELECT SORTWK2  ASSIGN DDSORT2.
001230*
001240*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001250 DATA DIVISION.
001260 FILE SECTION.
001270*
001280 FD  PARM
001290     BLOCK CONTAINS 0 RECORDS
001300     RECORDING MODE IS F.
001310 01  REG-PARM                 PIC X(80).
001320*
001330 FD  LGOLD
001340     BLOCK CONTAINS 0 RECORDS
001350     RECORDING MODE IS F.
001360 01  REG-LGOLD                PIC X(250).
001370*
001380 FD  LGNEW
001390     BLOCK CONTAINS 0 RECORDS
001400     RECORDING MODE IS F.
001410 01  REG-LGNEW                PIC X(250).
001420*
001430 FD  REPORTE
001440     BLOCK CONTAINS 0 RECORDS
001450     RECORDING MODE IS F.
001460 01  REG-REPORTE              PIC X(132).
001470*
001480*    WORKORD RECIBE, YA ORDENADOS POR SERVIDOR/FECHA/ID, SOLO
001490*    LOS REGISTROS DEL SERVIDOR A PROCESAR MAS LOS DE LOS
001500*    RESTANTES SERVIDORES (QUE PASAN SIN TOCAR); WORKFIN RECIBE
001510*    EL RESULTADO DEL BARRIDO, TODAVIA EN ESE MISMO ORDEN.
001520 FD  WORKORD
001530     BLOCK CONTAINS 0 RECORDS
001540     RECORDING MODE IS F.
001550 01  REG-WORKORD              PIC X(250).
001560*
001570 FD  WORKFIN
001580     BLOCK CONTAINS 0 RECORDS
001590     RECORDING MODE IS F.
001600 01  REG-WORKFIN              PIC X(250).
001610*
001620*    EL REGISTRO DE TRABAJO DEL SORT ES EL MISMO LAYOUT DE TBLOGENT
001630*    (MISMAS POSICIONES DE BYTES), PARA PODER NOMBRAR LAS CLAVES
001640*    DE ORDENAMIENTO POR SU NOMBRE DE CAMPO EN VEZ DE POR COLUMNA.
001650 SD  SORTWK1.
001660     COPY LOGENT REPLACING WL- BY SW1-.
001670*
001680 SD  SORTWK2.
001690     COPY LOGENT REPLACING WL- BY SW2-.
001700*
001710 WORKING-STORAGE SECTION.
001720*=======================*
001730*
001740*----------- ARCHIVOS -------------------------------------------
001750 77  FS-PARM                  PIC XX       VALUE SPACES.
001760 77  FS-LGOLD                 PIC XX       VALUE SPACES.
001770 77  FS-LGNEW                 PIC XX       VALUE SPACES.
001780 77  FS-REPORTE               PIC XX       VALUE SPACES.
001790 77  FS-WORKORD               PIC XX       VALUE SPACES.
001800 77  FS-WORKFIN               PIC XX       VALUE SPACES.
001810*
001820 77  WS-STATUS-FIN            PIC X        VALUE 'N'.
001830     88  WS-FIN-LECTURA                    VALUE 'Y'.
001840     88  WS-NO-FIN-LECTURA                 VALUE 'N'.
001850*
001860*----------- PARAMETROS DE CORRIDA (DDPARM, UNA TARJETA) --------
001870*    COL 01-05  SERVER-ID A PROCESAR
001880*    COL 06-06  MERGE-CONTINUATIONS (S/N)
001890*    COL 07-07  DRY-RUN (S/N)
001900 01  WS-PARM-CARD.
001910     03  WS-PARM-SERVER-ID    PIC 9(05).
001920     03  WS-PARM-MERGE        PIC X(01).
001930         88  WS-MERGE-ACTIVO            VALUE 'S'.
001940     03  WS-PARM-DRYRUN       PIC X(01).
001950         88  WS-ES-DRYRUN               VALUE 'S'.
001960     03  FILLER               PIC X(73).
001970*
001980*----------- REGISTRO ANTERIOR "SOBREVIVIENTE" -------------------
001990*    SE MANTIENE EN MEMORIA PARA PODER FUSIONARLE CONTINUACIONES.
002000 77  WS-HAY-ANTERIOR          PIC X(01)    VALUE 'N'.
002010     88  WS-TIENE-ANTERIOR                VALUE 'S'.
002020     88  WS-NO-TIENE-ANTERIOR             VALUE 'N'.
002030     COPY LOGENT REPLACING WL- BY WA-.
002040*
002050*----------- REGISTRO ACTUAL EN PROCESO ---------------------------
002060     COPY LOGENT.
002070*
002080*----------- NIVEL RE-DETECTADO -----------------------------------
002090 77  WS-NIVEL-DETECTADO        PIC X(05)   VALUE SPACES.
002100 77  WS-HUBO-DETECCION         PIC X(01)   VALUE 'N'.
002110     88  WS-SI-DETECTO                     VALUE 'S'.
002120     88  WS-NO-DETECTO                     VALUE 'N'.
002130*
002140 77  WS-STATUS-FIN-AUX        PIC X(01)   VALUE 'N'.
002150     88  WS-ES-CONTINUACION                VALUE 'S'.
002160     88  WS-NO-ES-CONTINUACION             VALUE 'N'.
002170*
002180*    INDICA SI LA REGLA 1 (TOKEN DE LOG DE BD) ENCONTRO ALGO,
002190*    INDEPENDIENTEMENTE DE LA REGLA 2 (PATRON WEB) - SE USA SOLO
002200*    PARA LA REGLA DE CONTINUACION (VER PARRAFO 2300).
002210 77  WS-HUBO-TOKEN-BD          PIC X(01)   VALUE 'N'.
002220     88  WS-SI-HUBO-TOKEN-BD                VALUE 'S'.
002230     88  WS-NO-HUBO-TOKEN-BD                VALUE 'N'.
002240*
002250*----------- VARIABLES DE TRABAJO DE TEXTO ------------------------
002260 77  WS-POS                   PIC 9(03) COMP  VALUE ZEROS.
002270 77  WS-IDX                   PIC 9(03) COMP  VALUE ZEROS.
002280 77  WS-LARGO                 PIC 9(03) COMP  VALUE ZEROS.
002290 77  WS-LARGO-1                PIC 9(03) COMP  VALUE ZEROS.
002300 77  WS-INICIO-1               PIC 9(03) COMP  VALUE ZEROS.
002310 77  WS-MENSAJE-MAYUS         PIC X(120)      VALUE SPACES.
002320 01  WS-MSG-COMBINADO.
002330     03  WS-MSG-COMB-1        PIC X(120).
002340     03  WS-MSG-COMB-NL       PIC X(01).
002350     03  WS-MSG-COMB-2        PIC X(120).
002360*
002370*----------- TABLA DE TOKENS DE LOG DE BASE DE DATOS --------------
002380*    EL ORDEN DE LA TABLA NO IMPLICA PRIORIDAD; SE RECORRE LA
002390*    LINEA BUSCANDO EL PRIMER "TOKEN:" PRESENTE. CADA TOKEN TIENE
002400*    SU NORMALIZACION ASOCIADA EN LA MISMA POSICION DE LA TABLA.
002410 01  WS-TABLA-TOKENS-BD.
002420     03  FILLER  PIC X(20) VALUE 'ERROR   ERROR'.
002430     03  FILLER  PIC X(20) VALUE 'FATAL   FATAL'.
002440     03  FILLER  PIC X(20) VALUE 'PANIC   FATAL'.
002450     03  FILLER  PIC X(20) VALUE 'WARNING WARN '.
002460     03  FILLER  PIC X(20) VALUE 'WARN    WARN '.
002470     03  FILLER  PIC X(20) VALUE 'NOTICE  LOG  '.
002480     03  FILLER  PIC X(20) VALUE 'INFO    INFO '.
002490     03  FILLER  PIC X(20) VALUE 'LOG     LOG  '.
002500     03  FILLER  PIC X(20) VALUE 'DEBUG5  DEBUG'.
002510     03  FILLER  PIC X(20) VALUE 'DEBUG4  DEBUG'.
002520     03  FILLER  PIC X(20) VALUE 'DEBUG3  DEBUG'.
002530     03  FILLER  PIC X(20) VALUE 'DEBUG2  DEBUG'.
002540     03  FILLER  PIC X(20) VALUE 'DEBUG1  DEBUG'.
002550     03  FILLER  PIC X(20) VALUE 'DEBUG   DEBUG'.
002560     03  FILLER  PIC X(20) VALUE 'STATEMENTLOG  '.
002570     03  FILLER  PIC X(20) VALUE 'DETAIL  LOG  '.
002580     03  FILLER  PIC X(20) VALUE 'HINT    LOG  '.
002590     03  FILLER  PIC X(20) VALUE 'CONTEXT LOG  '.
002600 01  WS-TABLA-TOKENS-R REDEFINES WS-TABLA-TOKENS-BD.
002610     03  WS-TOKEN-ENTRADA OCCURS 18 TIMES.
002620         05  WS-TOKEN-TEXTO   PIC X(08).
002630         05  WS-TOKEN-NIVEL   PIC X(05).
002640         05  FILLER           PIC X(07).
002650*
002660*----------- ACUMULADORES DE LA PASADA ----------------------------
002670     COPY TOTALES.
002680*
002690*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002700 PROCEDURE DIVISION.
002710*
002720 MAIN-PROGRAM-I.
002730*
002740     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
002750     PERFORM 4000-BARRIDO-I THRU 4000-BARRIDO-F
002760                             UNTIL WS-FIN-LECTURA.
002770     PERFORM 5000-REORDENAR-I THRU 5000-REORDENAR-F.
002780     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
002790*
002800 MAIN-PROGRAM-F. GOBACK.
002810*
002820*--------------------------------------------------------------
002830 1000-INICIO-I.
002840*
002850     SET WS-NO-FIN-LECTURA   TO TRUE
002860     SET WS-NO-TIENE-ANTERIOR TO TRUE
002870*
002880     OPEN INPUT PARM
002890     IF FS-PARM NOT = '00' THEN
002900        DISPLAY '* ERROR EN OPEN PARM = ' FS-PARM
002910        MOVE 9999 TO RETURN-CODE
002920        SET WS-FIN-LECTURA TO TRUE
002930     ELSE
002940        READ PARM INTO WS-PARM-CARD
002950        CLOSE PARM
002960     END-IF
002970*
002980*    PASO 1 - ORDENAR TBLOGENT POR SERVIDOR/FECHA/ENTRY-ID
002990     SORT SORTWK1
003000        ON ASCENDING KEY SW1-SERVER-ID SW1-TIMESTAMP SW1-ENTRY-ID
003010        USING LGOLD
003020        GIVING WORKORD.
003030*
003040     OPEN INPUT WORKORD
003050     OPEN OUTPUT WORKFIN.
003060*
003070 1000-INICIO-F. EXIT.
003080*
003090*---- BARRIDO SECUENCIAL DE WORKORD (YA ORDENADO) ---------------
003100 4000-BARRIDO-I.
003110*
003120     READ WORKORD INTO WL-REG-LOGENT
003130     EVALUATE FS-WORKORD
003140        WHEN '00'
003150           PERFORM 4100-TRATAR-REG-I THRU 4100-TRATAR-REG-F
003160        WHEN '10'
003170           PERFORM 4900-VOLCAR-ANTERIOR-I
003180              THRU 4900-VOLCAR-ANTERIOR-F
003190           SET WS-FIN-LECTURA TO TRUE
003200        WHEN OTHER
003210           DISPLAY '*ERROR EN LECTURA WORKORD: ' FS-WORKORD
003220           MOVE 9999 TO RETURN-CODE
003230           SET WS-FIN-LECTURA TO TRUE
003240     END-EVALUATE.
003250*
003260 4000-BARRIDO-F. EXIT.
003270*
003280*---- UN REGISTRO FUERA DE NUESTRO SERVIDOR PASA SIN TOCAR -------
003290 4100-TRATAR-REG-I.
003300*
003310     IF WL-SERVER-ID NOT = WS-PARM-SERVER-ID THEN
003320        PERFORM 4900-VOLCAR-ANTERIOR-I THRU 4900-VOLCAR-ANTERIOR-F
003330        WRITE REG-WORKFIN FROM WL-REG-LOGENT
003340     ELSE
003350        ADD 1 TO WT-SCANNED-COUNT
003360        PERFORM 2200-DETECTAR-NIVEL-I THRU 2200-DETECTAR-NIVEL-F
003370        IF WS-MERGE-ACTIVO AND WS-TIENE-ANTERIOR THEN
003380           PERFORM 2300-ES-CONTINUACION-I
003390              THRU 2300-ES-CONTINUACION-F
003400        ELSE
003410           MOVE 'N' TO WS-STATUS-FIN-AUX
003420        END-IF
003430*
003440        IF WS-ES-CONTINUACION THEN
003450           PERFORM 2400-FUSIONAR-I THRU 2400-FUSIONAR-F
003460        ELSE
003470           PERFORM 4900-VOLCAR-ANTERIOR-I
003480              THRU 4900-VOLCAR-ANTERIOR-F
003490           PERFORM 2500-ACTUALIZAR-NIVEL-I
003500              THRU 2500-ACTUALIZAR-NIVEL-F
003510           MOVE WL-REG-LOGENT TO WA-REG-LOGENT
003520           SET WS-TIENE-ANTERIOR TO TRUE
003530        END-IF
003540     END-IF.
003550*
003560 4100-TRATAR-REG-F. EXIT.
003570*
003580*---- DETECTA EL NIVEL A PARTIR DEL MENSAJE (REGLA DETECTLEVEL) --
003590 2200-DETECTAR-NIVEL-I.
003600*
003610     MOVE SPACES TO WS-NIVEL-DETECTADO
003620     SET WS-NO-DETECTO TO TRUE
003630     SET WS-NO-HUBO-TOKEN-BD TO TRUE
003640     MOVE WL-MESSAGE TO WS-MENSAJE-MAYUS
003650     INSPECT WS-MENSAJE-MAYUS CONVERTING
003660        'abcdefghijklmnopqrstuvwxyz' TO
003670        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
003680*
003690*    REGLA 1 - TOKEN DE LOG DE BASE DE DATOS SEGUIDO DE ':'
003700     MOVE 1 TO WS-IDX
003710     PERFORM 2205-PROBAR-TOKEN-I THRU 2205-PROBAR-TOKEN-F
003720             UNTIL WS-IDX IS GREATER THAN 18
003730                OR WS-SI-DETECTO
003740*
003750*    REGLA 2 - PATRON DE ACCESO WEB "METODO URI HTTP/D.D" NNN
003760     IF WS-NO-DETECTO THEN
003770        PERFORM 2210-BUSCAR-WEB-I THRU 2210-BUSCAR-WEB-F
003780     END-IF.
003790*
003800 2200-DETECTAR-NIVEL-F. EXIT.
003810*
003820*---- PRUEBA UNA ENTRADA DE LA TABLA DE TOKENS DE LOG DE BD -------
003830 2205-PROBAR-TOKEN-I.
003840*
003850     MOVE 0 TO WS-LARGO
003860     INSPECT WS-TOKEN-TEXTO(WS-IDX) TALLYING WS-LARGO
003870        FOR CHARACTERS BEFORE INITIAL SPACE
003880     IF WS-LARGO IS GREATER THAN ZERO THEN
003890        MOVE 0 TO WS-POS
003900        INSPECT WS-MENSAJE-MAYUS TALLYING WS-POS
003910           FOR CHARACTERS BEFORE INITIAL
003920           WS-TOKEN-TEXTO(WS-IDX)(1:WS-LARGO)
003930        IF WS-POS IS LESS THAN 120 THEN
003940           ADD WS-LARGO TO WS-POS
003950           IF WS-MENSAJE-MAYUS(WS-POS:1) = ':' OR
003960              (WS-MENSAJE-MAYUS(WS-POS:1) = SPACE AND
003970               WS-MENSAJE-MAYUS(WS-POS + 1:1) = ':') THEN
003980              MOVE WS-TOKEN-NIVEL(WS-IDX) TO WS-NIVEL-DETECTADO
003990              SET WS-SI-DETECTO TO TRUE
004000              SET WS-SI-HUBO-TOKEN-BD TO TRUE
004010           END-IF
004020        END-IF
004030     END-IF
004040     ADD 1 TO WS-IDX.
004050*
004060 2205-PROBAR-TOKEN-F. EXIT.
004070*
004080*---- BUSCA EL PATRON DE ACCESO WEB EN EL MENSAJE -----------------
004090 2210-BUSCAR-WEB-I.
004100*
004110     MOVE 0 TO WS-IDX
004120     INSPECT WS-MENSAJE-MAYUS TALLYING WS-IDX
004130        FOR CHARACTERS BEFORE INITIAL 'HTTP/'
004140     IF WS-IDX IS LESS THAN 112 AND WS-IDX IS GREATER THAN 0 THEN
004150*       WS-IDX TRAE LA CANTIDAD DE CARACTERES ANTES DE 'HTTP/'; HAY
004160*       QUE SALTAR LOS 8 DE 'HTTP/1.1' MAS LA PROPIA 'H' PARA CAER
004170*       JUSTO DESPUES DEL TOKEN (9 POSICIONES EN TOTAL).
004180        ADD 9 TO WS-IDX
004190        IF WS-MENSAJE-MAYUS(WS-IDX:1) = '"' THEN
004200           ADD 2 TO WS-IDX
004210        ELSE
004220           ADD 1 TO WS-IDX
004230        END-IF
004240        IF WS-MENSAJE-MAYUS(WS-IDX:3) IS NUMERIC THEN
004250           MOVE WS-MENSAJE-MAYUS(WS-IDX:3) TO WS-NIVEL-DETECTADO(1:3)
004260           MOVE SPACES TO WS-NIVEL-DETECTADO(4:2)
004270           SET WS-SI-DETECTO TO TRUE
004280        END-IF
004290     END-IF.
004300*
004310 2210-BUSCAR-WEB-F. EXIT.
004320*
004330*---- DECIDE SI EL REGISTRO ACTUAL ES CONTINUACION DEL ANTERIOR --
004340 2300-ES-CONTINUACION-I.
004350*
004360     SET WS-NO-ES-CONTINUACION TO TRUE
004370     IF WS-NO-HUBO-TOKEN-BD THEN
004380        PERFORM 2310-VERIFICAR-PALABRA-CLAVE-I
004390           THRU 2310-VERIFICAR-PALABRA-CLAVE-F
004400     END-IF.
004410*
004420 2300-ES-CONTINUACION-F. EXIT.
004430*
004440*---- EL MENSAJE ANTERIOR DEBE TENER UNA MARCA DE ERROR SQL Y ----
004450*---- EL ACTUAL DEBE PARECER CONTINUACION DE SENTENCIA SQL -------
004460 2310-VERIFICAR-PALABRA-CLAVE-I.
004470*
004480*    SE BUSCAN LAS MARCAS EN EL MENSAJE ANTERIOR (SIN PASAR A
004490*    MAYUSCULAS: LA REGLA ES SENSIBLE A MAYUSCULAS/MINUSCULAS).
004500     IF WA-MESSAGE(1:120) NOT = SPACES THEN
004510        MOVE 0 TO WS-IDX
004520        INSPECT WA-MESSAGE TALLYING WS-IDX
004530           FOR ALL 'STATEMENT:' 'DETAIL:' 'HINT:' 'CONTEXT:' 'ERROR:'
004540        IF WS-IDX IS GREATER THAN ZERO THEN
004550           PERFORM 2320-VERIFICAR-INICIO-SQL-I
004560              THRU 2320-VERIFICAR-INICIO-SQL-F
004570        END-IF
004580     END-IF.
004590*
004600 2310-VERIFICAR-PALABRA-CLAVE-F. EXIT.
004610*
004620*---- EL MENSAJE ACTUAL EMPIEZA CON UNA PALABRA SQL, O TERMINA ---
004630*---- CON PUNTO Y COMA -------------------------------------------
004640 2320-VERIFICAR-INICIO-SQL-I.
004650*
004660     MOVE WL-MESSAGE TO WS-MSG-COMB-1
004670     INSPECT WS-MSG-COMB-1 CONVERTING
004680        'abcdefghijklmnopqrstuvwxyz' TO
004690        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
004700     MOVE 0 TO WS-LARGO-1
004710     PERFORM 2315-CALCULAR-LARGO-I THRU 2315-CALCULAR-LARGO-F
004720     MOVE 1 TO WS-INICIO-1
004730     PERFORM 2317-CALCULAR-INICIO-I THRU 2317-CALCULAR-INICIO-F
004740*
004750*    LA PALABRA CLAVE PUEDE VENIR CON BLANCOS DE SANGRIA DELANTE
004760*    (CONTINUACION DE UNA SENTENCIA SQL DE VARIAS LINEAS); SE
004770*    COMPARA A PARTIR DE WS-INICIO-1 EN VEZ DE LA COLUMNA 1. EL
004780*    TOPE DE 113 DEJA SITIO PARA LA PALABRA MAS LARGA (ROLLBACK,
004790*    8 BYTES) DENTRO DE LOS 120 BYTES DEL CAMPO.
004800     IF WS-INICIO-1 IS LESS THAN OR EQUAL TO WS-LARGO-1 AND
004810        WS-INICIO-1 IS LESS THAN OR EQUAL TO 113 THEN
004820        EVALUATE TRUE
004830           WHEN WS-MSG-COMB-1(WS-INICIO-1:6)  = 'SELECT'
004840              SET WS-ES-CONTINUACION TO TRUE
004850           WHEN WS-MSG-COMB-1(WS-INICIO-1:6)  = 'INSERT'
004860              SET WS-ES-CONTINUACION TO TRUE
004870           WHEN WS-MSG-COMB-1(WS-INICIO-1:6)  = 'UPDATE'
004880              SET WS-ES-CONTINUACION TO TRUE
004890           WHEN WS-MSG-COMB-1(WS-INICIO-1:6)  = 'DELETE'
004900              SET WS-ES-CONTINUACION TO TRUE
004910           WHEN WS-MSG-COMB-1(WS-INICIO-1:6)  = 'CREATE'
004920              SET WS-ES-CONTINUACION TO TRUE
004930           WHEN WS-MSG-COMB-1(WS-INICIO-1:5)  = 'ALTER'
004940              SET WS-ES-CONTINUACION TO TRUE
004950           WHEN WS-MSG-COMB-1(WS-INICIO-1:4)  = 'DROP'
004960              SET WS-ES-CONTINUACION TO TRUE
004970           WHEN WS-MSG-COMB-1(WS-INICIO-1:4)  = 'WITH'
004980              SET WS-ES-CONTINUACION TO TRUE
004990           WHEN WS-MSG-COMB-1(WS-INICIO-1:5)  = 'BEGIN'
005000              SET WS-ES-CONTINUACION TO TRUE
005010           WHEN WS-MSG-COMB-1(WS-INICIO-1:6)  = 'COMMIT'
005020              SET WS-ES-CONTINUACION TO TRUE
005030           WHEN WS-MSG-COMB-1(WS-INICIO-1:8)  = 'ROLLBACK'
005040              SET WS-ES-CONTINUACION TO TRUE
005050           WHEN WS-MSG-COMB-1(WS-INICIO-1:7)  = 'EXPLAIN'
005060              SET WS-ES-CONTINUACION TO TRUE
005070           WHEN WS-MSG-COMB-1(WS-INICIO-1:7)  = 'ANALYZE'
005080              SET WS-ES-CONTINUACION TO TRUE
005090        END-EVALUATE
005100     END-IF
005110*
005120*    SE PRUEBA EL PUNTO Y COMA FINAL SIN IMPORTAR SI YA SE
005130*    RECONOCIO UNA PALABRA CLAVE (EL MENSAJE PUEDE EMPEZAR CON
005140*    UNA PALABRA CLAVE Y TERMINAR CON ';' A LA VEZ).
005150     IF WS-LARGO-1 IS GREATER THAN ZERO AND
005160        WS-MSG-COMB-1(WS-LARGO-1:1) = ';' THEN
005170        SET WS-ES-CONTINUACION TO TRUE
005180     END-IF.
005190*
005200 2320-VERIFICAR-INICIO-SQL-F. EXIT.
005210*
005220*---- CALCULA EN WS-LARGO-1 EL LARGO DE WS-MSG-COMB-1 SIN LOS ----
005230*---- BLANCOS FINALES (BUSQUEDA HACIA ATRAS, SIN FUNCION TRIM) ---
005240 2315-CALCULAR-LARGO-I.
005250*
005260     MOVE 120 TO WS-IDX.
005270 2315-LOOP.
005280     IF WS-IDX = 0
005290        GO TO 2315-CALCULAR-LARGO-F.
005300     IF WS-MSG-COMB-1(WS-IDX:1) NOT = SPACE
005310        MOVE WS-IDX TO WS-LARGO-1
005320        GO TO 2315-CALCULAR-LARGO-F.
005330     SUBTRACT 1 FROM WS-IDX.
005340     GO TO 2315-LOOP.
005350*
005360 2315-CALCULAR-LARGO-F. EXIT.
005370*
005380*---- CALCULA EN WS-INICIO-1 LA PRIMERA POSICION NO BLANCO DE ----
005390*---- WS-MSG-COMB-1 (BUSQUEDA HACIA ADELANTE) (SR-0317) ----------
005400 2317-CALCULAR-INICIO-I.
005410*
005420     MOVE 1 TO WS-INICIO-1.
005430 2317-LOOP.
005440     IF WS-INICIO-1 IS GREATER THAN 120
005450        GO TO 2317-CALCULAR-INICIO-F.
005460     IF WS-MSG-COMB-1(WS-INICIO-1:1) NOT = SPACE
005470        GO TO 2317-CALCULAR-INICIO-F.
005480     ADD 1 TO WS-INICIO-1.
005490     GO TO 2317-LOOP.
005500*
005510 2317-CALCULAR-INICIO-F. EXIT.
005520*
005530*---- FUSIONA EL REGISTRO ACTUAL EN EL ANTERIOR Y LO DA DE BAJA --
005540 2400-FUSIONAR-I.
005550*
005560*    WS-LARGO-1 = LARGO DEL MENSAJE ANTERIOR SIN BLANCOS FINALES
005570     MOVE WA-MESSAGE TO WS-MSG-COMB-1
005580     MOVE 0 TO WS-LARGO-1
005590     PERFORM 2315-CALCULAR-LARGO-I THRU 2315-CALCULAR-LARGO-F
005600     IF WS-LARGO-1 = 0
005610        MOVE 1 TO WS-LARGO-1
005620     END-IF
005630*
005640     MOVE X'15'      TO WS-MSG-COMB-NL
005650     MOVE WL-MESSAGE TO WS-MSG-COMB-2
005660     MOVE SPACES     TO WA-MESSAGE
005670*    WA-MESSAGE/WL-MESSAGE SON PIC X(120) (LARGO FIJO DEL LAYOUT
005680*    LOGENT); SI EL MENSAJE ANTERIOR MAS EL SEPARADOR MAS EL
005690*    ACTUAL SUPERAN LOS 120 BYTES, EL STRING RECORTA EL SOBRANTE
005700*    (LIMITACION DEL ANCHO FIJO DEL CAMPO, NO DE ESTA RUTINA). SE
005710*    AVISA POR CONSOLA PARA QUE QUEDE A LA VISTA DEL OPERADOR.
005720     STRING WS-MSG-COMB-1(1:WS-LARGO-1) DELIMITED BY SIZE
005730            WS-MSG-COMB-NL               DELIMITED BY SIZE
005740            WS-MSG-COMB-2                DELIMITED BY SIZE
005750       INTO WA-MESSAGE
005760       ON OVERFLOW
005770          DISPLAY '*AVISO: MENSAJE FUSIONADO RECORTADO A 120 '
005780             'BYTES, WL-ENTRY-ID ANTERIOR = ' WA-ENTRY-ID
005790     END-STRING
005800*
005810     MOVE WA-MESSAGE TO WL-MESSAGE
005820     PERFORM 2200-DETECTAR-NIVEL-I THRU 2200-DETECTAR-NIVEL-F
005830     IF WS-SI-DETECTO AND WS-NIVEL-DETECTADO NOT = WA-LOG-LEVEL THEN
005840        MOVE WS-NIVEL-DETECTADO TO WA-LOG-LEVEL
005850     END-IF
005860     MOVE WL-MESSAGE TO WA-MESSAGE
005870*
005880     ADD 1 TO WT-MERGED-COUNT
005890     ADD 1 TO WT-DELETED-COUNT.
005900*
005910 2400-FUSIONAR-F. EXIT.
005920*
005930*---- APLICA EL NIVEL RE-DETECTADO SI CAMBIO, O CUENTA SIN CAMBIO -
005940 2500-ACTUALIZAR-NIVEL-I.
005950*
005960     IF WS-SI-DETECTO AND WS-NIVEL-DETECTADO NOT = WL-LOG-LEVEL THEN
005970        MOVE WS-NIVEL-DETECTADO TO WL-LOG-LEVEL
005980        ADD 1 TO WT-UPDATED-COUNT
005990     ELSE
006000        ADD 1 TO WT-UNCHANGED-COUNT
006010     END-IF.
006020*
006030 2500-ACTUALIZAR-NIVEL-F. EXIT.
006040*
006050*---- ESCRIBE EL REGISTRO "ANTERIOR" CUANDO YA NO SE LE PUEDE -----
006060*---- FUSIONAR NADA MAS (CAMBIO DE CLAVE O FIN DE ARCHIVO) --------
006070 4900-VOLCAR-ANTERIOR-I.
006080*
006090     IF WS-TIENE-ANTERIOR THEN
006100        IF WS-ES-DRYRUN THEN
006110           CONTINUE
006120        ELSE
006130           WRITE REG-WORKFIN FROM WA-REG-LOGENT
006140        END-IF
006150        SET WS-NO-TIENE-ANTERIOR TO TRUE
006160     END-IF.
006170*
006180 4900-VOLCAR-ANTERIOR-F. EXIT.
006190*
006200*---- PASO 2: VUELVE A ORDENAR EL RESULTADO POR ENTRY-ID ----------
006210 5000-REORDENAR-I.
006220*
006230     CLOSE WORKORD WORKFIN
006240*
006250     IF WS-ES-DRYRUN THEN
006260*       EN MODO PRUEBA EL MAESTRO NO SE TOCA: SE COPIA TAL CUAL.
006270        OPEN INPUT LGOLD
006280        OPEN OUTPUT LGNEW
006290        READ LGOLD INTO REG-LGOLD
006300        PERFORM 5100-COPIAR-TAL-CUAL-I THRU 5100-COPIAR-TAL-CUAL-F
006310                UNTIL FS-LGOLD = '10'
006320        CLOSE LGOLD LGNEW
006330     ELSE
006340        SORT SORTWK2
006350           ON ASCENDING KEY SW2-ENTRY-ID
006360           USING WORKFIN
006370           GIVING LGNEW
006380     END-IF.
006390*
006400 5000-REORDENAR-F. EXIT.
006410*
006420 5100-COPIAR-TAL-CUAL-I.
006430*
006440     WRITE REG-LGNEW FROM REG-LGOLD
006450     READ LGOLD INTO REG-LGOLD.
006460*
006470 5100-COPIAR-TAL-CUAL-F. EXIT.
006480*
006490*--------------------------------------------------------------
006500 9999-FINAL-I.
006510*
006520     OPEN OUTPUT REPORTE
006530*
006540     MOVE SPACES TO REG-REPORTE
006550     STRING 'REPORTE DE MANTENIMIENTO DE LOGS - SERVIDOR '
006560            DELIMITED BY SIZE
006570            WS-PARM-SERVER-ID DELIMITED BY SIZE
006580       INTO REG-REPORTE
006590     WRITE REG-REPORTE
006600*
006610     MOVE ALL '=' TO REG-REPORTE
006620     WRITE REG-REPORTE
006630*
006640     MOVE SPACES TO REG-REPORTE
006650     STRING 'EXAMINADOS . . . . . : ' DELIMITED BY SIZE
006660            WT-SCANNED-COUNT         DELIMITED BY SIZE
006670       INTO REG-REPORTE
006680     WRITE REG-REPORTE
006690*
006700     MOVE SPACES TO REG-REPORTE
006710     STRING 'NIVELES ACTUALIZADOS : ' DELIMITED BY SIZE
006720            WT-UPDATED-COUNT         DELIMITED BY SIZE
006730       INTO REG-REPORTE
006740     WRITE REG-REPORTE
006750*
006760     MOVE SPACES TO REG-REPORTE
006770     STRING 'FUSIONADOS . . . . . : ' DELIMITED BY SIZE
006780            WT-MERGED-COUNT          DELIMITED BY SIZE
006790       INTO REG-REPORTE
006800     WRITE REG-REPORTE
006810*
006820     MOVE SPACES TO REG-REPORTE
006830     STRING 'DADOS DE BAJA  . . . : ' DELIMITED BY SIZE
006840            WT-DELETED-COUNT         DELIMITED BY SIZE
006850       INTO REG-REPORTE
006860     WRITE REG-REPORTE
006870*
006880     MOVE SPACES TO REG-REPORTE
006890     STRING 'SIN CAMBIOS  . . . . : ' DELIMITED BY SIZE
006900            WT-UNCHANGED-COUNT       DELIMITED BY SIZE
006910       INTO REG-REPORTE
006920     WRITE REG-REPORTE
006930*
006940     MOVE SPACES TO REG-REPORTE
006950     IF WS-ES-DRYRUN THEN
006960        STRING 'MODO PRUEBA (DRY-RUN) . . . : SI'
006970           DELIMITED BY SIZE INTO REG-REPORTE
006980     ELSE
006990        STRING 'MODO PRUEBA (DRY-RUN) . . . : NO'
007000           DELIMITED BY SIZE INTO REG-REPORTE
007010     END-IF
007020     WRITE REG-REPORTE
007030*
007040     CLOSE REPORTE
007050*
007060     DISPLAY 'PGMLGMNT - MANTENIMIENTO FINALIZADO, VER DDREPORT'.
007070*
007080 9999-FINAL-F. EXIT.
