000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PGMLGIMP.
000120 AUTHOR. H. BRIZUELA.
000130 INSTALLATION. CENTRO DE COMPUTOS - AREA OPERACIONES.
000140 DATE-WRITTEN. 04/15/1987.
000150 DATE-COMPILED.
000160 SECURITY. USO INTERNO - SOLO PERSONAL DE SISTEMAS.
000170*
000180***************************************************************
000190*    PGMLGIMP  -  CARGA MASIVA DE LOGS DE SERVIDOR             *
000200*    ==================================================        *
000210*    FUNCIONAMIENTO                                            *
000220*    * LEE UN ARCHIVO DE TEXTO (LINEAS CRUDAS) CAPTURADO DE    *
000230*      UN SERVIDOR (DDRAWLOG) PARA UN UNICO SERVER-ID, PASADO  *
000240*      POR TARJETA DE PARAMETROS (DDPARM).                     *
000250*    * POR CADA LINEA NO EN BLANCO, RECONOCE EL FORMATO         *
000260*      (ISO 8601, LOG4J, SYSLOG) O APLICA HEURISTICAS DE        *
000270*      RESPALDO, Y ARMA UN REGISTRO TBLOGENT NORMALIZADO.       *
000280*    * ASIGNA WL-ENTRY-ID SIGUIENTE (CONTADOR LLEVADO EN EL     *
000290*      ARCHIVO DE CONTROL DDCTLLOG, TIPO "SALDO QUE SE          *
000300*      ARRASTRA" ENTRE CORRIDAS) Y AGREGA EL REGISTRO AL FINAL  *
000310*      DEL MAESTRO TBLOGENT (DDLGOLD DE ENTRADA/DDLGNEW DE      *
000320*      SALIDA, VER NOTA DE DISENO MAS ABAJO).                   *
000330*    * AL FINALIZAR EMITE EL RESUMEN DE IMPORTACION: CANTIDAD   *
000340*      DE ESTA CORRIDA Y TOTAL ACUMULADO ARRASTRADO.            *
000350*                                                                *
000360*    NOTA DE DISENO (HBC, 87-04-15)                             *
000370*    EL MAESTRO TBLOGENT SE MANTIENE EN SECUENCIA POR ENTRY-ID. *
000380*    COMO LA CARGA SOLO AGREGA REGISTROS NUEVOS AL FINAL, NO     *
000390*    HACE FALTA REESCRIBIR TODO EL MAESTRO: SE LEE DDLGOLD       *
000400*    COMPLETO HACIA DDLGNEW (COPIA DIRECTA) Y LUEGO SE ESCRIBEN  *
000410*    LOS REGISTROS NUEVOS A CONTINUACION.                        *
000420***************************************************************
000430*    HISTORIA DE CAMBIOS
000440*    ---------------------------------------------------------
000450*    FECHA     AUTOR  PEDIDO      DESCRIPCION
000460*    --------  -----  ----------  -----------------------------
000470*    87-04-15  HBC    INIC-0005   VERSION INICIAL (SOLO LOG4J).
000480*    89-09-20  HBC    SR-0051     SE AGREGA RECONOCEDOR ISO-8601.
000490*    91-12-03  RMN    SR-0099     SE AGREGA RECONOCEDOR SYSLOG.
000500*    94-05-17  RMN    SR-0144     SE AGREGAN HEURISTICAS DE
000510*                                 RESPALDO (TOKEN DE SEVERIDAD Y
000520*                                 CODIGO DE ESTADO WEB).
000530*    98-10-12  LQT    Y2K-0003   AJUSTE DE FORMATO DE FECHA A 4
000540*                                 DIGITOS DE ANIO EN TBLOGENT.
000550*    99-02-01  LQT    Y2K-0003   PRUEBAS DE REGRESION CON
000560*                                 ARCHIVOS DE AMBOS SIGLOS. OK.
000570*    02-03-14  DFS    SR-0195     SE AGREGA CONTADOR ARRASTRADO
000580*                                 (DDCTLLOG) PARA EL TOTAL
000590*                                 GENERAL ENTRE CORRIDAS.
000600*    05-08-22  DFS    SR-0229     TRUNCAMIENTO DE SOURCE/MESSAGE
000610*                                 SEGUN ANCHO DE TBLOGENT.
000620*    10-01-11  PEA    SR-0275     VALIDACION: LINEAS EN BLANCO SE
000630*                                 DESCARTAN SIN CONTAR.
000640*    14-06-09  PEA    SR-0298     SE SACAN LOS PERFORM VARYING/
000650*                                 PERFORM UNTIL EN LINEA DE LOS
000660*                                 RECONOCEDORES 3 Y DE LAS
000670*                                 HEURISTICAS DE RESPALDO; QUEDAN
000680*                                 ARMADOS CON GO TO DENTRO DEL
000690*                                 PROPIO PARRAFO, IGUAL QUE EL
000700*                                 RESTO DEL PROGRAMA.
000710*    16-02-25  PEA    SR-0311     CORRECCION DE PUNTEROS: EN ISO Y
000720*                                 LOG4J EL LEVEL SALIA VACIO Y EL
000730*                                 SOURCE/MESSAGE CORRIDOS PORQUE EL
000740*                                 UNSTRING ARRANCABA EN LA COLUMNA
000750*                                 21 (EL BLANCO SEPARADOR) EN VEZ
000760*                                 DE LA 22; EN SYSLOG EL HOST NO SE
000770*                                 DESCARTABA PORQUE EL UNSTRING DE
000780*                                 HOST/SOURCE REUTILIZABA WS-IDX
000790*                                 (EL NUMERO DE MES) COMO PUNTERO
000800*                                 EN VEZ DE ARRANCAR FIJO EN LA
000810*                                 COLUMNA 17; Y EN LA HEURISTICA DE
000820*                                 STATUS WEB ENTRE COMILLAS EL
000830*                                 PUNTERO QUEDABA UN CARACTER CORTO
000840*                                 (SOBRE EL BLANCO, NO EL PRIMER
000850*                                 DIGITO). DETECTADO EN REVISION DE
000860*                                 CALIDAD; LOS TRES RECONOCEDORES Y
000870*                                 LA HEURISTICA VENIAN ARMANDO MAL
000880*                                 LEVEL/SOURCE EN LA MAYORIA DE LAS
000890*                                 LINEAS IMPORTADAS.
000900*    16-05-03  PEA    SR-0317     SE SALTEAN LOS BLANCOS DE
000910*                                 ARRANQUE DE CADA LINEA ANTES DE
000920*                                 RECONOCER EL FORMATO (LINEAS
000930*                                 INDENTADAS FALLABAN LOS TRES
000940*                                 RECONOCEDORES); Y EN ISO/LOG4J
000950*                                 EL COMIENZO DEL LEVEL SE UBICA
000960*                                 EN FORMA DINAMICA EN VEZ DE
000970*                                 SUPONER TIMESTAMP DE 20 BYTES,
000980*                                 YA QUE LOS FRACCIONARIOS DE
000990*                                 SEGUNDO Y LA 'Z' FINAL SON
001000*                                 OPCIONALES (VER 2306-UBICAR-
001010*                                 POS-NIVEL-I).
001020*    16-07-14  PEA    SR-0324     2425-BUSCAR-SUELTO-I TOMABA
001030*                                 CUALQUIER CORRIDA DE 3 DIGITOS EN
001040*                                 RANGO, AUNQUE FUERA PARTE DE UN
001050*                                 NUMERO MAS LARGO (EJ. TOMABA '123'
001060*                                 DE '1234'). AHORA EXIGE QUE LOS
001070*                                 CARACTERES INMEDIATAMENTE ANTES Y
001080*                                 DESPUES NO SEAN DIGITO (VER 2427-
001090*                                 ES-SUELTO-I).
001100*    -----------------------------------------------------------
001110*
001120*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001130 ENVIRONMENT DIVISION.
001140 CONFIGURATION SECTION.
001150*
001160 SPECIAL-NAMES.
001170     C01 IS TOP-OF-FORM.
001180*
001190 INPUT-OUTPUT SECTION.
001200 FILE-CONTROL.
001210*
001220     SELECT PARM    ASSIGN DDPARM
001230     FILE STATUS IS FS-PARM.
001240*
001250     SELECT RAWLOG  ASSIGN DDRAWLOG
001260     FILE STATUS IS FS-RAWLOG.
001270*
001280     SELECT CTLLOG  ASSIGN DDCTLLOG
001290     FILE STATUS IS FS-CTLLOG.
001300*
001310     SELECT LGOLD   ASSIGN DDLGOLD
001320     FILE STATUS IS FS-LGOLD.
001330*
001340     SELECT LGNEW   ASSIGN DDLGNEW
001350     FILE STATUS IS FS-LGNEW.
001360*
001370*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001380 DATA DIVISION.
001390 FILE SECTION.
001400*
001410 FD  PARM
001420     BLOCK CONTAINS 0 RECORDS
001430     RECORDING MODE IS F.
001440 01  REG-PARM                PIC X(80).
001450*
001460 FD  RAWLOG
001470     RECORDING MODE IS V.
001480 01  REG-RAWLOG               PIC X(255).
001490*
001500 FD  CTLLOG
001510     BLOCK CONTAINS 0 RECORDS
001520     RECORDING MODE IS F.
001530 01  REG-CTLLOG               PIC X(40).
001540*
001550 FD  LGOLD
001560     BLOCK CONTAINS 0 RECORDS
001570     RECORDING MODE IS F.
001580 01  REG-LGOLD                PIC X(250).
001590*
001600 FD  LGNEW
001610     BLOCK CONTAINS 0 RECORDS
001620     RECORDING MODE IS F.
001630 01  REG-LGNEW                PIC X(250).
001640*
001650 WORKING-STORAGE SECTION.
001660*=======================*
001670*
001680*----------- ARCHIVOS ------------------------------------------
001690 77  FS-PARM                 PIC XX       VALUE SPACES.
001700 77  FS-RAWLOG               PIC XX       VALUE SPACES.
001710 77  FS-CTLLOG               PIC XX       VALUE SPACES.
001720 77  FS-LGOLD                PIC XX       VALUE SPACES.
001730 77  FS-LGNEW                PIC XX       VALUE SPACES.
001740*
001750 77  WS-STATUS-FIN           PIC X        VALUE 'N'.
001760     88  WS-FIN-LECTURA                   VALUE 'Y'.
001770     88  WS-NO-FIN-LECTURA                VALUE 'N'.
001780*
001790 77  WS-STATUS-OLD           PIC X        VALUE 'N'.
001800     88  WS-FIN-OLD                       VALUE 'Y'.
001810     88  WS-NO-FIN-OLD                    VALUE 'N'.
001820*
001830*----------- CONTADORES (COMP PARA VELOCIDAD DE ACCESO) --------
001840 77  WS-CANT-LEIDAS          PIC 9(07) COMP   VALUE ZEROS.
001850 77  WS-CANT-GRABADAS        PIC 9(07) COMP   VALUE ZEROS.
001860 77  WS-CANT-BLANCO          PIC 9(07) COMP   VALUE ZEROS.
001870 77  WS-GRAN-TOTAL-VIEJO     PIC 9(09) COMP   VALUE ZEROS.
001880 77  WS-GRAN-TOTAL-NUEVO     PIC 9(09) COMP   VALUE ZEROS.
001890 77  WS-ULTIMO-ID-VIEJO      PIC 9(09) COMP   VALUE ZEROS.
001900 77  WS-ULTIMO-ID-NUEVO      PIC 9(09) COMP   VALUE ZEROS.
001910 77  WS-FORMATO-PRINT        PIC ZZZ,ZZZ,ZZ9  VALUE ZEROS.
001920*
001930*----------- PARAMETROS DE CORRIDA (DDPARM, UNA TARJETA) -------
001940*    COL 01-05  SERVER-ID A ASOCIAR A LAS LINEAS IMPORTADAS
001950*    COL 06-35  NOMBRE DEL ARCHIVO LOGICO (PARA EL RESUMEN)
001960 01  WS-PARM-CARD.
001970     03  WS-PARM-SERVER-ID   PIC 9(05).
001980     03  WS-PARM-ARCHIVO     PIC X(30).
001990     03  FILLER              PIC X(45).
002000*
002010*----------- FECHA/HORA DE CORRIDA (DEFAULT DE TIMESTAMP) ------
002020 01  WS-FECHAHORA-CORRIDA.
002030     03  WS-FHC-ANO          PIC 9(04).
002040     03  WS-FHC-MES          PIC 9(02).
002050     03  WS-FHC-DIA          PIC 9(02).
002060 01  WS-HORA-CORRIDA.
002070     03  WS-HRC-HOR          PIC 9(02).
002080     03  WS-HRC-MIN          PIC 9(02).
002090     03  WS-HRC-SEG          PIC 9(02).
002100     03  FILLER              PIC 9(02).
002110 01  WS-TS-CORRIDA           PIC X(20).
002120*
002130*----------- LINEA DE ENTRADA EN PROCESO ------------------------
002140 77  WS-LARGO-LINEA          PIC 9(03) COMP   VALUE ZEROS.
002150 77  WS-INICIO-LINEA         PIC 9(03) COMP   VALUE ZEROS.
002160 77  WS-LARGO-UTIL           PIC 9(03) COMP   VALUE ZEROS.
002170 01  WS-LINEA-TRABAJO        PIC X(255)       VALUE SPACES.
002180*
002190*----------- VARIABLES DE RECONOCIMIENTO ------------------------
002200 77  WS-FORMATO-DETECTADO    PIC X(01)        VALUE 'N'.
002210     88  WS-FMT-ISO                          VALUE 'I'.
002220     88  WS-FMT-LOG4J                        VALUE 'L'.
002230     88  WS-FMT-SYSLOG                       VALUE 'S'.
002240     88  WS-FMT-NINGUNO                      VALUE 'N'.
002250*
002260 77  WS-POS                  PIC 9(03) COMP   VALUE ZEROS.
002270 77  WS-POS-GUION            PIC 9(03) COMP   VALUE ZEROS.
002280 77  WS-IDX                  PIC 9(03) COMP   VALUE ZEROS.
002290 77  WS-INTENTOS             PIC 9(03) COMP   VALUE ZEROS.
002300 77  WS-LINEA-MAYUS          PIC X(255)       VALUE SPACES.
002310 77  WS-PALABRA              PIC X(20)        VALUE SPACES.
002320 77  WS-TOKEN-SEVERIDAD      PIC X(01)        VALUE 'N'.
002330     88  WS-TOKEN-HALLADO                     VALUE 'S'.
002340     88  WS-NO-TOKEN-HALLADO                  VALUE 'N'.
002350 01  WS-POSIBLE-STATUS       PIC 9(03).
002360 01  WS-POSIBLE-STATUS-N REDEFINES WS-POSIBLE-STATUS PIC 9(03).
002370 77  WS-CHAR-ANTES           PIC X(01)        VALUE SPACE.
002380 77  WS-CHAR-DESPUES         PIC X(01)        VALUE SPACE.
002390 77  WS-FLAG-SUELTO          PIC X(01)        VALUE 'N'.
002400     88  WS-ES-SUELTO                         VALUE 'S'.
002410     88  WS-NO-ES-SUELTO                      VALUE 'N'.
002420*
002430*----------- MESES DE SYSLOG (TABLA, PARA EL RECONOCEDOR 3) ----
002440 01  WS-TABLA-MESES.
002450     03  FILLER              PIC X(36)   VALUE
002460         'JANFEBMARAPRMAYJUNJULAUGSEPOCTNOVDEC'.
002470 01  WS-TABLA-MESES-R REDEFINES WS-TABLA-MESES.
002480     03  WS-MES-ABREV        PIC X(03) OCCURS 12 TIMES.
002490*
002500*----------- REGISTRO NORMALIZADO DE SALIDA ---------------------
002510     COPY LOGENT.
002520*
002530*----------- ACUMULADORES DE IMPORTACION (CONTROL, ARRASTRADO) -
002540     COPY TOTALES.
002550*
002560*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002570 PROCEDURE DIVISION.
002580*
002590 MAIN-PROGRAM-I.
002600*
002610     PERFORM 1000-INICIO-I  THRU  1000-INICIO-F.
002620     PERFORM 2000-PROCESO-I THRU  2000-PROCESO-F
002630                             UNTIL WS-FIN-LECTURA.
002640     PERFORM 3000-FINAL-I   THRU  3000-FINAL-F.
002650*
002660 MAIN-PROGRAM-F. GOBACK.
002670*
002680*--------------------------------------------------------------
002690 1000-INICIO-I.
002700*
002710     SET WS-NO-FIN-LECTURA TO TRUE
002720     SET WS-NO-FIN-OLD     TO TRUE
002730*
002740     ACCEPT WS-FECHAHORA-CORRIDA FROM DATE YYYYMMDD
002750     ACCEPT WS-HORA-CORRIDA      FROM TIME
002760     STRING WS-FHC-ANO            DELIMITED BY SIZE
002770            '-'                   DELIMITED BY SIZE
002780            WS-FHC-MES            DELIMITED BY SIZE
002790            '-'                   DELIMITED BY SIZE
002800            WS-FHC-DIA            DELIMITED BY SIZE
002810            'T'                   DELIMITED BY SIZE
002820            WS-HRC-HOR            DELIMITED BY SIZE
002830            ':'                   DELIMITED BY SIZE
002840            WS-HRC-MIN            DELIMITED BY SIZE
002850            ':'                   DELIMITED BY SIZE
002860            WS-HRC-SEG            DELIMITED BY SIZE
002870            'Z'                   DELIMITED BY SIZE
002880       INTO WS-TS-CORRIDA
002890*
002900     OPEN INPUT  PARM
002910     IF FS-PARM IS NOT EQUAL '00' THEN
002920        DISPLAY '* ERROR EN OPEN PARM = ' FS-PARM
002930        MOVE 9999 TO RETURN-CODE
002940        SET WS-FIN-LECTURA TO TRUE
002950     ELSE
002960        READ PARM INTO WS-PARM-CARD
002970        CLOSE PARM
002980     END-IF
002990*
003000     OPEN INPUT  RAWLOG
003010     IF FS-RAWLOG IS NOT EQUAL '00' THEN
003020        DISPLAY '* ERROR EN OPEN RAWLOG = ' FS-RAWLOG
003030        MOVE 9999 TO RETURN-CODE
003040        SET WS-FIN-LECTURA TO TRUE
003050     END-IF
003060*
003070     OPEN I-O    CTLLOG
003080     IF FS-CTLLOG IS NOT EQUAL '00' THEN
003090        DISPLAY '* ERROR EN OPEN CTLLOG = ' FS-CTLLOG
003100        MOVE 9999 TO RETURN-CODE
003110        SET WS-FIN-LECTURA TO TRUE
003120     ELSE
003130        READ CTLLOG INTO REG-CTLLOG
003140*       NOTA (DFS, 02-03-14): SE REUTILIZA EL LAYOUT DE TOTALES DE
003150*       MANTENIMIENTO COMO REGISTRO DE CONTROL DE LA CARGA: EL
003160*       CAMPO WT-SCANNED-COUNT LLEVA EL ULTIMO ENTRY-ID ASIGNADO
003170*       Y WT-UPDATED-COUNT EL TOTAL GENERAL IMPORTADO. NO AMERITA
003180*       UN LAYOUT PROPIO PARA UN REGISTRO DE DOS CONTADORES.
003190        IF FS-CTLLOG IS EQUAL '00' THEN
003200           MOVE WT-SCANNED-COUNT TO WS-ULTIMO-ID-VIEJO
003210           MOVE WT-UPDATED-COUNT TO WS-GRAN-TOTAL-VIEJO
003220        ELSE
003230           MOVE ZEROS TO WS-ULTIMO-ID-VIEJO WS-GRAN-TOTAL-VIEJO
003240        END-IF
003250     END-IF
003260*
003270     OPEN INPUT  LGOLD
003280     OPEN OUTPUT LGNEW
003290*
003300     PERFORM 1500-COPIAR-VIEJO-I THRU 1500-COPIAR-VIEJO-F
003310                                  UNTIL WS-FIN-OLD.
003320*
003330 1000-INICIO-F. EXIT.
003340*
003350*---- COPIA DIRECTA DEL MAESTRO VIEJO AL NUEVO (SIN CAMBIOS) ---
003360 1500-COPIAR-VIEJO-I.
003370*
003380     READ LGOLD INTO REG-LGOLD
003390     EVALUATE FS-LGOLD
003400        WHEN '00'
003410           WRITE REG-LGNEW FROM REG-LGOLD
003420        WHEN '10'
003430           SET WS-FIN-OLD TO TRUE
003440        WHEN OTHER
003450           DISPLAY '*ERROR EN LECTURA LGOLD: ' FS-LGOLD
003460           MOVE 9999 TO RETURN-CODE
003470           SET WS-FIN-OLD TO TRUE
003480           SET WS-FIN-LECTURA TO TRUE
003490     END-EVALUATE.
003500*
003510 1500-COPIAR-VIEJO-F. EXIT.
003520*
003530*--------------------------------------------------------------
003540 2000-PROCESO-I.
003550*
003560     READ RAWLOG INTO REG-RAWLOG
003570     EVALUATE FS-RAWLOG
003580        WHEN '00'
003590           PERFORM 2100-PARSEAR-LINEA-I THRU 2100-PARSEAR-LINEA-F
003600        WHEN '10'
003610           SET WS-FIN-LECTURA TO TRUE
003620        WHEN OTHER
003630           DISPLAY '*ERROR EN LECTURA RAWLOG: ' FS-RAWLOG
003640           MOVE 9999 TO RETURN-CODE
003650           SET WS-FIN-LECTURA TO TRUE
003660     END-EVALUATE.
003670*
003680 2000-PROCESO-F. EXIT.
003690*
003700*---- DESCARTA BLANCOS, ARMA EL REGISTRO Y LO GRABA -------------
003710 2100-PARSEAR-LINEA-I.
003720*
003730     MOVE SPACES TO WS-LINEA-TRABAJO
003740     PERFORM 2105-CALCULAR-LARGO-I THRU 2105-CALCULAR-LARGO-F
003750     IF WS-LARGO-LINEA IS GREATER THAN ZERO THEN
003760*       SE SALTEAN LOS BLANCOS DE ARRANQUE PARA QUE LOS
003770*       RECONOCEDORES (QUE PRUEBAN COLUMNAS FIJAS) NO FALLEN
003780*       CON LINEAS INDENTADAS (SR-0317).
003790        PERFORM 2106-CALCULAR-INICIO-I THRU 2106-CALCULAR-INICIO-F
003800        COMPUTE WS-LARGO-UTIL =
003810                WS-LARGO-LINEA - WS-INICIO-LINEA + 1
003820        MOVE REG-RAWLOG(WS-INICIO-LINEA:WS-LARGO-UTIL)
003830          TO WS-LINEA-TRABAJO
003840     END-IF
003850*
003860     IF WS-LINEA-TRABAJO = SPACES THEN
003870        ADD 1 TO WS-CANT-BLANCO
003880     ELSE
003890        ADD 1 TO WS-CANT-LEIDAS
003900        PERFORM 2200-VALORES-DEFAULT-I THRU 2200-VALORES-DEFAULT-F
003910        PERFORM 2300-RECONOCER-I       THRU 2300-RECONOCER-F
003920        IF WS-FMT-NINGUNO THEN
003930           PERFORM 2400-HEURISTICA-I   THRU 2400-HEURISTICA-F
003940        END-IF
003950        PERFORM 2900-GRABAR-REG-I      THRU 2900-GRABAR-REG-F
003960     END-IF.
003970*
003980 2100-PARSEAR-LINEA-F. EXIT.
003990*
004000*---- CALCULA EL LARGO SIN BLANCOS DE ARRASTRE DE REG-RAWLOG ----
004010 2105-CALCULAR-LARGO-I.
004020*
004030     MOVE 255 TO WS-LARGO-LINEA.
004040 2105-CALC-LARGO-LOOP.
004050     IF WS-LARGO-LINEA = 0
004060        GO TO 2105-CALCULAR-LARGO-F.
004070     IF REG-RAWLOG(WS-LARGO-LINEA:1) NOT = SPACE
004080        GO TO 2105-CALCULAR-LARGO-F.
004090     SUBTRACT 1 FROM WS-LARGO-LINEA.
004100     GO TO 2105-CALC-LARGO-LOOP.
004110*
004120 2105-CALCULAR-LARGO-F. EXIT.
004130*
004140*---- CALCULA LA PRIMERA POSICION NO BLANCO DE REG-RAWLOG -------
004150*    (SR-0317 - SE AGREGA PARA PODER SALTEAR BLANCOS DE ARRANQUE)
004160 2106-CALCULAR-INICIO-I.
004170*
004180     MOVE 1 TO WS-INICIO-LINEA.
004190 2106-CALC-INICIO-LOOP.
004200     IF WS-INICIO-LINEA IS GREATER THAN WS-LARGO-LINEA
004210        GO TO 2106-CALCULAR-INICIO-F.
004220     IF REG-RAWLOG(WS-INICIO-LINEA:1) NOT = SPACE
004230        GO TO 2106-CALCULAR-INICIO-F.
004240     ADD 1 TO WS-INICIO-LINEA.
004250     GO TO 2106-CALC-INICIO-LOOP.
004260*
004270 2106-CALCULAR-INICIO-F. EXIT.
004280*
004290*---- VALORES POR DEFECTO ANTES DE RECONOCER FORMATO ------------
004300 2200-VALORES-DEFAULT-I.
004310*
004320     MOVE SPACES          TO WL-REG-LOGENT
004330     MOVE WS-TS-CORRIDA   TO WL-TIMESTAMP
004340     MOVE 'INFO '         TO WL-LOG-LEVEL
004350     MOVE 'upload'        TO WL-SOURCE
004360     MOVE WS-LINEA-TRABAJO(1:120)  TO WL-MESSAGE
004370     MOVE 'OPEN  '        TO WL-STATUS
004380     MOVE WS-PARM-SERVER-ID        TO WL-SERVER-ID
004390     SET WS-FMT-NINGUNO   TO TRUE.
004400*
004410 2200-VALORES-DEFAULT-F. EXIT.
004420*
004430*---- DISPATCHER DE RECONOCEDORES, EN ORDEN DE PRIORIDAD --------
004440 2300-RECONOCER-I.
004450*
004460*    RECONOCEDOR 1 - ISO 8601: POSICIONES 5 Y 8 CON GUION Y
004470*    POSICION 11 CON 'T' (AAAA-MM-DDTHH:MM:SS[.FFF][Z] ...)
004480     IF WS-LINEA-TRABAJO(5:1) = '-' AND
004490        WS-LINEA-TRABAJO(8:1) = '-' AND
004500        WS-LINEA-TRABAJO(11:1) = 'T' THEN
004510        PERFORM 2310-ARMAR-ISO-I THRU 2310-ARMAR-ISO-F
004520     ELSE
004530*       RECONOCEDOR 2 - LOG4J: AAAA-MM-DD HH:MM:SS[,SSS] ...
004540        IF WS-LINEA-TRABAJO(5:1) = '-' AND
004550           WS-LINEA-TRABAJO(8:1) = '-' AND
004560           WS-LINEA-TRABAJO(11:1) = SPACE THEN
004570           PERFORM 2320-ARMAR-LOG4J-I THRU 2320-ARMAR-LOG4J-F
004580        ELSE
004590*          RECONOCEDOR 3 - SYSLOG: MES ABREVIADO EN INGLES AL
004600*          COMIENZO DE LINEA (JAN, FEB, ... DEC)
004610           PERFORM 2330-BUSCAR-MES-I THRU 2330-BUSCAR-MES-F
004620           IF WS-IDX IS GREATER THAN ZERO THEN
004630              PERFORM 2340-ARMAR-SYSLOG-I THRU 2340-ARMAR-SYSLOG-F
004640           END-IF
004650        END-IF
004660     END-IF.
004670*
004680 2300-RECONOCER-F. EXIT.
004690*
004700*---- RECONOCEDOR ISO 8601 --------------------------------------
004710 2310-ARMAR-ISO-I.
004720*
004730     SET WS-FMT-ISO TO TRUE
004740*    LA FECHA/HORA YA VIENE EN FORMATO ACEPTABLE; SI NO TRAE 'Z'
004750*    FINAL SE LA CONSIDERA UTC IGUAL (REGLA DE NEGOCIO). LOS
004760*    FRACCIONARIOS DE SEGUNDO, SI VIENEN, NO SE GRABAN (SE
004770*    TRUNCA A SEGUNDOS).
004780     MOVE WS-LINEA-TRABAJO(1:19) TO WL-TIMESTAMP(1:19)
004790     MOVE 'Z'                    TO WL-TIMESTAMP(20:1)
004800*    EL RESTO DE LA LINEA TRAE 'LEVEL SOURCE [- ] MESSAGE', PERO
004810*    NO SIEMPRE ARRANCA EN LA MISMA COLUMNA: EL '.FFF' DE
004820*    FRACCION DE SEGUNDO Y LA 'Z' FINAL SON OPCIONALES, ASI QUE
004830*    EL BLANCO SEPARADOR SE UBICA EN FORMA DINAMICA (SR-0317).
004840*    EL ARMADO DE NIVEL/ORIGEN/MENSAJE QUEDA EN 2350-PARTIR-
004850*    RESTO-I, COMUN A ISO Y LOG4J.
004860     PERFORM 2306-UBICAR-POS-NIVEL-I THRU 2306-UBICAR-POS-NIVEL-F
004870     PERFORM 2350-PARTIR-RESTO-I THRU 2350-PARTIR-RESTO-F.
004880*
004890 2310-ARMAR-ISO-F. EXIT.
004900*
004910*---- RECONOCEDOR LOG4J -----------------------------------------
004920 2320-ARMAR-LOG4J-I.
004930*
004940     SET WS-FMT-LOG4J TO TRUE
004950     MOVE WS-LINEA-TRABAJO(1:10) TO WL-TIMESTAMP(1:10)
004960     MOVE 'T'                    TO WL-TIMESTAMP(11:1)
004970     MOVE WS-LINEA-TRABAJO(12:8) TO WL-TIMESTAMP(12:8)
004980     MOVE 'Z'                    TO WL-TIMESTAMP(20:1)
004990*    LOS MILISEGUNDOS (',SSS'), SI VIENEN, CORREN EL BLANCO
005000*    SEPARADOR; SE UBICA EN FORMA DINAMICA (SR-0317).
005010     PERFORM 2306-UBICAR-POS-NIVEL-I THRU 2306-UBICAR-POS-NIVEL-F
005020     PERFORM 2350-PARTIR-RESTO-I THRU 2350-PARTIR-RESTO-F.
005030*
005040 2320-ARMAR-LOG4J-F. EXIT.
005050*
005060*---- UBICA EL COMIENZO DEL NIVEL (LEVEL), A CONTINUACION DEL ---
005070*    BLANCO QUE SEPARA LA FECHA/HORA DEL RESTO DE LA LINEA. LA
005080*    FECHA/HORA OCUPA COMO MINIMO LAS PRIMERAS 19 POSICIONES, ASI
005090*    QUE SE BUSCA A PARTIR DE LA 20 (SR-0317).
005100 2306-UBICAR-POS-NIVEL-I.
005110*
005120     MOVE 20 TO WS-POS.
005130 2306-UBICAR-NIVEL-LOOP.
005140     IF WS-POS IS GREATER THAN 255
005150        GO TO 2306-UBICAR-POS-NIVEL-F.
005160     IF WS-LINEA-TRABAJO(WS-POS:1) = SPACE
005170        GO TO 2306-UBICAR-NIVEL-SALTAR.
005180     ADD 1 TO WS-POS.
005190     GO TO 2306-UBICAR-NIVEL-LOOP.
005200*
005210 2306-UBICAR-NIVEL-SALTAR.
005220     IF WS-POS IS GREATER THAN 255
005230        GO TO 2306-UBICAR-POS-NIVEL-F.
005240     IF WS-LINEA-TRABAJO(WS-POS:1) NOT = SPACE
005250        GO TO 2306-UBICAR-POS-NIVEL-F.
005260     ADD 1 TO WS-POS.
005270     GO TO 2306-UBICAR-NIVEL-SALTAR.
005280*
005290 2306-UBICAR-POS-NIVEL-F. EXIT.
005300*
005310*---- COMUN A ISO/LOG4J: NIVEL, ORIGEN Y MENSAJE ----------------
005320*    A PARTIR DE WS-POS LA LINEA TRAE 'LEVEL SOURCE [- ]MSG...'
005330 2350-PARTIR-RESTO-I.
005340*
005350     UNSTRING WS-LINEA-TRABAJO DELIMITED BY ALL SPACE
005360        INTO WL-LOG-LEVEL WL-SOURCE
005370        WITH POINTER WS-POS
005380     END-UNSTRING
005390     INSPECT WL-LOG-LEVEL CONVERTING
005400        'abcdefghijklmnopqrstuvwxyz' TO
005410        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
005420     IF WS-LINEA-TRABAJO(WS-POS:1) = '-' THEN
005430        ADD 2 TO WS-POS
005440     END-IF
005450     IF WS-POS IS LESS THAN OR EQUAL TO 255 THEN
005460        MOVE WS-LINEA-TRABAJO(WS-POS:) TO WL-MESSAGE
005470     END-IF.
005480*
005490 2350-PARTIR-RESTO-F. EXIT.
005500*
005510*---- RECONOCEDOR 3: BUSCA UN MES EN INGLES EN LAS PRIMERAS 3 ---
005520*    POSICIONES (LA TARJETA SYSLOG EMPIEZA "MON DD HH:MM:SS ...")
005530 2330-BUSCAR-MES-I.
005540*
005550     MOVE ZERO TO WS-IDX
005560     MOVE 1    TO WS-POS.
005570 2330-BUSCAR-MES-LOOP.
005580     IF WS-POS IS GREATER THAN 12
005590        GO TO 2330-BUSCAR-MES-F.
005600     IF WS-LINEA-TRABAJO(1:3) = WS-MES-ABREV(WS-POS) THEN
005610        MOVE WS-POS TO WS-IDX
005620        GO TO 2330-BUSCAR-MES-F.
005630     ADD 1 TO WS-POS.
005640     GO TO 2330-BUSCAR-MES-LOOP.
005650*
005660 2330-BUSCAR-MES-F. EXIT.
005670*
005680*---- RECONOCEDOR SYSLOG ----------------------------------------
005690*    MES DD HH:MM:SS HOST SOURCE[PID]: MENSAJE  - EL ANIO SE
005700*    TOMA DE LA CORRIDA, EL LEVEL SE FIJA EN INFO, HOST SE
005710*    DESCARTA.
005720 2340-ARMAR-SYSLOG-I.
005730*
005740     SET WS-FMT-SYSLOG TO TRUE
005750     MOVE WS-FHC-ANO      TO WL-TIMESTAMP(1:4)
005760     MOVE '-'             TO WL-TIMESTAMP(5:1)
005770*    WS-IDX ES EL NUMERO DE MES (1-12) DEVUELTO POR 2330; SE USA
005780*    DIRECTO PARA FORMATEARLO A 2 DIGITOS (NO SE DEBE REUTILIZAR
005790*    PARA WS-POS: LA COLUMNA DE ARRANQUE DE HOST/SOURCE ES FIJA,
005800*    NO GUARDA RELACION CON EL NUMERO DE MES).
005810     MOVE WS-IDX          TO WL-TS-MES
005820     MOVE WS-LINEA-TRABAJO(5:2)  TO WL-TIMESTAMP(9:2)
005830     MOVE 'T'             TO WL-TIMESTAMP(11:1)
005840     MOVE WS-LINEA-TRABAJO(8:8)  TO WL-TIMESTAMP(12:8)
005850     MOVE 'Z'             TO WL-TIMESTAMP(20:1)
005860     MOVE 'INFO '         TO WL-LOG-LEVEL
005870*    DESDE LA POSICION 17 VIENE "HOST SOURCE[PID]: MENSAJE"
005880     MOVE 17 TO WS-POS
005890     UNSTRING WS-LINEA-TRABAJO DELIMITED BY ALL SPACE
005900        INTO WS-LINEA-TRABAJO WL-SOURCE
005910        WITH POINTER WS-POS
005920     END-UNSTRING
005930     PERFORM 2345-RECORTAR-PID-I THRU 2345-RECORTAR-PID-F
005940     IF WS-POS IS LESS THAN OR EQUAL TO 255 THEN
005950        MOVE WS-LINEA-TRABAJO(WS-POS:) TO WL-MESSAGE
005960     END-IF.
005970*
005980 2340-ARMAR-SYSLOG-F. EXIT.
005990*
006000*---- QUITA UN SUFIJO "[PID]" O "[PID]:" DEL SOURCE --------------
006010 2345-RECORTAR-PID-I.
006020*
006030     INSPECT WL-SOURCE TALLYING WS-IDX FOR CHARACTERS
006040        BEFORE INITIAL '['
006050     IF WS-IDX IS LESS THAN 30 THEN
006060        MOVE WL-SOURCE(1:WS-IDX) TO WS-LINEA-TRABAJO(1:30)
006070        MOVE SPACES              TO WL-SOURCE
006080        MOVE WS-LINEA-TRABAJO(1:30) TO WL-SOURCE
006090     END-IF.
006100*
006110 2345-RECORTAR-PID-F. EXIT.
006120*
006130*---- HEURISTICAS DE RESPALDO (NINGUN RECONOCEDOR COINCIDIO) ----
006140 2400-HEURISTICA-I.
006150*
006160     PERFORM 2410-TOKEN-SEVERIDAD-I THRU 2410-TOKEN-SEVERIDAD-F
006170     IF WL-NIVEL-INFO THEN
006180        PERFORM 2420-STATUS-WEB-I THRU 2420-STATUS-WEB-F
006190     END-IF.
006200*
006210 2400-HEURISTICA-F. EXIT.
006220*
006230*---- BUSQUEDA DE LA PRIMER PALABRA DE SEVERIDAD DE LA LINEA -----
006240*    SE RECORRE LA LINEA PALABRA POR PALABRA (DELIMITADA POR
006250*    BLANCOS) Y SE COMPARA CONTRA LA LISTA DE TOKENS VALIDOS;
006260*    LA PRIMERA QUE APAREZCA GANA (SE RESPETA EL ORDEN DE
006270*    LECTURA DE LA LINEA, NO UN ORDEN DE PRIORIDAD DE PALABRAS).
006280 2410-TOKEN-SEVERIDAD-I.
006290*
006300     MOVE WS-LINEA-TRABAJO TO WS-LINEA-MAYUS
006310     INSPECT WS-LINEA-MAYUS CONVERTING
006320        'abcdefghijklmnopqrstuvwxyz' TO
006330        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
006340     MOVE 1    TO WS-POS
006350     MOVE 0    TO WS-INTENTOS
006360     SET WS-NO-TOKEN-HALLADO TO TRUE.
006370 2410-TOKEN-LOOP.
006380     IF WS-TOKEN-HALLADO
006390        GO TO 2410-TOKEN-SEVERIDAD-F.
006400     IF WS-POS IS GREATER THAN 255
006410        GO TO 2410-TOKEN-SEVERIDAD-F.
006420     IF WS-INTENTOS IS GREATER THAN 40
006430        GO TO 2410-TOKEN-SEVERIDAD-F.
006440     MOVE SPACES TO WS-PALABRA
006450     UNSTRING WS-LINEA-MAYUS DELIMITED BY ALL SPACE
006460        INTO WS-PALABRA
006470        WITH POINTER WS-POS
006480     END-UNSTRING
006490     ADD 1 TO WS-INTENTOS
006500     IF WS-PALABRA NOT = SPACES THEN
006510        PERFORM 2412-COMPARAR-PALABRA-I
006520           THRU 2412-COMPARAR-PALABRA-F
006530     END-IF
006540     GO TO 2410-TOKEN-LOOP.
006550*
006560 2410-TOKEN-SEVERIDAD-F. EXIT.
006570*
006580*---- COMPARA UNA PALABRA CONTRA LA LISTA DE NIVELES VALIDOS ----
006590 2412-COMPARAR-PALABRA-I.
006600*
006610     EVALUATE WS-PALABRA
006620        WHEN 'ERROR'
006630           MOVE 'ERROR' TO WL-LOG-LEVEL
006640           SET WS-TOKEN-HALLADO TO TRUE
006650        WHEN 'FATAL'
006660           MOVE 'FATAL' TO WL-LOG-LEVEL
006670           SET WS-TOKEN-HALLADO TO TRUE
006680        WHEN 'WARNING'
006690           MOVE 'WARN ' TO WL-LOG-LEVEL
006700           SET WS-TOKEN-HALLADO TO TRUE
006710        WHEN 'WARN'
006720           MOVE 'WARN ' TO WL-LOG-LEVEL
006730           SET WS-TOKEN-HALLADO TO TRUE
006740        WHEN 'LOG'
006750           MOVE 'LOG  ' TO WL-LOG-LEVEL
006760           SET WS-TOKEN-HALLADO TO TRUE
006770        WHEN 'DEBUG'
006780           MOVE 'DEBUG' TO WL-LOG-LEVEL
006790           SET WS-TOKEN-HALLADO TO TRUE
006800        WHEN 'INFO'
006810           MOVE 'INFO ' TO WL-LOG-LEVEL
006820           SET WS-TOKEN-HALLADO TO TRUE
006830        WHEN 'TRACE'
006840           MOVE 'TRACE' TO WL-LOG-LEVEL
006850           SET WS-TOKEN-HALLADO TO TRUE
006860        WHEN OTHER
006870           CONTINUE
006880     END-EVALUATE.
006890*
006900 2412-COMPARAR-PALABRA-F. EXIT.
006910*
006920*---- CODIGO DE ESTADO WEB (3 DIGITOS, 100-599) ------------------
006930*    SE BUSCA PRIMERO EL CASO '"METODO URI PROTO" NNN' (EL
006940*    NUMERO INMEDIATAMENTE DESPUES DE UNA COMILLA DE CIERRE);
006950*    SI NO APARECE, SE TOMA EL PRIMER GRUPO DE 3 DIGITOS SUELTO
006960*    DE LA LINEA QUE CAIGA EN EL RANGO 100-599.
006970 2420-STATUS-WEB-I.
006980*
006990     MOVE 0 TO WS-IDX
007000     INSPECT WS-LINEA-TRABAJO TALLYING WS-IDX
007010        FOR CHARACTERS BEFORE INITIAL '" '
007020*    WS-IDX QUEDA CON LA CANTIDAD DE CARACTERES ANTES DE LA COMILLA;
007030*    HAY QUE SALTAR LA COMILLA Y EL BLANCO (2 POSICIONES) PARA
007040*    LLEGAR AL PRIMER DIGITO, MAS LA PROPIA COMILLA (1 POSICION).
007050     ADD 3 TO WS-IDX
007060     IF WS-IDX IS LESS THAN 252 AND WS-IDX IS GREATER THAN 2 THEN
007070        MOVE WS-LINEA-TRABAJO(WS-IDX:3) TO WS-POSIBLE-STATUS
007080        IF WS-POSIBLE-STATUS IS NUMERIC THEN
007090           IF WS-POSIBLE-STATUS-N IS GREATER THAN OR EQUAL TO 100
007100              AND WS-POSIBLE-STATUS-N IS LESS THAN OR EQUAL TO 599
007110              MOVE WS-POSIBLE-STATUS TO WL-LOG-LEVEL(1:3)
007120              MOVE SPACES TO WL-LOG-LEVEL(4:2)
007130           END-IF
007140        END-IF
007150     END-IF
007160*
007170     IF WL-NIVEL-INFO THEN
007180        MOVE 1 TO WS-POS
007190        PERFORM 2425-BUSCAR-SUELTO-I THRU 2425-BUSCAR-SUELTO-F
007200           UNTIL WS-POS IS GREATER THAN 253
007210              OR NOT WL-NIVEL-INFO
007220     END-IF.
007230*
007240 2420-STATUS-WEB-F. EXIT.
007250*
007260*---- BUSCA EL PRIMER GRUPO DE 3 DIGITOS SUELTO EN RANGO 100-599 -
007270*    (SR-0324 - DEBE SER UN GRUPO SUELTO: SE DESCARTA SI ES PARTE
007280*    DE UNA CORRIDA MAS LARGA DE DIGITOS, VER 2427-ES-SUELTO-I)
007290 2425-BUSCAR-SUELTO-I.
007300*
007310     IF WS-LINEA-TRABAJO(WS-POS:3) IS NUMERIC THEN
007320        MOVE WS-LINEA-TRABAJO(WS-POS:3) TO WS-POSIBLE-STATUS
007330        IF WS-POSIBLE-STATUS-N IS GREATER THAN OR EQUAL TO 100
007340           AND WS-POSIBLE-STATUS-N IS LESS THAN OR EQUAL TO 599
007350           PERFORM 2427-ES-SUELTO-I THRU 2427-ES-SUELTO-F
007360           IF WS-ES-SUELTO THEN
007370              MOVE WS-POSIBLE-STATUS TO WL-LOG-LEVEL(1:3)
007380              MOVE SPACES TO WL-LOG-LEVEL(4:2)
007390           END-IF
007400        END-IF
007410     END-IF
007420     ADD 1 TO WS-POS.
007430*
007440 2425-BUSCAR-SUELTO-F. EXIT.
007450*
007460*---- VERIFICA QUE EL GRUPO DE 3 DIGITOS QUE ARRANCA EN WS-POS --
007470*---- NO TENGA OTRO DIGITO PEGADO ANTES O DESPUES (EXTREMOS DE --
007480*---- LA LINEA SE TRATAN COMO BLANCO, QUE NO ES DIGITO) ----------
007490 2427-ES-SUELTO-I.
007500*
007510     SET WS-NO-ES-SUELTO TO TRUE
007520     MOVE SPACE TO WS-CHAR-ANTES
007530     MOVE SPACE TO WS-CHAR-DESPUES
007540     IF WS-POS IS GREATER THAN 1
007550        MOVE WS-LINEA-TRABAJO(WS-POS - 1:1) TO WS-CHAR-ANTES
007560     END-IF
007570     IF WS-POS IS LESS THAN OR EQUAL TO 252
007580        MOVE WS-LINEA-TRABAJO(WS-POS + 3:1) TO WS-CHAR-DESPUES
007590     END-IF
007600     IF WS-CHAR-ANTES NOT NUMERIC AND WS-CHAR-DESPUES NOT NUMERIC THEN
007610        SET WS-ES-SUELTO TO TRUE
007620     END-IF.
007630*
007640 2427-ES-SUELTO-F. EXIT.
007650*
007660*---- GRABA EL REGISTRO ARMADO AL FINAL DEL MAESTRO -------------
007670 2900-GRABAR-REG-I.
007680*
007690     ADD 1 TO WS-ULTIMO-ID-VIEJO GIVING WS-ULTIMO-ID-NUEVO
007700     MOVE WS-ULTIMO-ID-NUEVO  TO WS-ULTIMO-ID-VIEJO
007710     MOVE WS-ULTIMO-ID-NUEVO  TO WL-ENTRY-ID
007720     IF WL-SOURCE = SPACES THEN
007730        MOVE 'upload' TO WL-SOURCE
007740     END-IF
007750     IF WL-MESSAGE = SPACES THEN
007760        MOVE WS-LINEA-TRABAJO(1:120) TO WL-MESSAGE
007770     END-IF
007780     WRITE REG-LGNEW FROM WL-REG-LOGENT
007790     ADD 1 TO WS-CANT-GRABADAS.
007800*
007810 2900-GRABAR-REG-F. EXIT.
007820*
007830*--------------------------------------------------------------
007840 3000-FINAL-I.
007850*
007860     CLOSE RAWLOG LGOLD LGNEW
007870*
007880     ADD WS-CANT-GRABADAS TO WS-GRAN-TOTAL-VIEJO
007890                           GIVING WS-GRAN-TOTAL-NUEVO
007900     MOVE WS-ULTIMO-ID-NUEVO  TO WT-SCANNED-COUNT
007910     MOVE WS-GRAN-TOTAL-NUEVO TO WT-UPDATED-COUNT
007920     MOVE ZEROS               TO WT-MERGED-COUNT WT-DELETED-COUNT
007930                                  WT-UNCHANGED-COUNT
007940*
007950     REWRITE REG-CTLLOG FROM WT-REG-TOTALES
007960     IF FS-CTLLOG NOT = '00' THEN
007970        WRITE REG-CTLLOG FROM WT-REG-TOTALES
007980     END-IF
007990     CLOSE CTLLOG
008000*
008010     DISPLAY '=========================================='
008020     DISPLAY ' RESUMEN DE IMPORTACION - PGMLGIMP '
008030     DISPLAY '=========================================='
008040     DISPLAY ' ARCHIVO . . . . . : ' WS-PARM-ARCHIVO
008050     MOVE WS-CANT-LEIDAS   TO WS-FORMATO-PRINT
008060     DISPLAY ' LINEAS LEIDAS . . : ' WS-FORMATO-PRINT
008070     MOVE WS-CANT-BLANCO   TO WS-FORMATO-PRINT
008080     DISPLAY ' LINEAS EN BLANCO  : ' WS-FORMATO-PRINT
008090     MOVE WS-CANT-GRABADAS TO WS-FORMATO-PRINT
008100     DISPLAY ' REGISTROS IMPORT. : ' WS-FORMATO-PRINT
008110     MOVE WS-GRAN-TOTAL-NUEVO TO WS-FORMATO-PRINT
008120     DISPLAY ' TOTAL GENERAL ACUM: ' WS-FORMATO-PRINT
008130     DISPLAY '=========================================='.
008140*
008150 3000-FINAL-F. EXIT.
