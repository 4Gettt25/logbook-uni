000100*////////////////// (TOTALES DE MANTENIMIENTO) //////////////////
000110**************************************
000120*    LAYOUT TOTALES MANTENIMIENTO    *
000130*    LARGO REGISTRO = 40 BYTES       *
000140*    USADO POR . . : PGMLGMNT        *
000150*    AGREGADO. . . : SR-0241 (DFS, 04-11-03), TOMANDO COMO BASE
000160*                     EL LAYOUT DE CORTE DE SUCURSAL.
000170**************************************
000180 01  WT-REG-TOTALES.
000190*        POSICION RELATIVA (1:7) LEIDOS/EXAMINADOS EN LA PASADA
000200     03  WT-SCANNED-COUNT    PIC 9(07)    VALUE ZEROS.
000210*        POSICION RELATIVA (8:7) NIVEL MODIFICADO
000220     03  WT-UPDATED-COUNT    PIC 9(07)    VALUE ZEROS.
000230*        POSICION RELATIVA (15:7) LINEAS DE CONTINUACION FUSIONADAS
000240     03  WT-MERGED-COUNT     PIC 9(07)    VALUE ZEROS.
000250*        POSICION RELATIVA (22:7) REGISTROS DADOS DE BAJA
000260*        (DEBE SER IGUAL A WT-MERGED-COUNT, VER REGLA DE NEGOCIO)
000270     03  WT-DELETED-COUNT    PIC 9(07)    VALUE ZEROS.
000280*        POSICION RELATIVA (29:7) SIN CAMBIOS
000290     03  WT-UNCHANGED-COUNT  PIC 9(07)    VALUE ZEROS.
000300*        POSICION RELATIVA (36:5) PARA USO FUTURO
000310     03  FILLER              PIC X(05)    VALUE SPACES.
