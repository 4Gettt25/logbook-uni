000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PGMSRVMT.
000120 AUTHOR. R. MONTENEGRO.
000130 INSTALLATION. CENTRO DE COMPUTOS - AREA OPERACIONES.
000140 DATE-WRITTEN. 03/02/1992.
000150 DATE-COMPILED.
000160 SECURITY. USO INTERNO - SOLO PERSONAL DE SISTEMAS.
000170*
000180***************************************************************
000190*    PGMSRVMT  -  MANTENIMIENTO DEL MAESTRO DE SERVIDORES      *
000200*    ==================================================        *
000210*    FUNCIONAMIENTO                                            *
000220*    * LEE UNA TARJETA DE TRANSACCION (DDPARM) CON LA FUNCION  *
000230*      A EJECUTAR SOBRE TBSERVID: 'C' ALTA, 'R' CONSULTA,      *
000240*      'D' BAJA.                                                *
000250*    * ALTA (C) - VALIDA QUE WV-SERVER-NAME NO VENGA EN        *
000260*      BLANCO Y QUE NO EXISTA YA EN EL MAESTRO (BARRIDO        *
000270*      SECUENCIAL DE DDSVOLD A DDSVNEW), ASIGNA EL PROXIMO      *
000280*      WV-SERVER-ID (MAYOR ID DEL MAESTRO MAS UNO) Y AGREGA     *
000290*      EL REGISTRO AL FINAL DE DDSVNEW CON WV-CREATED-AT EN     *
000300*      LA FECHA/HORA DE CORRIDA.                                *
000310*    * CONSULTA (R) - BUSCA POR WV-SERVER-ID EN DDSVOLD (SOLO   *
000320*      LECTURA) Y MUESTRA LOS DATOS DEL SERVIDOR. SI NO LO      *
000330*      ENCUENTRA, LO INFORMA COMO ERROR.                        *
000340*    * BAJA (D) - VERIFICA QUE EL SERVIDOR EXISTA (ERROR SI     *
000350*      NO), DA DE BAJA EN CASCADA TODOS LOS REGISTROS DE        *
000360*      TBLOGENT CON ESE WL-SERVER-ID (DDLGOLD A DDLGNEW) Y      *
000370*      LUEGO DA DE BAJA EL REGISTRO DEL SERVIDOR (DDSVOLD A     *
000380*      DDSVNEW). AMBOS MAESTROS SE REESCRIBEN COMPLETOS EN      *
000390*      TODOS LOS CASOS PARA QUE LOS PASOS SIGUIENTES DEL JCL    *
000400*      SIEMPRE CUENTEN CON UN DDSVNEW/DDLGNEW VALIDO.            *
000410*                                                                *
000420*    NOTA DE DISENO (RMN, 92-03-02)                             *
000430*    NO SE USA SORT EN ESTE PROGRAMA: LOS TRES VERBOS OPERAN    *
000440*    SOBRE UN UNICO SERVIDOR POR CORRIDA, ASI QUE ALCANZA CON   *
000450*    UN BARRIDO SECUENCIAL DIRECTO DE VIEJO A NUEVO, IGUAL QUE  *
000460*    LA CARGA MASIVA DE PGMLGIMP.                                *
000470***************************************************************
000480*    HISTORIA DE CAMBIOS
000490*    ---------------------------------------------------------
000500*    FECHA     AUTOR  PEDIDO      DESCRIPCION
000510*    --------  -----  ----------  -----------------------------
000520*    92-03-02  RMN    INIC-0006   VERSION INICIAL (SOLO ALTA).
000530*    93-11-22  RMN    SR-0128     SE AGREGA LA FUNCION DE
000540*                                 CONSULTA (R) POR SERVER-ID.
000550*    96-07-10  HBC    SR-0163     SE AGREGA LA FUNCION DE BAJA
000560*                                 (D) CON CASCADA SOBRE TBLOGENT.
000570*    98-11-19  LQT    Y2K-0004   WV-CREATED-AT PASA A FORMATO DE
000580*                                 4 DIGITOS DE ANIO (VER COPY
000590*                                 SERVIDOR). CIERRE JUNTO CON EL
000600*                                 PEDIDO Y2K-0003 DE TBLOGENT.
000610*    03-05-14  DFS    SR-0210     SE VALIDA QUE EL NOMBRE DEL
000620*                                 SERVIDOR NO SE REPITA (ANTES
000630*                                 SOLO SE VALIDABA QUE NO VENGA
000640*                                 EN BLANCO).
000650*    09-08-03  PEA    SR-0260     AJUSTE POR EL AGREGADO DE
000660*                                 WL-SERVER-ID EN TBLOGENT: LA
000670*                                 BAJA YA PUEDE HACER CASCADA
000680*                                 REAL SOBRE EL MAESTRO DE LOGS.
000690*    -----------------------------------------------------------
000700*
000710*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000720 ENVIRONMENT DIVISION.
000730 CONFIGURATION SECTION.
000740*
000750 SPECIAL-NAMES.
000760     C01 IS TOP-OF-FORM.
000770*
000780 INPUT-OUTPUT SECTION.
000790 FILE-CONTROL.
000800*
000810     SELECT PARM    ASSIGN DDPARM
000820     FILE STATUS IS FS-PARM.
000830*
000840     SELECT SVOLD   ASSIGN DDSVOLD
000850     FILE STATUS IS FS-SVOLD.
000860*
000870     SELECT SVNEW   ASSIGN DDSVNEW
000880     FILE STATUS IS FS-SVNEW.
000890*
000900     SELECT LGOLD   ASSIGN DDLGOLD
000910     FILE STATUS IS FS-LGOLD.
000920*
000930     SELECT LGNEW   ASSIGN DDLGNEW
000940     FILE STATUS IS FS-LGNEW.
000950*
000960*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000970 DATA DIVISION.
000980 FILE SECTION.
000990*
001000 FD  PARM
001010     BLOCK CONTAINS 0 RECORDS
001020     RECORDING MODE IS F.
001030 01  REG-PARM                PIC X(80).
001040*
001050 FD  SVOLD
001060     BLOCK CONTAINS 0 RECORDS
001070     RECORDING MODE IS F.
001080 01  REG-SVOLD               PIC X(160).
001090*
001100 FD  SVNEW
001110     BLOCK CONTAINS 0 RECORDS
001120     RECORDING MODE IS F.
001130 01  REG-SVNEW               PIC X(160).
001140*
001150 FD  LGOLD
001160     BLOCK CONTAINS 0 RECORDS
001170     RECORDING MODE IS F.
001180 01  REG-LGOLD               PIC X(250).
001190*
001200 FD  LGNEW
001210     BLOCK CONTAINS 0 RECORDS
001220     RECORDING MODE IS F.
001230 01  REG-LGNEW               PIC X(250).
001240*
001250 WORKING-STORAGE SECTION.
001260*=======================*
001270*
001280*----------- ARCHIVOS -------------------------------------------
001290 77  FS-PARM                 PIC XX       VALUE SPACES.
001300 77  FS-SVOLD                PIC XX       VALUE SPACES.
001310 77  FS-SVNEW                PIC XX       VALUE SPACES.
001320 77  FS-LGOLD                PIC XX       VALUE SPACES.
001330 77  FS-LGNEW                PIC XX       VALUE SPACES.
001340*
001350 77  WS-STATUS-FIN           PIC X        VALUE 'N'.
001360     88  WS-FIN-LECTURA                   VALUE 'Y'.
001370     88  WS-NO-FIN-LECTURA                VALUE 'N'.
001380*
001390*----------- TARJETA DE TRANSACCION (DDPARM, UNA TARJETA) -------
001400*    COL 01       FUNCION: 'C' ALTA, 'R' CONSULTA, 'D' BAJA
001410*    COL 02-31    NOMBRE DEL SERVIDOR (SOLO PARA ALTA)
001420*    COL 32-36    SERVER-ID (SOLO PARA CONSULTA Y BAJA)
001430*    COL 37-80    RESERVADO PARA USO FUTURO
001440 01  WS-PARM-CARD.
001450     03  WS-PARM-FUNCION      PIC X(01).
001460         88  WS-FUNCION-ALTA          VALUE 'C' 'c'.
001470         88  WS-FUNCION-CONSULTA      VALUE 'R' 'r'.
001480         88  WS-FUNCION-BAJA          VALUE 'D' 'd'.
001490     03  WS-PARM-SERVER-NAME  PIC X(30).
001500     03  WS-PARM-SERVER-ID    PIC 9(05).
001510     03  FILLER               PIC X(44).
001520*
001530*----------- FECHA/HORA DE CORRIDA (WV-CREATED-AT DEL ALTA) -----
001540 01  WS-FECHAHORA-CORRIDA.
001550     03  WS-FHC-ANO          PIC 9(04).
001560     03  WS-FHC-MES          PIC 9(02).
001570     03  WS-FHC-DIA          PIC 9(02).
001580 01  WS-HORA-CORRIDA.
001590     03  WS-HRC-HOR          PIC 9(02).
001600     03  WS-HRC-MIN          PIC 9(02).
001610     03  WS-HRC-SEG          PIC 9(02).
001620     03  FILLER              PIC 9(02).
001630 01  WS-TS-CORRIDA           PIC X(20).
001640*
001650*----------- REGISTRO ACTUAL DE TBSERVID / TBLOGENT --------------
001660     COPY SERVIDOR.
001670     COPY LOGENT.
001680*
001690*----------- BANDERAS DE VALIDACION DEL ALTA ---------------------
001700 77  WS-NOMBRE-STATUS         PIC X(01)    VALUE 'L'.
001710     88  WS-NOMBRE-LIBRE                   VALUE 'L'.
001720     88  WS-NOMBRE-REPETIDO                VALUE 'R'.
001730 77  WS-ALTA-STATUS           PIC X(01)    VALUE 'S'.
001740     88  WS-ALTA-VALIDA                    VALUE 'S'.
001750     88  WS-ALTA-INVALIDA                  VALUE 'N'.
001760*
001770*----------- BANDERA DE EXISTENCIA (CONSULTA Y BAJA) -------------
001780 77  WS-SRV-STATUS            PIC X(01)    VALUE 'N'.
001790     88  WS-SRV-ENCONTRADO                 VALUE 'S'.
001800     88  WS-SRV-NO-ENCONTRADO              VALUE 'N'.
001810*
001820*----------- CONTADORES DE LA PASADA (COMP PARA VELOCIDAD) -------
001830 77  WS-MAX-SERVER-ID         PIC 9(05) COMP  VALUE ZEROS.
001840 77  WS-NUEVO-SERVER-ID       PIC 9(05) COMP  VALUE ZEROS.
001850 77  WS-CANT-SVMSTR-LEIDOS    PIC 9(07) COMP  VALUE ZEROS.
001860 77  WS-CANT-LOGENT-BORRADOS  PIC 9(07) COMP  VALUE ZEROS.
001870*
001880*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001890 PROCEDURE DIVISION.
001900*
001910 MAIN-PROGRAM-I.
001920*
001930     PERFORM 1000-INICIO-I THRU 1000-INICIO-F.
001940*
001950     EVALUATE TRUE
001960        WHEN WS-FUNCION-ALTA
001970           PERFORM 2100-ALTA-I     THRU 2100-ALTA-F
001980        WHEN WS-FUNCION-CONSULTA
001990           PERFORM 2200-CONSULTA-I THRU 2200-CONSULTA-F
002000        WHEN WS-FUNCION-BAJA
002010           PERFORM 2400-BAJA-I     THRU 2400-BAJA-F
002020        WHEN OTHER
002030           DISPLAY '* ERROR - FUNCION DE TARJETA INVALIDA: '
002040                    WS-PARM-FUNCION
002050           MOVE 9999 TO RETURN-CODE
002060     END-EVALUATE
002070*
002080     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
002090*
002100 MAIN-PROGRAM-F. GOBACK.
002110*
002120*--------------------------------------------------------------
002130 1000-INICIO-I.
002140*
002150     ACCEPT WS-FECHAHORA-CORRIDA FROM DATE YYYYMMDD
002160     ACCEPT WS-HORA-CORRIDA      FROM TIME
002170     STRING WS-FHC-ANO            DELIMITED BY SIZE
002180            '-'                   DELIMITED BY SIZE
002190            WS-FHC-MES            DELIMITED BY SIZE
002200            '-'                   DELIMITED BY SIZE
002210            WS-FHC-DIA            DELIMITED BY SIZE
002220            'T'                   DELIMITED BY SIZE
002230            WS-HRC-HOR            DELIMITED BY SIZE
002240            ':'                   DELIMITED BY SIZE
002250            WS-HRC-MIN            DELIMITED BY SIZE
002260            ':'                   DELIMITED BY SIZE
002270            WS-HRC-SEG            DELIMITED BY SIZE
002280            'Z'                   DELIMITED BY SIZE
002290       INTO WS-TS-CORRIDA
002300*
002310     MOVE SPACES TO WS-PARM-CARD
002320     OPEN INPUT PARM
002330     IF FS-PARM NOT = '00' THEN
002340        DISPLAY '* ERROR EN OPEN PARM = ' FS-PARM
002350        MOVE 9999 TO RETURN-CODE
002360     ELSE
002370        READ PARM INTO WS-PARM-CARD
002380        CLOSE PARM
002390     END-IF.
002400*
002410 1000-INICIO-F. EXIT.
002420*
002430*================================================================
002440*    FUNCION 'C' - ALTA DE SERVIDOR
002450*================================================================
002460 2100-ALTA-I.
002470*
002480     SET WS-ALTA-VALIDA TO TRUE
002490     SET WS-NOMBRE-LIBRE TO TRUE
002500     MOVE ZEROS TO WS-MAX-SERVER-ID
002510*
002520     IF WS-PARM-SERVER-NAME = SPACES THEN
002530        SET WS-ALTA-INVALIDA TO TRUE
002540        DISPLAY '* ERROR ALTA: NOMBRE DE SERVIDOR EN BLANCO'
002550     END-IF
002560*
002570     OPEN INPUT SVOLD
002580     OPEN OUTPUT SVNEW
002590     SET WS-NO-FIN-LECTURA TO TRUE
002600     PERFORM 2110-COPIAR-Y-VALIDAR-I THRU 2110-COPIAR-Y-VALIDAR-F
002610             UNTIL WS-FIN-LECTURA
002620*
002630     IF WS-NOMBRE-REPETIDO THEN
002640        SET WS-ALTA-INVALIDA TO TRUE
002650        DISPLAY '* ERROR ALTA: NOMBRE DE SERVIDOR REPETIDO: '
002660                 WS-PARM-SERVER-NAME
002670     END-IF
002680*
002690     IF WS-ALTA-VALIDA THEN
002700        PERFORM 2120-GRABAR-NUEVO-I THRU 2120-GRABAR-NUEVO-F
002710     ELSE
002720        MOVE 9999 TO RETURN-CODE
002730     END-IF
002740*
002750     CLOSE SVOLD SVNEW.
002760*
002770 2100-ALTA-F. EXIT.
002780*
002790*---- COPIA CADA REGISTRO VIEJO AL NUEVO SIN CAMBIOS, Y DE PASO -
002800*---- VERIFICA DUPLICADO DE NOMBRE Y LLEVA EL MAYOR SERVER-ID ---
002810 2110-COPIAR-Y-VALIDAR-I.
002820*
002830     READ SVOLD INTO WV-REG-SERVIDOR
002840     EVALUATE FS-SVOLD
002850        WHEN '00'
002860           ADD 1 TO WS-CANT-SVMSTR-LEIDOS
002870           IF WV-SERVER-NAME = WS-PARM-SERVER-NAME THEN
002880              SET WS-NOMBRE-REPETIDO TO TRUE
002890           END-IF
002900           IF WV-SERVER-ID IS GREATER THAN WS-MAX-SERVER-ID THEN
002910              MOVE WV-SERVER-ID TO WS-MAX-SERVER-ID
002920           END-IF
002930           WRITE REG-SVNEW FROM WV-REG-SERVIDOR
002940        WHEN '10'
002950           SET WS-FIN-LECTURA TO TRUE
002960        WHEN OTHER
002970           DISPLAY '*ERROR EN LECTURA SVOLD: ' FS-SVOLD
002980           MOVE 9999 TO RETURN-CODE
002990           SET WS-FIN-LECTURA TO TRUE
003000     END-EVALUATE.
003010*
003020 2110-COPIAR-Y-VALIDAR-F. EXIT.
003030*
003040*---- ARMA Y AGREGA EL NUEVO REGISTRO AL FINAL DEL MAESTRO ------
003050 2120-GRABAR-NUEVO-I.
003060*
003070     ADD 1 TO WS-MAX-SERVER-ID GIVING WS-NUEVO-SERVER-ID
003080*
003090     MOVE SPACES           TO WV-REG-SERVIDOR
003100     MOVE WS-NUEVO-SERVER-ID TO WV-SERVER-ID
003110     MOVE WS-PARM-SERVER-NAME TO WV-SERVER-NAME
003120     MOVE WS-TS-CORRIDA    TO WV-CREATED-AT
003130     WRITE REG-SVNEW FROM WV-REG-SERVIDOR
003140*
003150     DISPLAY 'SERVIDOR DADO DE ALTA - ID: ' WV-SERVER-ID
003160              ' NOMBRE: ' WV-SERVER-NAME.
003170*
003180 2120-GRABAR-NUEVO-F. EXIT.
003190*
003200*================================================================
003210*    FUNCION 'R' - CONSULTA DE SERVIDOR POR SERVER-ID
003220*================================================================
003230 2200-CONSULTA-I.
003240*
003250     SET WS-SRV-NO-ENCONTRADO TO TRUE
003260     OPEN INPUT SVOLD
003270     SET WS-NO-FIN-LECTURA TO TRUE
003280     PERFORM 2210-BUSCAR-SRV-I THRU 2210-BUSCAR-SRV-F
003290             UNTIL WS-FIN-LECTURA
003300                OR WS-SRV-ENCONTRADO
003310     CLOSE SVOLD
003320*
003330     IF WS-SRV-ENCONTRADO THEN
003340        DISPLAY 'SERVIDOR - ID: '         WV-SERVER-ID
003350        DISPLAY 'NOMBRE. . . . : '        WV-SERVER-NAME
003360        DISPLAY 'HOSTNAME. . . : '        WV-HOSTNAME
003370        DISPLAY 'DESCRIPCION . : '        WV-DESCRIPTION
003380        DISPLAY 'FECHA DE ALTA : '        WV-CREATED-AT
003390     ELSE
003400        DISPLAY '* ERROR CONSULTA: SERVIDOR NO ENCONTRADO: '
003410                 WS-PARM-SERVER-ID
003420        MOVE 9999 TO RETURN-CODE
003430     END-IF.
003440*
003450 2200-CONSULTA-F. EXIT.
003460*
003470 2210-BUSCAR-SRV-I.
003480*
003490     READ SVOLD INTO WV-REG-SERVIDOR
003500     EVALUATE FS-SVOLD
003510        WHEN '00'
003520           ADD 1 TO WS-CANT-SVMSTR-LEIDOS
003530           IF WV-SERVER-ID = WS-PARM-SERVER-ID THEN
003540              SET WS-SRV-ENCONTRADO TO TRUE
003550           END-IF
003560        WHEN '10'
003570           SET WS-FIN-LECTURA TO TRUE
003580        WHEN OTHER
003590           DISPLAY '*ERROR EN LECTURA SVOLD: ' FS-SVOLD
003600           MOVE 9999 TO RETURN-CODE
003610           SET WS-FIN-LECTURA TO TRUE
003620     END-EVALUATE.
003630*
003640 2210-BUSCAR-SRV-F. EXIT.
003650*
003660*================================================================
003670*    FUNCION 'D' - BAJA DE SERVIDOR (CON CASCADA SOBRE LOGENT)
003680*================================================================
003690 2400-BAJA-I.
003700*
003710     PERFORM 2410-VERIFICAR-BAJA-I THRU 2410-VERIFICAR-BAJA-F
003720*
003730     IF WS-SRV-NO-ENCONTRADO THEN
003740        DISPLAY '* ERROR BAJA: SERVIDOR NO ENCONTRADO: '
003750                 WS-PARM-SERVER-ID
003760        MOVE 9999 TO RETURN-CODE
003770     END-IF
003780*
003790     PERFORM 2420-BORRAR-CASCADA-I  THRU 2420-BORRAR-CASCADA-F
003800     PERFORM 2430-BORRAR-SERVIDOR-I THRU 2430-BORRAR-SERVIDOR-F.
003810*
003820 2400-BAJA-F. EXIT.
003830*
003840*---- PASE DE SOLO LECTURA PARA VERIFICAR QUE EL SERVIDOR EXISTA -
003850 2410-VERIFICAR-BAJA-I.
003860*
003870     SET WS-SRV-NO-ENCONTRADO TO TRUE
003880     OPEN INPUT SVOLD
003890     SET WS-NO-FIN-LECTURA TO TRUE
003900     PERFORM 2210-BUSCAR-SRV-I THRU 2210-BUSCAR-SRV-F
003910             UNTIL WS-FIN-LECTURA
003920                OR WS-SRV-ENCONTRADO
003930     CLOSE SVOLD.
003940*
003950 2410-VERIFICAR-BAJA-F. EXIT.
003960*
003970*---- BAJA EN CASCADA: TODO REGISTRO DE TBLOGENT CON EL MISMO ---
003980*---- WL-SERVER-ID SE OMITE DE DDLGNEW ---------------------------
003990 2420-BORRAR-CASCADA-I.
004000*
004010     OPEN INPUT LGOLD
004020     OPEN OUTPUT LGNEW
004030     SET WS-NO-FIN-LECTURA TO TRUE
004040     PERFORM 2425-FILTRAR-LOGENT-I THRU 2425-FILTRAR-LOGENT-F
004050             UNTIL WS-FIN-LECTURA
004060     CLOSE LGOLD LGNEW.
004070*
004080 2420-BORRAR-CASCADA-F. EXIT.
004090*
004100 2425-FILTRAR-LOGENT-I.
004110*
004120     READ LGOLD INTO WL-REG-LOGENT
004130     EVALUATE FS-LGOLD
004140        WHEN '00'
004150           IF WL-SERVER-ID = WS-PARM-SERVER-ID THEN
004160              ADD 1 TO WS-CANT-LOGENT-BORRADOS
004170           ELSE
004180              WRITE REG-LGNEW FROM WL-REG-LOGENT
004190           END-IF
004200        WHEN '10'
004210           SET WS-FIN-LECTURA TO TRUE
004220        WHEN OTHER
004230           DISPLAY '*ERROR EN LECTURA LGOLD: ' FS-LGOLD
004240           MOVE 9999 TO RETURN-CODE
004250           SET WS-FIN-LECTURA TO TRUE
004260     END-EVALUATE.
004270*
004280 2425-FILTRAR-LOGENT-F. EXIT.
004290*
004300*---- BAJA DEL REGISTRO DEL SERVIDOR: SE OMITE DE DDSVNEW --------
004310 2430-BORRAR-SERVIDOR-I.
004320*
004330     OPEN INPUT SVOLD
004340     OPEN OUTPUT SVNEW
004350     SET WS-NO-FIN-LECTURA TO TRUE
004360     PERFORM 2435-FILTRAR-SVMSTR-I THRU 2435-FILTRAR-SVMSTR-F
004370             UNTIL WS-FIN-LECTURA
004380     CLOSE SVOLD SVNEW.
004390*
004400 2430-BORRAR-SERVIDOR-F. EXIT.
004410*
004420 2435-FILTRAR-SVMSTR-I.
004430*
004440     READ SVOLD INTO WV-REG-SERVIDOR
004450     EVALUATE FS-SVOLD
004460        WHEN '00'
004470           IF WV-SERVER-ID NOT = WS-PARM-SERVER-ID THEN
004480              WRITE REG-SVNEW FROM WV-REG-SERVIDOR
004490           END-IF
004500        WHEN '10'
004510           SET WS-FIN-LECTURA TO TRUE
004520        WHEN OTHER
004530           DISPLAY '*ERROR EN LECTURA SVOLD: ' FS-SVOLD
004540           MOVE 9999 TO RETURN-CODE
004550           SET WS-FIN-LECTURA TO TRUE
004560     END-EVALUATE.
004570*
004580 2435-FILTRAR-SVMSTR-F. EXIT.
004590*
004600*--------------------------------------------------------------
004610 9999-FINAL-I.
004620*
004630     DISPLAY 'PGMSRVMT - REGISTROS DE TBLOGENT DADOS DE BAJA: '
004640              WS-CANT-LOGENT-BORRADOS
004650     DISPLAY 'PGMSRVMT - PROCESO FINALIZADO'.
004660*
004670 9999-FINAL-F. EXIT.
