000100******************************************************************
000110*    COPY MEMBER . . . . . . :  LOGENT                           *
000120*    DESCRIBE . . . . . . . :  MASTER RECORD - SERVER LOG ENTRY  *
000130*    LARGO DE REGISTRO . . . :  250 BYTES - FIXED                *
000140*    ARCHIVO QUE LO USA  . . :  DDLGOLD / DDLGNEW (VER PROGRAMAS)*
000150******************************************************************
000160*    HISTORIA DE CAMBIOS
000170*    ---------------------------------------------------------
000180*    FECHA     AUTOR  PEDIDO      DESCRIPCION
000190*    --------  -----  ----------  -----------------------------
000200*    87-03-11  HBC    INIC-0001   PRIMERA VERSION DEL LAYOUT.
000210*    89-07-02  HBC    SR-0044     SE AGREGA CAMPO WL-CATEGORY.
000220*    91-11-19  RMN    SR-0097     SE AGREGA WL-USERNAME (ATRIB.
000230*                                 DE USUARIO, NO SE CARGA DESDE
000240*                                 LA CARGA MASIVA).
000250*    94-02-08  RMN    SR-0141     SE AGREGA WL-STATUS CON 88-LEV
000260*                                 ABIERTO/CERRADO.
000270*    98-09-30  LQT    Y2K-0003   AMPLIACION DE WL-TIMESTAMP A
000280*                                 FORMATO AAAA-MM-DDTHH:MM:SSZ
000290*                                 (4 DIGITOS DE ANIO) PARA EL
000300*                                 PROYECTO DE ADECUACION AL ANIO
000310*                                 2000. SE RETIRA EL CAMPO VIEJO
000320*                                 DE FECHA AAMMDD.
000330*    99-01-14  LQT    Y2K-0003   PRUEBAS DE REGRESION OK. CIERRE
000340*                                 DEL PEDIDO Y2K-0003.
000350*    01-05-22  HBC    SR-0188     SE AGREGA REDEFINES WL-TS-R
000360*                                 PARA DESCOMPONER LA FECHA EN
000370*                                 PARTES (USADO POR PGMLGMNT).
000380*    03-10-06  DFS    SR-0212     SE AGREGA REDEFINES SOBRE
000390*                                 WL-MESSAGE PARA VENTANA DE
000400*                                 BUSQUEDA DE TOKENS (80+40).
000410*    06-04-17  DFS    SR-0235     SE AGREGA REDEFINES CORTO
000420*                                 SOBRE WL-SOURCE PARA LISTADOS
000430*                                 ANGOSTOS DE 80 COLUMNAS.
000440*    09-08-03  PEA    SR-0260     SE AGREGA WL-SERVER-ID COMO
000450*                                 CLAVE FORANEA A TBSERVID.
000460*    13-02-25  PEA    SR-0301     FILLER DE CIERRE AMPLIADO DE
000470*                                 10 A 15 BYTES PARA FUTURO USO.
000480*    ---------------------------------------------------------
000490*
000500*    DESCRIPCION GENERAL
000510*    -------------------
000520*    CADA REGISTRO REPRESENTA UNA LINEA DE LOG YA NORMALIZADA,
000530*    PROVENIENTE DE LA CARGA MASIVA (PGMLGIMP) O CORREGIDA POR
000540*    LA PASADA DE MANTENIMIENTO (PGMLGMNT). EL ARCHIVO MAESTRO
000550*    SE MANTIENE EN SECUENCIA POR WL-ENTRY-ID (ASCENDENTE) SALVO
000560*    DURANTE LA PASADA DE MANTENIMIENTO, QUE LO REORDENA
000570*    TRANSITORIAMENTE POR SERVIDOR/FECHA PARA EL BARRIDO Y LO
000580*    DEVUELVE A SU ORDEN NATURAL AL FINALIZAR (VER PGMLGMNT,
000590*    PARRAFO 5000-REORDENAR-I).
000600*
000610 01  WL-REG-LOGENT.
000620*        IDENTIFICADOR UNICO, ASIGNADO EN ALTA, ASCENDENTE
000630     03  WL-ENTRY-ID             PIC 9(09).
000640*        FECHA/HORA DEL EVENTO, UTC, PRECISION DE SEGUNDO
000650*        FORMATO AAAA-MM-DDTHH:MM:SSZ (RFC-3339 / ISO-8601)
000660     03  WL-TIMESTAMP            PIC X(20).
000670*        NIVEL DE SEVERIDAD O CODIGO DE ESTADO HTTP EN TEXTO
000680     03  WL-LOG-LEVEL             PIC X(05).
000690         88  WL-NIVEL-TRACE               VALUE 'TRACE'.
000700         88  WL-NIVEL-DEBUG               VALUE 'DEBUG'.
000710         88  WL-NIVEL-INFO                VALUE 'INFO '.
000720         88  WL-NIVEL-WARN                VALUE 'WARN '.
000730         88  WL-NIVEL-ERROR               VALUE 'ERROR'.
000740         88  WL-NIVEL-FATAL               VALUE 'FATAL'.
000750         88  WL-NIVEL-LOG                 VALUE 'LOG  '.
000760*        COMPONENTE/PROGRAMA QUE EMITIO LA LINEA
000770     03  WL-SOURCE               PIC X(30).
000780*        TEXTO DEL MENSAJE (TRUNCADO DESDE EL ORIGEN SI EXCEDE)
000790     03  WL-MESSAGE              PIC X(120).
000800*        USUARIO ATRIBUIDO (OPCIONAL, NO LO CARGA LA IMPORTACION)
000810     03  WL-USERNAME             PIC X(20).
000820*        CLASIFICACION LIBRE (OPCIONAL)
000830     03  WL-CATEGORY             PIC X(20).
000840*        ESTADO DE SEGUIMIENTO DEL REGISTRO
000850     03  WL-STATUS               PIC X(06).
000860         88  WL-STATUS-ABIERTO            VALUE 'OPEN  '.
000870         88  WL-STATUS-CERRADO            VALUE 'CLOSED'.
000880*        SERVIDOR DUENO DEL REGISTRO (0 = SIN ASIGNAR)
000890     03  WL-SERVER-ID            PIC 9(05).
000900*        RESERVADO PARA USO FUTURO
000910     03  FILLER                  PIC X(15).
000920*
000930*    -----------------------------------------------------------
000940*    REDEFINES 1 - PARTES DE LA FECHA/HORA (AGREGADO SR-0188)
000950*    USADO POR PGMLGMNT PARA ORDENAR Y PARA IMPRESION DE REPORTE
000960*    -----------------------------------------------------------
000970 01  WL-TIMESTAMP-R REDEFINES WL-REG-LOGENT.
000980     03  FILLER                  PIC X(09).
000990     03  WL-TS-GRUPO.
001000         05  WL-TS-ANO           PIC 9(04).
001010         05  FILLER              PIC X(01).
001020         05  WL-TS-MES           PIC 9(02).
001030         05  FILLER              PIC X(01).
001040         05  WL-TS-DIA           PIC 9(02).
001050         05  FILLER              PIC X(01).
001060         05  WL-TS-HOR           PIC 9(02).
001070         05  FILLER              PIC X(01).
001080         05  WL-TS-MIN           PIC 9(02).
001090         05  FILLER              PIC X(01).
001100         05  WL-TS-SEG           PIC 9(02).
001110         05  WL-TS-ZONA          PIC X(01).
001120     03  FILLER                  PIC X(221).
001130*
001140*    -----------------------------------------------------------
001150*    REDEFINES 2 - VENTANA DE BUSQUEDA SOBRE EL MENSAJE
001160*    (AGREGADO SR-0212, PARA LOS PARRAFOS DE DETECCION DE NIVEL
001170*    Y DE CONTINUACION, QUE TRABAJAN SOBRE TRAMOS DEL MENSAJE)
001180*    -----------------------------------------------------------
001190 01  WL-MENSAJE-R REDEFINES WL-REG-LOGENT.
001200     03  FILLER                  PIC X(64).
001210     03  WL-MSG-TRAMO-1          PIC X(80).
001220     03  WL-MSG-TRAMO-2          PIC X(40).
001230     03  FILLER                  PIC X(66).
001240*
001250*    -----------------------------------------------------------
001260*    REDEFINES 3 - NOMBRE CORTO DE ORIGEN (AGREGADO SR-0235)
001270*    USADO EN LISTADOS DE 80 COLUMNAS, VER PGMLGSEL
001280*    -----------------------------------------------------------
001290 01  WL-SOURCE-R REDEFINES WL-REG-LOGENT.
001300     03  FILLER                  PIC X(34).
001310     03  WL-SOURCE-CORTO         PIC X(08).
001320     03  FILLER                  PIC X(208).
