000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PGMLGUPD.
000120 AUTHOR. H. BRIZUELA.
000130 INSTALLATION. CENTRO DE COMPUTOS - AREA OPERACIONES.
000140 DATE-WRITTEN. 06/14/1993.
000150 DATE-COMPILED.
000160 SECURITY. USO INTERNO - SOLO PERSONAL DE SISTEMAS.
000170*
000180***************************************************************
000190*    PGMLGUPD  -  MANTENIMIENTO DE UN UNICO REGISTRO TBLOGENT  *
000200*    ==================================================        *
000210*    FUNCIONAMIENTO                                            *
000220*    * LEE UNA TARJETA DE TRANSACCION (DDPARM) CON LA FUNCION  *
000230*      A EJECUTAR SOBRE TBLOGENT: 'C' ALTA, 'U' MODIFICACION,  *
000240*      'D' BAJA, MAS LOS DATOS DEL REGISTRO.                   *
000250*    * ALTA (C) - VALIDA QUE WL-LOG-LEVEL, WL-SOURCE Y         *
000260*      WL-MESSAGE NO VENGAN EN BLANCO; SI WS-PARM-TIMESTAMP    *
000270*      VIENE EN BLANCO, TOMA LA FECHA/HORA DE CORRIDA; ASIGNA  *
000280*      EL PROXIMO WL-ENTRY-ID (ARCHIVO DE CONTROL DDCTLLOG,    *
000290*      COMPARTIDO CON PGMLGIMP) Y AGREGA EL REGISTRO AL FINAL  *
000300*      DE DDLGNEW.                                              *
000310*    * MODIFICACION (U) - BUSCA POR WL-ENTRY-ID; REEMPLAZA      *
000320*      TIMESTAMP/LEVEL/SOURCE/MESSAGE SOLO SI LA TARJETA TRAE  *
000330*      UN VALOR NUEVO NO EN BLANCO PARA CADA UNO (SI NO, SE    *
000340*      DEJA EL VALOR QUE YA TENIA EL REGISTRO); CATEGORY SE    *
000350*      REEMPLAZA SIEMPRE, INCLUSIVE SI LA TARJETA LO TRAE EN   *
000360*      BLANCO. SI NO ENCUENTRA EL ENTRY-ID, LO INFORMA COMO    *
000370*      ERROR.                                                   *
000380*    * BAJA (D) - QUITA DE DDLGNEW EL REGISTRO CUYO WL-ENTRY-ID *
000390*      COINCIDE CON LA TARJETA. SI NO LO ENCUENTRA, LO INFORMA  *
000400*      COMO ERROR.                                               *
000410*    * EN LOS TRES CASOS EL MAESTRO SE REESCRIBE COMPLETO DE     *
000420*      DDLGOLD A DDLGNEW PARA QUE LOS PASOS SIGUIENTES DEL JCL  *
000430*      SIEMPRE CUENTEN CON UN DDLGNEW VALIDO.                    *
000440*                                                                *
000450*    NOTA DE DISENO (HBC, 93-06-14)                             *
000460*    NO SE USA SORT EN ESTE PROGRAMA: LOS TRES VERBOS OPERAN    *
000470*    SOBRE UN UNICO REGISTRO POR CORRIDA, ASI QUE ALCANZA CON   *
000480*    UN BARRIDO SECUENCIAL DIRECTO DE VIEJO A NUEVO, IGUAL QUE  *
000490*    PGMSRVMT.                                                   *
000500***************************************************************
000510*    HISTORIA DE CAMBIOS
000520*    ---------------------------------------------------------
000530*    FECHA     AUTOR  PEDIDO      DESCRIPCION
000540*    --------  -----  ----------  -----------------------------
000550*    93-06-14  HBC    INIC-0007   VERSION INICIAL (ALTA/BAJA DE
000560*                                 UN UNICO REGISTRO DE TBLOGENT).
000570*                                 EL ID SE ASIGNA BARRIENDO EL
000580*                                 MAESTRO EN BUSCA DEL MAYOR.
000590*    93-09-02  HBC    SR-0135     SE AGREGA LA FUNCION DE
000600*                                 MODIFICACION (U), CON REEMPLAZO
000610*                                 CAMPO A CAMPO.
000620*    98-10-19  LQT    Y2K-0003   AJUSTE DE WS-PARM-TIMESTAMP A 4
000630*                                 DIGITOS DE ANIO (MISMO PEDIDO
000640*                                 DE TBLOGENT).
000650*    99-02-01  LQT    Y2K-0003   PRUEBAS DE REGRESION CON
000660*                                 ARCHIVOS DE AMBOS SIGLOS. OK.
000670*    02-03-21  DFS    SR-0196     EL ALTA PASA A TOMAR EL PROXIMO
000680*                                 ENTRY-ID DEL ARCHIVO DE CONTROL
000690*                                 DDCTLLOG (COMPARTIDO CON
000700*                                 PGMLGIMP, SR-0195) EN VEZ DE
000710*                                 BARRER TODO EL MAESTRO BUSCANDO
000720*                                 EL MAYOR ID.
000730*    05-08-22  DFS    SR-0229     TRUNCAMIENTO DE SOURCE/MESSAGE
000740*                                 SEGUN ANCHO DE TBLOGENT (MISMO
000750*                                 AJUSTE DE PGMLGIMP).
000760*    11-04-06  PEA    SR-0280     VALIDACION: EN EL ALTA, LEVEL/
000770*                                 SOURCE/MESSAGE SON OBLIGATORIOS.
000780*                                 CATEGORY SE REEMPLAZA SIEMPRE EN
000790*                                 LA MODIFICACION, INCLUSIVE EN
000800*                                 BLANCO.
000810*    -----------------------------------------------------------
000820*
000830*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000840 ENVIRONMENT DIVISION.
000850 CONFIGURATION SECTION.
000860*
000870 SPECIAL-NAMES.
000880     C01 IS TOP-OF-FORM.
000890*
000900 INPUT-OUTPUT SECTION.
000910 FILE-CONTROL.
000920*
000930     SELECT PARM    ASSIGN DDPARM
000940     FILE STATUS IS FS-PARM.
000950*
000960     SELECT CTLLOG  ASSIGN DDCTLLOG
000970     FILE STATUS IS FS-CTLLOG.
000980*
000990     SELECT LGOLD   ASSIGN DDLGOLD
001000     FILE STATUS IS FS-LGOLD.
001010*
001020     SELECT LGNEW   ASSIGN DDLGNEW
001030     FILE STATUS IS FS-LGNEW.
001040*
001050*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001060 DATA DIVISION.
001070 FILE SECTION.
001080*
001090 FD  PARM
001100     BLOCK CONTAINS 0 RECORDS
001110     RECORDING MODE IS F.
001120 01  REG-PARM                PIC X(250).
001130*
001140 FD  CTLLOG
001150     BLOCK CONTAINS 0 RECORDS
001160     RECORDING MODE IS F.
001170 01  REG-CTLLOG              PIC X(40).
001180*
001190 FD  LGOLD
001200     BLOCK CONTAINS 0 RECORDS
001210     RECORDING MODE IS F.
001220 01  REG-LGOLD               PIC X(250).
001230*
001240 FD  LGNEW
001250     BLOCK CONTAINS 0 RECORDS
001260     RECORDING MODE IS F.
001270 01  REG-LGNEW               PIC X(250).
001280*
001290 WORKING-STORAGE SECTION.
001300*=======================*
001310*
001320*----------- ARCHIVOS -------------------------------------------
001330 77  FS-PARM                 PIC XX       VALUE SPACES.
001340 77  FS-CTLLOG               PIC XX       VALUE SPACES.
001350 77  FS-LGOLD                PIC XX       VALUE SPACES.
001360 77  FS-LGNEW                PIC XX       VALUE SPACES.
001370*
001380 77  WS-STATUS-FIN           PIC X        VALUE 'N'.
001390     88  WS-FIN-LECTURA                   VALUE 'Y'.
001400     88  WS-NO-FIN-LECTURA                VALUE 'N'.
001410*
001420*----------- TARJETA DE TRANSACCION (DDPARM, UNA TARJETA) -------
001430*    COL 001     FUNCION: 'C' ALTA, 'U' MODIFICACION, 'D' BAJA
001440*    COL 002-010 ENTRY-ID (SOLO PARA MODIFICACION Y BAJA)
001450*    COL 011-030 TIMESTAMP NUEVO (BLANCO = TOMAR HORA DE CORRIDA
001460*                EN EL ALTA, O DEJAR EL VALOR ACTUAL EN EL U)
001470*    COL 031-035 LOG-LEVEL NUEVO (BLANCO = DEJAR EL ACTUAL EN U)
001480*    COL 036-065 SOURCE NUEVO    (BLANCO = DEJAR EL ACTUAL EN U)
001490*    COL 066-185 MESSAGE NUEVO   (BLANCO = DEJAR EL ACTUAL EN U)
001500*    COL 186-205 CATEGORY NUEVO (SE REEMPLAZA SIEMPRE EN EL U,
001510*                AUNQUE VENGA EN BLANCO)
001520*    COL 206-210 SERVER-ID DUENO (SOLO PARA EL ALTA)
001530*    COL 211-250 RESERVADO PARA USO FUTURO
001540 01  WS-PARM-CARD.
001550     03  WS-PARM-FUNCION      PIC X(01).
001560         88  WS-FUNCION-ALTA          VALUE 'C' 'c'.
001570         88  WS-FUNCION-MODIF         VALUE 'U' 'u'.
001580         88  WS-FUNCION-BAJA          VALUE 'D' 'd'.
001590     03  WS-PARM-ENTRY-ID     PIC 9(09).
001600     03  WS-PARM-TIMESTAMP    PIC X(20).
001610     03  WS-PARM-LOG-LEVEL    PIC X(05).
001620     03  WS-PARM-SOURCE       PIC X(30).
001630     03  WS-PARM-MESSAGE      PIC X(120).
001640     03  WS-PARM-CATEGORY     PIC X(20).
001650     03  WS-PARM-SERVER-ID    PIC 9(05).
001660     03  FILLER               PIC X(40).
001670*
001680*----------- FECHA/HORA DE CORRIDA (DEFAULT DE TIMESTAMP) -------
001690 01  WS-FECHAHORA-CORRIDA.
001700     03  WS-FHC-ANO          PIC 9(04).
001710     03  WS-FHC-MES          PIC 9(02).
001720     03  WS-FHC-DIA          PIC 9(02).
001730 01  WS-HORA-CORRIDA.
001740     03  WS-HRC-HOR          PIC 9(02).
001750     03  WS-HRC-MIN          PIC 9(02).
001760     03  WS-HRC-SEG          PIC 9(02).
001770     03  FILLER              PIC 9(02).
001780 01  WS-TS-CORRIDA           PIC X(20).
001790*
001800*----------- REGISTRO ACTUAL DE TBLOGENT -------------------------
001810     COPY LOGENT.
001820*
001830*----------- ACUMULADORES/CONTADOR ARRASTRADO (VER COPY) --------
001840     COPY TOTALES.
001850*
001860*----------- BANDERAS DE VALIDACION DEL ALTA ---------------------
001870 77  WS-ALTA-STATUS           PIC X(01)    VALUE 'S'.
001880     88  WS-ALTA-VALIDA                    VALUE 'S'.
001890     88  WS-ALTA-INVALIDA                  VALUE 'N'.
001900*
001910*----------- BANDERA DE EXISTENCIA (MODIFICACION Y BAJA) ---------
001920 77  WS-ENTRY-STATUS          PIC X(01)    VALUE 'N'.
001930     88  WS-ENTRY-ENCONTRADO               VALUE 'S'.
001940     88  WS-ENTRY-NO-ENCONTRADO            VALUE 'N'.
001950*
001960*----------- CONTADORES DE LA PASADA (COMP PARA VELOCIDAD) -------
001970 77  WS-NUEVO-ENTRY-ID        PIC 9(09) COMP  VALUE ZEROS.
001980 77  WS-CANT-LGMSTR-LEIDOS    PIC 9(07) COMP  VALUE ZEROS.
001990*
002000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002010 PROCEDURE DIVISION.
002020*
002030 MAIN-PROGRAM-I.
002040*
002050     PERFORM 1000-INICIO-I THRU 1000-INICIO-F.
002060*
002070     EVALUATE TRUE
002080        WHEN WS-FUNCION-ALTA
002090           PERFORM 2100-ALTA-I  THRU 2100-ALTA-F
002100        WHEN WS-FUNCION-MODIF
002110           PERFORM 2300-MODIF-I THRU 2300-MODIF-F
002120        WHEN WS-FUNCION-BAJA
002130           PERFORM 2400-BAJA-I  THRU 2400-BAJA-F
002140        WHEN OTHER
002150           DISPLAY '* ERROR - FUNCION DE TARJETA INVALIDA: '
002160                    WS-PARM-FUNCION
002170           MOVE 9999 TO RETURN-CODE
002180     END-EVALUATE
002190*
002200     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
002210*
002220 MAIN-PROGRAM-F. GOBACK.
002230*
002240*--------------------------------------------------------------
002250 1000-INICIO-I.
002260*
002270     ACCEPT WS-FECHAHORA-CORRIDA FROM DATE YYYYMMDD
002280     ACCEPT WS-HORA-CORRIDA      FROM TIME
002290     STRING WS-FHC-ANO            DELIMITED BY SIZE
002300            '-'                   DELIMITED BY SIZE
002310            WS-FHC-MES            DELIMITED BY SIZE
002320            '-'                   DELIMITED BY SIZE
002330            WS-FHC-DIA            DELIMITED BY SIZE
002340            'T'                   DELIMITED BY SIZE
002350            WS-HRC-HOR            DELIMITED BY SIZE
002360            ':'                   DELIMITED BY SIZE
002370            WS-HRC-MIN            DELIMITED BY SIZE
002380            ':'                   DELIMITED BY SIZE
002390            WS-HRC-SEG            DELIMITED BY SIZE
002400            'Z'                   DELIMITED BY SIZE
002410       INTO WS-TS-CORRIDA
002420*
002430     MOVE SPACES TO WS-PARM-CARD
002440     OPEN INPUT PARM
002450     IF FS-PARM NOT = '00' THEN
002460        DISPLAY '* ERROR EN OPEN PARM = ' FS-PARM
002470        MOVE 9999 TO RETURN-CODE
002480     ELSE
002490        READ PARM INTO WS-PARM-CARD
002500        CLOSE PARM
002510     END-IF.
002520*
002530 1000-INICIO-F. EXIT.
002540*
002550*================================================================
002560*    FUNCION 'C' - ALTA DE UN REGISTRO DE TBLOGENT
002570*================================================================
002580 2100-ALTA-I.
002590*
002600     SET WS-ALTA-VALIDA TO TRUE
002610     IF WS-PARM-LOG-LEVEL = SPACES OR
002620        WS-PARM-SOURCE    = SPACES OR
002630        WS-PARM-MESSAGE   = SPACES THEN
002640        SET WS-ALTA-INVALIDA TO TRUE
002650        DISPLAY '* ERROR ALTA: LEVEL, SOURCE Y MESSAGE SON '
002660                 'OBLIGATORIOS'
002670     END-IF
002680*
002690     PERFORM 2101-ABRIR-CTLLOG-I THRU 2101-ABRIR-CTLLOG-F
002700*
002710     OPEN INPUT LGOLD
002720     OPEN OUTPUT LGNEW
002730     SET WS-NO-FIN-LECTURA TO TRUE
002740     PERFORM 2110-COPIAR-VIEJO-I THRU 2110-COPIAR-VIEJO-F
002750             UNTIL WS-FIN-LECTURA
002760*
002770     IF WS-ALTA-VALIDA THEN
002780        PERFORM 2120-GRABAR-NUEVO-I THRU 2120-GRABAR-NUEVO-F
002790     ELSE
002800        MOVE 9999 TO RETURN-CODE
002810     END-IF
002820*
002830     CLOSE LGOLD LGNEW
002840     CLOSE CTLLOG.
002850*
002860 2100-ALTA-F. EXIT.
002870*
002880*---- ABRE EL ARCHIVO DE CONTROL ARRASTRADO Y TRAE LOS CONTADORES
002890*---- (MISMO LAYOUT/CONVENCION QUE PGMLGIMP; VER NOTA ALLI) ------
002900 2101-ABRIR-CTLLOG-I.
002910*
002920     OPEN I-O CTLLOG
002930     IF FS-CTLLOG IS NOT EQUAL '00' THEN
002940        DISPLAY '* ERROR EN OPEN CTLLOG = ' FS-CTLLOG
002950        MOVE 9999 TO RETURN-CODE
002960        SET WS-ALTA-INVALIDA TO TRUE
002970     ELSE
002980        READ CTLLOG INTO WT-REG-TOTALES
002990        IF FS-CTLLOG IS NOT EQUAL '00' THEN
003000           MOVE ZEROS TO WT-SCANNED-COUNT WT-UPDATED-COUNT
003010        END-IF
003020     END-IF.
003030*
003040 2101-ABRIR-CTLLOG-F. EXIT.
003050*
003060*---- COPIA CADA REGISTRO VIEJO AL NUEVO SIN CAMBIOS -------------
003070 2110-COPIAR-VIEJO-I.
003080*
003090     READ LGOLD INTO WL-REG-LOGENT
003100     EVALUATE FS-LGOLD
003110        WHEN '00'
003120           ADD 1 TO WS-CANT-LGMSTR-LEIDOS
003130           WRITE REG-LGNEW FROM WL-REG-LOGENT
003140        WHEN '10'
003150           SET WS-FIN-LECTURA TO TRUE
003160        WHEN OTHER
003170           DISPLAY '*ERROR EN LECTURA LGOLD: ' FS-LGOLD
003180           MOVE 9999 TO RETURN-CODE
003190           SET WS-FIN-LECTURA TO TRUE
003200     END-EVALUATE.
003210*
003220 2110-COPIAR-VIEJO-F. EXIT.
003230*
003240*---- ARMA Y AGREGA EL NUEVO REGISTRO AL FINAL DEL MAESTRO, Y ----
003250*---- ACTUALIZA EL CONTADOR ARRASTRADO DE ENTRY-ID ---------------
003260 2120-GRABAR-NUEVO-I.
003270*
003280     ADD 1 TO WT-SCANNED-COUNT GIVING WS-NUEVO-ENTRY-ID
003290     MOVE WS-NUEVO-ENTRY-ID TO WT-SCANNED-COUNT
003300     ADD 1 TO WT-UPDATED-COUNT
003310*
003320     MOVE SPACES            TO WL-REG-LOGENT
003330     MOVE WS-NUEVO-ENTRY-ID  TO WL-ENTRY-ID
003340     IF WS-PARM-TIMESTAMP = SPACES THEN
003350        MOVE WS-TS-CORRIDA TO WL-TIMESTAMP
003360     ELSE
003370        MOVE WS-PARM-TIMESTAMP TO WL-TIMESTAMP
003380     END-IF
003390     MOVE WS-PARM-LOG-LEVEL  TO WL-LOG-LEVEL
003400     MOVE WS-PARM-SOURCE     TO WL-SOURCE
003410     MOVE WS-PARM-MESSAGE        TO WL-MESSAGE
003420     MOVE WS-PARM-CATEGORY   TO WL-CATEGORY
003430     MOVE WS-PARM-SERVER-ID  TO WL-SERVER-ID
003440     MOVE 'OPEN  '           TO WL-STATUS
003450     WRITE REG-LGNEW FROM WL-REG-LOGENT
003460*
003470     REWRITE REG-CTLLOG FROM WT-REG-TOTALES
003480     IF FS-CTLLOG NOT = '00' THEN
003490        WRITE REG-CTLLOG FROM WT-REG-TOTALES
003500     END-IF
003510*
003520     DISPLAY 'REGISTRO DE TBLOGENT DADO DE ALTA - ENTRY-ID: '
003530              WL-ENTRY-ID.
003540*
003550 2120-GRABAR-NUEVO-F. EXIT.
003560*
003570*================================================================
003580*    FUNCION 'U' - MODIFICACION DE UN REGISTRO DE TBLOGENT
003590*================================================================
003600 2300-MODIF-I.
003610*
003620     SET WS-ENTRY-NO-ENCONTRADO TO TRUE
003630     OPEN INPUT LGOLD
003640     OPEN OUTPUT LGNEW
003650     SET WS-NO-FIN-LECTURA TO TRUE
003660     PERFORM 2310-FILTRAR-MODIF-I THRU 2310-FILTRAR-MODIF-F
003670             UNTIL WS-FIN-LECTURA
003680     CLOSE LGOLD LGNEW
003690*
003700     IF WS-ENTRY-NO-ENCONTRADO THEN
003710        DISPLAY '* ERROR MODIFICACION: ENTRY-ID NO ENCONTRADO: '
003720                 WS-PARM-ENTRY-ID
003730        MOVE 9999 TO RETURN-CODE
003740     END-IF.
003750*
003760 2300-MODIF-F. EXIT.
003770*
003780*---- COPIA CADA REGISTRO; AL QUE COINCIDE CON EL ENTRY-ID DE LA -
003790*---- TARJETA LE APLICA EL REEMPLAZO CAMPO A CAMPO ANTES DE ------
003800*---- GRABARLO ----------------------------------------------------
003810 2310-FILTRAR-MODIF-I.
003820*
003830     READ LGOLD INTO WL-REG-LOGENT
003840     EVALUATE FS-LGOLD
003850        WHEN '00'
003860           ADD 1 TO WS-CANT-LGMSTR-LEIDOS
003870           IF WL-ENTRY-ID = WS-PARM-ENTRY-ID THEN
003880              SET WS-ENTRY-ENCONTRADO TO TRUE
003890              PERFORM 2315-APLICAR-CAMBIOS-I
003900                 THRU 2315-APLICAR-CAMBIOS-F
003910           END-IF
003920           WRITE REG-LGNEW FROM WL-REG-LOGENT
003930        WHEN '10'
003940           SET WS-FIN-LECTURA TO TRUE
003950        WHEN OTHER
003960           DISPLAY '*ERROR EN LECTURA LGOLD: ' FS-LGOLD
003970           MOVE 9999 TO RETURN-CODE
003980           SET WS-FIN-LECTURA TO TRUE
003990     END-EVALUATE.
004000*
004010 2310-FILTRAR-MODIF-F. EXIT.
004020*
004030*---- REEMPLAZA TIMESTAMP/LEVEL/SOURCE/MESSAGE SOLO SI LA --------
004040*---- TARJETA TRAE UN VALOR NUEVO; CATEGORY SE REEMPLAZA SIEMPRE -
004050 2315-APLICAR-CAMBIOS-I.
004060*
004070     IF WS-PARM-TIMESTAMP NOT = SPACES THEN
004080        MOVE WS-PARM-TIMESTAMP TO WL-TIMESTAMP
004090     END-IF
004100     IF WS-PARM-LOG-LEVEL NOT = SPACES THEN
004110        MOVE WS-PARM-LOG-LEVEL TO WL-LOG-LEVEL
004120     END-IF
004130     IF WS-PARM-SOURCE NOT = SPACES THEN
004140        MOVE WS-PARM-SOURCE TO WL-SOURCE
004150     END-IF
004160     IF WS-PARM-MESSAGE NOT = SPACES THEN
004170        MOVE WS-PARM-MESSAGE        TO WL-MESSAGE
004180     END-IF
004190     MOVE WS-PARM-CATEGORY TO WL-CATEGORY.
004200*
004210 2315-APLICAR-CAMBIOS-F. EXIT.
004220*
004230*================================================================
004240*    FUNCION 'D' - BAJA DE UN REGISTRO DE TBLOGENT POR ENTRY-ID
004250*================================================================
004260 2400-BAJA-I.
004270*
004280     SET WS-ENTRY-NO-ENCONTRADO TO TRUE
004290     OPEN INPUT LGOLD
004300     OPEN OUTPUT LGNEW
004310     SET WS-NO-FIN-LECTURA TO TRUE
004320     PERFORM 2410-FILTRAR-BAJA-I THRU 2410-FILTRAR-BAJA-F
004330             UNTIL WS-FIN-LECTURA
004340     CLOSE LGOLD LGNEW
004350*
004360     IF WS-ENTRY-NO-ENCONTRADO THEN
004370        DISPLAY '* ERROR BAJA: ENTRY-ID NO ENCONTRADO: '
004380                 WS-PARM-ENTRY-ID
004390        MOVE 9999 TO RETURN-CODE
004400     END-IF.
004410*
004420 2400-BAJA-F. EXIT.
004430*
004440*---- COPIA CADA REGISTRO SALVO EL QUE COINCIDE CON EL ENTRY-ID --
004450*---- DE LA TARJETA, QUE SE OMITE DE DDLGNEW ---------------------
004460 2410-FILTRAR-BAJA-I.
004470*
004480     READ LGOLD INTO WL-REG-LOGENT
004490     EVALUATE FS-LGOLD
004500        WHEN '00'
004510           ADD 1 TO WS-CANT-LGMSTR-LEIDOS
004520           IF WL-ENTRY-ID = WS-PARM-ENTRY-ID THEN
004530              SET WS-ENTRY-ENCONTRADO TO TRUE
004540           ELSE
004550              WRITE REG-LGNEW FROM WL-REG-LOGENT
004560           END-IF
004570        WHEN '10'
004580           SET WS-FIN-LECTURA TO TRUE
004590        WHEN OTHER
004600           DISPLAY '*ERROR EN LECTURA LGOLD: ' FS-LGOLD
004610           MOVE 9999 TO RETURN-CODE
004620           SET WS-FIN-LECTURA TO TRUE
004630     END-EVALUATE.
004640*
004650 2410-FILTRAR-BAJA-F. EXIT.
004660*
004670*--------------------------------------------------------------
004680 9999-FINAL-I.
004690*
004700     DISPLAY 'PGMLGUPD - REGISTROS DE TBLOGENT LEIDOS: '
004710              WS-CANT-LGMSTR-LEIDOS
004720     DISPLAY 'PGMLGUPD - PROCESO FINALIZADO'.
004730*
004740 9999-FINAL-F. EXIT.
