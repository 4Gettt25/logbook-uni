 IDENTIFICATION DIVISION.
 PROGRAM-ID. PGMLGIMP.
 AUTHOR. H. BRIZUELA.
 INSTALLATION. CENTRO DE COMPUTOS - AREA OPERACIONES.
 DATE-WRITTEN. 04/15/1987.
 DATE-COMPILED.
 SECURITY. USO INTERNO - SOLO PERSONAL DE SISTEMAS.
*
***************************************************************
*    PGMLGIMP  -  CARGA MASIVA DE LOGS DE SERVIDOR             *
*    ==================================================        *
*    FUNCIONAMIENTO                                            *
*    * LEE UN ARCHIVO DE TEXTO (LINEAS CRUDAS) CAPTURADO DE    *
*      UN SERVIDOR (DDRAWLOG) PARA UN UNICO SERVER-ID, PASADO  *
*      POR TARJETA DE PARAMETROS (DDPARM).                     *
*    * POR CADA LINEA NO EN BLANCO, RECONOCE EL FORMATO         *
*      (ISO 8601, LOG4J, SYSLOG) O APLICA HEURISTICAS DE        *
*      RESPALDO, Y ARMA UN REGISTRO TBLOGENT NORMALIZADO.       *
*    * ASIGNA WL-ENTRY-ID SIGUIENTE (CONTADOR LLEVADO EN EL     *
*      ARCHIVO DE CONTROL DDCTLLOG, TIPO "SALDO QUE SE          *
*      ARRASTRA" ENTRE CORRIDAS) Y AGREGA EL REGISTRO AL FINAL  *
*      DEL MAESTRO TBLOGENT (DDLGOLD DE ENTRADA/DDLGNEW DE      *
*      SALIDA, VER NOTA DE DISENO MAS ABAJO).                   *
*    * AL FINALIZAR EMITE EL RESUMEN DE IMPORTACION: CANTIDAD   *
*      DE ESTA CORRIDA Y TOTAL ACUMULADO ARRASTRADO.            *
*                                                                *
*    NOTA DE DISENO (HBC, 87-04-15)                             *
*    EL MAESTRO TBLOGENT SE MANTIENE EN SECUENCIA POR ENTRY-ID. *
*    COMO LA CARGA SOLO AGREGA REGISTROS NUEVOS AL FINAL, NO     *
*    HACE FALTA REESCRIBIR TODO EL MAESTRO: SE LEE DDLGOLD       *
*    COMPLETO HACIA DDLGNEW (COPIA DIRECTA) Y LUEGO SE ESCRIBEN  *
*    LOS REGISTROS NUEVOS A CONTINUACION.                        *
***************************************************************
*    HISTORIA DE CAMBIOS
*    ---------------------------------------------------------
*    FECHA     AUTOR  PEDIDO      DESCRIPCION
*    --------  -----  ----------  -----------------------------
*    87-04-15  HBC    INIC-0005   VERSION INICIAL (SOLO LOG4J).
*    89-09-20  HBC    SR-0051     SE AGREGA RECONOCEDOR ISO-8601.
*    91-12-03  RMN    SR-0099     SE AGREGA RECONOCEDOR SYSLOG.
*    94-05-17  RMN    SR-0144     SE AGREGAN HEURISTICAS DE
*                                 RESPALDO (TOKEN DE SEVERIDAD Y
*                                 CODIGO DE ESTADO WEB).
*    98-10-12  LQT    Y2K-0003   AJUSTE DE FORMATO DE FECHA A 4
*                                 DIGITOS DE ANIO EN TBLOGENT.
*    99-02-01  LQT    Y2K-0003   PRUEBAS DE REGRESION CON
*                                 ARCHIVOS DE AMBOS SIGLOS. OK.
*    02-03-14  DFS    SR-0195     SE AGREGA CONTADOR ARRASTRADO
*                                 (DDCTLLOG) PARA EL TOTAL
*                                 GENERAL ENTRE CORRIDAS.
*    05-08-22  DFS    SR-0229     TRUNCAMIENTO DE SOURCE/MESSAGE
*                                 SEGUN ANCHO DE TBLOGENT.
*    10-01-11  PEA    SR-0275     VALIDACION: LINEAS EN BLANCO SE
*                                 DESCARTAN SIN CONTAR.
*    14-06-09  PEA    SR-0298     SE SACAN LOS PERFORM VARYING/
*                                 PERFORM UNTIL EN LINEA DE LOS
*                                 RECONOCEDORES 3 Y DE LAS
*                                 HEURISTICAS DE RESPALDO; QUEDAN
*                                 ARMADOS CON GO TO DENTRO DEL
*                                 PROPIO PARRAFO, IGUAL QUE EL
*                                 RESTO DEL PROGRAMA.
*    16-02-25  PEA    SR-0311     CORRECCION DE PUNTEROS: EN ISO Y
*                                 LOG4J EL LEVEL SALIA VACIO Y EL
*                                 SOURCE/MESSAGE CORRIDOS PORQUE EL
*                                 UNSTRING ARRANCABA EN LA COLUMNA
*                                 21 (EL BLANCO SEPARADOR) EN VEZ
*                                 DE LA 22; EN SYSLOG EL HOST NO SE
*                                 DESCARTABA PORQUE EL UNSTRING DE
*                                 HOST/SOURCE REUTILIZABA WS-IDX
*                                 (EL NUMERO DE MES) COMO PUNTERO
*                                 EN VEZ DE ARRANCAR FIJO EN LA
*                                 COLUMNA 17; Y EN LA HEURISTICA DE
*                                 STATUS WEB ENTRE COMILLAS EL
*                                 PUNTERO QUEDABA UN CARACTER CORTO
*                                 (SOBRE EL BLANCO, NO EL PRIMER
*                                 DIGITO). DETECTADO EN REVISION DE
*                                 CALIDAD; LOS TRES RECONOCEDORES Y
*                                 LA HEURISTICA VENIAN ARMANDO MAL
*                                 LEVEL/SOURCE EN LA MAYORIA DE LAS
*                                 LINEAS IMPORTADAS.
*    16-05-03  PEA    SR-0317     SE SALTEAN LOS BLANCOS DE
*                                 ARRANQUE DE CADA LINEA ANTES DE
*                                 RECONOCER EL FORMATO (LINEAS
*                                 INDENTADAS FALLABAN LOS TRES
*                                 RECONOCEDORES); Y EN ISO/LOG4J
*                                 EL COMIENZO DEL LEVEL SE UBICA
*                                 EN FORMA DINAMICA EN VEZ DE
*                                 SUPONER TIMESTAMP DE 20 BYTES,
*                                 YA QUE LOS FRACCIONARIOS DE
*                                 SEGUNDO Y LA 'Z' FINAL SON
*                                 OPCIONALES (VER 2306-UBICAR-
*                                 POS-NIVEL-I).
*    16-07-14  PEA    SR-0324     2425-BUSCAR-SUELTO-I TOMABA
*                                 CUALQUIER CORRIDA DE 3 DIGITOS EN
*                                 RANGO, AUNQUE FUERA PARTE DE UN
*                                 NUMERO MAS LARGO (EJ. TOMABA '123'
*                                 DE '1234'). AHORA EXIGE QUE LOS
*                                 CARACTERES INMEDIATAMENTE ANTES Y
*                                 DESPUES NO SEAN DIGITO (VER 2427-
*                                 ES-SUELTO-I).
*    -----------------------------------------------------------
*
*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
*
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
*
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
*
     SELECT PARM    ASSIGN DDPARM
     FILE STATUS IS FS-PARM.
*
     SELECT RAWLOG  ASSIGN DDRAWLOG
     FILE STATUS IS FS-RAWLOG.
*
     SELECT CTLLOG  ASSIGN DDCTLLOG
     FILE STATUS IS FS-CTLLOG.
*
     SELECT LGOLD   ASSIGN DDLGOLD
     FILE STATUS IS FS-LGOLD.
*
     SELECT LGNEW   ASSIGN DDLGNEW
     FILE STATUS IS FS-LGNEW.
*
*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
 DATA DIVISION.
 FILE SECTION.
*
 FD  PARM
     BLOCK CONTAINS 0 RECORDS
     RECORDING MODE IS F.
 01  REG-PARM                PIC X(80).
*
 FD  RAWLOG
     RECORDING MODE IS V.
 01  REG-RAWLOG               PIC X(255).
*
 FD  CTLLOG
     BLOCK CONTAINS 0 RECORDS
     RECORDING MODE IS F.
 01  REG-CTLLOG               PIC X(40).
*
 FD  LGOLD
     BLOCK CONTAINS 0 RECORDS
     RECORDING MODE IS F.
 01  REG-LGOLD                PIC X(250).
*
 FD  LGNEW
     BLOCK CONTAINS 0 RECORDS
     RECORDING MODE IS F.
 01  REG-LGNEW                PIC X(250).
*
 WORKING-STORAGE SECTION.
*=======================*
*
*----------- ARCHIVOS ------------------------------------------
 77  FS-PARM                 PIC XX       VALUE SPACES.
 77  FS-RAWLOG               PIC XX       VALUE SPACES.
 77  FS-CTLLOG               PIC XX       VALUE SPACES.
 77  FS-LGOLD                PIC XX       VALUE SPACES.
 77  FS-LGNEW                PIC XX       VALUE SPACES.
*
 77  WS-STATUS-FIN           PIC X        VALUE 'N'.
     88  WS-FIN-LECTURA                   VALUE 'Y'.
     88  WS-NO-FIN-LECTURA                VALUE 'N'.
*
 77  WS-STATUS-OLD           PIC X        VALUE 'N'.
     88  WS-FIN-OLD                       VALUE 'Y'.
     88  WS-NO-FIN-OLD                    VALUE 'N'.
*
*----------- CONTADORES (COMP PARA VELOCIDAD DE ACCESO) --------
 77  WS-CANT-LEIDAS          PIC 9(07) COMP   VALUE ZEROS.
 77  WS-CANT-GRABADAS        PIC 9(07) COMP   VALUE ZEROS.
 77  WS-CANT-BLANCO          PIC 9(07) COMP   VALUE ZEROS.
 77  WS-GRAN-TOTAL-VIEJO     PIC 9(09) COMP   VALUE ZEROS.
 77  WS-GRAN-TOTAL-NUEVO     PIC 9(09) COMP   VALUE ZEROS.
 77  WS-ULTIMO-ID-VIEJO      PIC 9(09) COMP   VALUE ZEROS.
 77  WS-ULTIMO-ID-NUEVO      PIC 9(09) COMP   VALUE ZEROS.
 77  WS-FORMATO-PRINT        PIC ZZZ,ZZZ,ZZ9  VALUE ZEROS.
*
*----------- PARAMETROS DE CORRIDA (DDPARM, UNA TARJETA) -------
*    COL 01-05  SERVER-ID A ASOCIAR A LAS LINEAS IMPORTADAS
*    COL 06-35  NOMBRE DEL ARCHIVO LOGICO (PARA EL RESUMEN)
 01  WS-PARM-CARD.
     03  WS-PARM-SERVER-ID   PIC 9(05).
     03  WS-PARM-ARCHIVO     PIC X(30).
     03  FILLER              PIC X(45).
*
*----------- FECHA/HORA DE CORRIDA (DEFAULT DE TIMESTAMP) ------
 01  WS-FECHAHORA-CORRIDA.
     03  WS-FHC-ANO          PIC 9(04).
     03  WS-FHC-MES          PIC 9(02).
     03  WS-FHC-DIA          PIC 9(02).
 01  WS-HORA-CORRIDA.
     03  WS-HRC-HOR          PIC 9(02).
     03  WS-HRC-MIN          PIC 9(02).
     03  WS-HRC-SEG          PIC 9(02).
     03  FILLER              PIC 9(02).
 01  WS-TS-CORRIDA           PIC X(20).
*
*----------- LINEA DE ENTRADA EN PROCESO ------------------------
 77  WS-LARGO-LINEA          PIC 9(03) COMP   VALUE ZEROS.
 77  WS-INICIO-LINEA         PIC 9(03) COMP   VALUE ZEROS.
 77  WS-LARGO-UTIL           PIC 9(03) COMP   VALUE ZEROS.
 01  WS-LINEA-TRABAJO        PIC X(255)       VALUE SPACES.
*
*----------- VARIABLES DE RECONOCIMIENTO ------------------------
 77  WS-FORMATO-DETECTADO    PIC X(01)        VALUE 'N'.
     88  WS-FMT-ISO                          VALUE 'I'.
     88  WS-FMT-LOG4J                        VALUE 'L'.
     88  WS-FMT-SYSLOG                       VALUE 'S'.
     88  WS-FMT-NINGUNO                      VALUE 'N'.
*
 77  WS-POS                  PIC 9(03) COMP   VALUE ZEROS.
 77  WS-POS-GUION            PIC 9(03) COMP   VALUE ZEROS.
 77  WS-IDX                  PIC 9(03) COMP   VALUE ZEROS.
 77  WS-INTENTOS             PIC 9(03) COMP   VALUE ZEROS.
 77  WS-LINEA-MAYUS          PIC X(255)       VALUE SPACES.
 77  WS-PALABRA              PIC X(20)        VALUE SPACES.
 77  WS-TOKEN-SEVERIDAD      PIC X(01)        VALUE 'N'.
     88  WS-TOKEN-HALLADO                     VALUE 'S'.
     88  WS-NO-TOKEN-HALLADO                  VALUE 'N'.
 01  WS-POSIBLE-STATUS       PIC 9(03).
 01  WS-POSIBLE-STATUS-N REDEFINES WS-POSIBLE-STATUS PIC 9(03).
 77  WS-CHAR-ANTES           PIC X(01)        VALUE SPACE.
 77  WS-CHAR-DESPUES         PIC X(01)        VALUE SPACE.
 77  WS-FLAG-SUELTO          PIC X(01)        VALUE 'N'.
     88  WS-ES-SUELTO                         VALUE 'S'.
     88  WS-NO-ES-SUELTO                      VALUE 'N'.
*
*----------- MESES DE SYSLOG (TABLA, PARA EL RECONOCEDOR 3) ----
 01  WS-TABLA-MESES.
     03  FILLER              PIC X(36)   VALUE
         'JANFEBMARAPRMAYJUNJULAUGSEPOCTNOVDEC'.
 01  WS-TABLA-MESES-R REDEFINES WS-TABLA-MESES.
     03  WS-MES-ABREV        PIC X(03) OCCURS 12 TIMES.
*
*----------- REGISTRO NORMALIZADO DE SALIDA ---------------------
     COPY LOGENT.
*
*----------- ACUMULADORES DE IMPORTACION (CONTROL, ARRASTRADO) -
     COPY TOTALES.
*
*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
 PROCEDURE DIVISION.
*
 MAIN-PROGRAM-I.
*
     PERFORM 1000-INICIO-I  THRU  1000-INICIO-F.
     PERFORM 2000-PROCESO-I THRU  2000-PROCESO-F
                             UNTIL WS-FIN-LECTURA.
     PERFORM 3000-FINAL-I   THRU  3000-FINAL-F.
*
 MAIN-PROGRAM-F. GOBACK.
*
*--------------------------------------------------------------
 1000-INICIO-I.
*
     SET WS-NO-FIN-LECTURA TO TRUE
     SET WS-NO-FIN-OLD     TO TRUE
*
     ACCEPT WS-FECHAHORA-CORRIDA FROM DATE YYYYMMDD
     ACCEPT WS-HORA-CORRIDA      FROM TIME
     STRING WS-FHC-ANO            DELIMITED BY SIZE
            '-'                   DELIMITED BY SIZE
            WS-FHC-MES            DELIMITED BY SIZE
            '-'                   DELIMITED BY SIZE
            WS-FHC-DIA            DELIMITED BY SIZE
            'T'                   DELIMITED BY SIZE
            WS-HRC-HOR            DELIMITED BY SIZE
            ':'                   DELIMITED BY SIZE
            WS-HRC-MIN            DELIMITED BY SIZE
            ':'                   DELIMITED BY SIZE
            WS-HRC-SEG            DELIMITED BY SIZE
            'Z'                   DELIMITED BY SIZE
       INTO WS-TS-CORRIDA
*
     OPEN INPUT  PARM
     IF FS-PARM IS NOT EQUAL '00' THEN
        DISPLAY '* ERROR EN OPEN PARM = ' FS-PARM
        MOVE 9999 TO RETURN-CODE
        SET WS-FIN-LECTURA TO TRUE
     ELSE
        READ PARM INTO WS-PARM-CARD
        CLOSE PARM
     END-IF
*
     OPEN INPUT  RAWLOG
     IF FS-RAWLOG IS NOT EQUAL '00' THEN
        DISPLAY '* ERROR EN OPEN RAWLOG = ' FS-RAWLOG
        MOVE 9999 TO RETURN-CODE
        SET WS-FIN-LECTURA TO TRUE
     END-IF
*
     OPEN I-O    CTLLOG
     IF FS-CTLLOG IS NOT EQUAL '00' THEN
        DISPLAY '* ERROR EN OPEN CTLLOG = ' FS-CTLLOG
        MOVE 9999 TO RETURN-CODE
        SET WS-FIN-LECTURA TO TRUE
     ELSE
        READ CTLLOG INTO REG-CTLLOG
*       NOTA (DFS, 02-03-14): SE REUTILIZA EL LAYOUT DE TOTALES DE
*       MANTENIMIENTO COMO REGISTRO DE CONTROL DE LA CARGA: EL
*       CAMPO WT-SCANNED-COUNT LLEVA EL ULTIMO ENTRY-ID ASIGNADO
*       Y WT-UPDATED-COUNT EL TOTAL GENERAL IMPORTADO. NO AMERITA
*       UN LAYOUT PROPIO PARA UN REGISTRO DE DOS CONTADORES.
        IF FS-CTLLOG IS EQUAL '00' THEN
           MOVE WT-SCANNED-COUNT TO WS-ULTIMO-ID-VIEJO
           MOVE WT-UPDATED-COUNT TO WS-GRAN-TOTAL-VIEJO
        ELSE
           MOVE ZEROS TO WS-ULTIMO-ID-VIEJO WS-GRAN-TOTAL-VIEJO
        END-IF
     END-IF
*
     OPEN INPUT  LGOLD
     OPEN OUTPUT LGNEW
*
     PERFORM 1500-COPIAR-VIEJO-I THRU 1500-COPIAR-VIEJO-F
                                  UNTIL WS-FIN-OLD.
*
 1000-INICIO-F. EXIT.
*
*---- COPIA DIRECTA DEL MAESTRO VIEJO AL NUEVO (SIN CAMBIOS) ---
 1500-COPIAR-VIEJO-I.
*
     READ LGOLD INTO REG-LGOLD
     EVALUATE FS-LGOLD
        WHEN '00'
           WRITE REG-LGNEW FROM REG-LGOLD
        WHEN '10'
           SET WS-FIN-OLD TO TRUE
        WHEN OTHER
           DISPLAY '*ERROR EN LECTURA LGOLD: ' FS-LGOLD
           MOVE 9999 TO RETURN-CODE
           SET WS-FIN-OLD TO TRUE
           SET WS-FIN-LECTURA TO TRUE
     END-EVALUATE.
*
 1500-COPIAR-VIEJO-F. EXIT.
*
*--------------------------------------------------------------
 2000-PROCESO-I.
*
     READ RAWLOG INTO REG-RAWLOG
     EVALUATE FS-RAWLOG
        WHEN '00'
           PERFORM 2100-PARSEAR-LINEA-I THRU 2100-PARSEAR-LINEA-F
        WHEN '10'
           SET WS-FIN-LECTURA TO TRUE
        WHEN OTHER
           DISPLAY '*ERROR EN LECTURA RAWLOG: ' FS-RAWLOG
           MOVE 9999 TO RETURN-CODE
           SET WS-FIN-LECTURA TO TRUE
     END-EVALUATE.
*
 2000-PROCESO-F. EXIT.
*
*---- DESCARTA BLANCOS, ARMA EL REGISTRO Y LO GRABA -------------
 2100-PARSEAR-LINEA-I.
*
     MOVE SPACES TO WS-LINEA-TRABAJO
     PERFORM 2105-CALCULAR-LARGO-I THRU 2105-CALCULAR-LARGO-F
     IF WS-LARGO-LINEA IS GREATER THAN ZERO THEN
*       SE SALTEAN LOS BLANCOS DE ARRANQUE PARA QUE LOS
*       RECONOCEDORES (QUE PRUEBAN COLUMNAS FIJAS) NO FALLEN
*       CON LINEAS INDENTADAS (SR-0317).
        PERFORM 2106-CALCULAR-INICIO-I THRU 2106-CALCULAR-INICIO-F
        COMPUTE WS-LARGO-UTIL =
                WS-LARGO-LINEA - WS-INICIO-LINEA + 1
        MOVE REG-RAWLOG(WS-INICIO-LINEA:WS-LARGO-UTIL)
          TO WS-LINEA-TRABAJO
     END-IF
*
     IF WS-LINEA-TRABAJO = SPACES THEN
        ADD 1 TO WS-CANT-BLANCO
     ELSE
        ADD 1 TO WS-CANT-LEIDAS
        PERFORM 2200-VALORES-DEFAULT-I THRU 2200-VALORES-DEFAULT-F
        PERFORM 2300-RECONOCER-I       THRU 2300-RECONOCER-F
        IF WS-FMT-NINGUNO THEN
           PERFORM 2400-HEURISTICA-I   THRU 2400-HEURISTICA-F
        END-IF
        PERFORM 2900-GRABAR-REG-I      THRU 2900-GRABAR-REG-F
     END-IF.
*
 2100-PARSEAR-LINEA-F. EXIT.
*
*---- CALCULA EL LARGO SIN BLANCOS DE ARRASTRE DE REG-RAWLOG ----
 2105-CALCULAR-LARGO-I.
*
     MOVE 255 TO WS-LARGO-LINEA.
 2105-CALC-LARGO-LOOP.
     IF WS-LARGO-LINEA = 0
        GO TO 2105-CALCULAR-LARGO-F.
     IF REG-RAWLOG(WS-LARGO-LINEA:1) NOT = SPACE
        GO TO 2105-CALCULAR-LARGO-F.
     SUBTRACT 1 FROM WS-LARGO-LINEA.
     GO TO 2105-CALC-LARGO-LOOP.
*
 2105-CALCULAR-LARGO-F. EXIT.
*
*---- CALCULA LA PRIMERA POSICION NO BLANCO DE REG-RAWLOG -------
*    (SR-0317 - SE AGREGA PARA PODER SALTEAR BLANCOS DE ARRANQUE)
 2106-CALCULAR-INICIO-I.
*
     MOVE 1 TO WS-INICIO-LINEA.
 2106-CALC-INICIO-LOOP.
     IF WS-INICIO-LINEA IS GREATER THAN WS-LARGO-LINEA
        GO TO 2106-CALCULAR-INICIO-F.
     IF REG-RAWLOG(WS-INICIO-LINEA:1) NOT = SPACE
        GO TO 2106-CALCULAR-INICIO-F.
     ADD 1 TO WS-INICIO-LINEA.
     GO TO 2106-CALC-INICIO-LOOP.
*
 2106-CALCULAR-INICIO-F. EXIT.
*
*---- VALORES POR DEFECTO ANTES DE RECONOCER FORMATO ------------
 2200-VALORES-DEFAULT-I.
*
     MOVE SPACES          TO WL-REG-LOGENT
     MOVE WS-TS-CORRIDA   TO WL-TIMESTAMP
     MOVE 'INFO '         TO WL-LOG-LEVEL
     MOVE 'upload'        TO WL-SOURCE
     MOVE WS-LINEA-TRABAJO(1:120)  TO WL-MESSAGE
     MOVE 'OPEN  '        TO WL-STATUS
     MOVE WS-PARM-SERVER-ID        TO WL-SERVER-ID
     SET WS-FMT-NINGUNO   TO TRUE.
*
 2200-VALORES-DEFAULT-F. EXIT.
*
*---- DISPATCHER DE RECONOCEDORES, EN ORDEN DE PRIORIDAD --------
 2300-RECONOCER-I.
*
*    RECONOCEDOR 1 - ISO 8601: POSICIONES 5 Y 8 CON GUION Y
*    POSICION 11 CON 'T' (AAAA-MM-DDTHH:MM:SS[.FFF][Z] ...)
     IF WS-LINEA-TRABAJO(5:1) = '-' AND
        WS-LINEA-TRABAJO(8:1) = '-' AND
        WS-LINEA-TRABAJO(11:1) = 'T' THEN
        PERFORM 2310-ARMAR-ISO-I THRU 2310-ARMAR-ISO-F
     ELSE
*       RECONOCEDOR 2 - LOG4J: AAAA-MM-DD HH:MM:SS[,SSS] ...
        IF WS-LINEA-TRABAJO(5:1) = '-' AND
           WS-LINEA-TRABAJO(8:1) = '-' AND
           WS-LINEA-TRABAJO(11:1) = SPACE THEN
           PERFORM 2320-ARMAR-LOG4J-I THRU 2320-ARMAR-LOG4J-F
        ELSE
*          RECONOCEDOR 3 - SYSLOG: MES ABREVIADO EN INGLES AL
*          COMIENZO DE LINEA (JAN, FEB, ... DEC)
           PERFORM 2330-BUSCAR-MES-I THRU 2330-BUSCAR-MES-F
           IF WS-IDX IS GREATER THAN ZERO THEN
              PERFORM 2340-ARMAR-SYSLOG-I THRU 2340-ARMAR-SYSLOG-F
           END-IF
        END-IF
     END-IF.
*
 2300-RECONOCER-F. EXIT.
*
*---- RECONOCEDOR ISO 8601 --------------------------------------
 2310-ARMAR-ISO-I.
*
     SET WS-FMT-ISO TO TRUE
*    LA FECHA/HORA YA VIENE EN FORMATO ACEPTABLE; SI NO TRAE 'Z'
*    FINAL SE LA CONSIDERA UTC IGUAL (REGLA DE NEGOCIO). LOS
*    FRACCIONARIOS DE SEGUNDO, SI VIENEN, NO SE GRABAN (SE
*    TRUNCA A SEGUNDOS).
     MOVE WS-LINEA-TRABAJO(1:19) TO WL-TIMESTAMP(1:19)
     MOVE 'Z'                    TO WL-TIMESTAMP(20:1)
*    EL RESTO DE LA LINEA TRAE 'LEVEL SOURCE [- ] MESSAGE', PERO
*    NO SIEMPRE ARRANCA EN LA MISMA COLUMNA: EL '.FFF' DE
*    FRACCION DE SEGUNDO Y LA 'Z' FINAL SON OPCIONALES, ASI QUE
*    EL BLANCO SEPARADOR SE UBICA EN FORMA DINAMICA (SR-0317).
*    EL ARMADO DE NIVEL/ORIGEN/MENSAJE QUEDA EN 2350-PARTIR-
*    RESTO-I, COMUN A ISO Y LOG4J.
     PERFORM 2306-UBICAR-POS-NIVEL-I THRU 2306-UBICAR-POS-NIVEL-F
     PERFORM 2350-PARTIR-RESTO-I THRU 2350-PARTIR-RESTO-F.
*
 2310-ARMAR-ISO-F. EXIT.
*
*---- RECONOCEDOR LOG4J -----------------------------------------
 2320-ARMAR-LOG4J-I.
*
     SET WS-FMT-LOG4J TO TRUE
     MOVE WS-LINEA-TRABAJO(1:10) TO WL-TIMESTAMP(1:10)
     MOVE 'T'                    TO WL-TIMESTAMP(11:1)
     MOVE WS-LINEA-TRABAJO(12:8) TO WL-TIMESTAMP(12:8)
     MOVE 'Z'                    TO WL-TIMESTAMP(20:1)
*    LOS MILISEGUNDOS (',SSS'), SI VIENEN, CORREN EL BLANCO
*    SEPARADOR; SE UBICA EN FORMA DINAMICA (SR-0317).
     PERFORM 2306-UBICAR-POS-NIVEL-I THRU 2306-UBICAR-POS-NIVEL-F
     PERFORM 2350-PARTIR-RESTO-I THRU 2350-PARTIR-RESTO-F.
*
 2320-ARMAR-LOG4J-F. EXIT.
*
*---- UBICA EL COMIENZO DEL NIVEL (LEVEL), A CONTINUACION DEL ---
*    BLANCO QUE SEPARA LA FECHA/HORA DEL RESTO DE LA LINEA. LA
*    FECHA/HORA OCUPA COMO MINIMO LAS PRIMERAS 19 POSICIONES, ASI
*    QUE SE BUSCA A PARTIR DE LA 20 (SR-0317).
 2306-UBICAR-POS-NIVEL-I.
*
     MOVE 20 TO WS-POS.
 2306-UBICAR-NIVEL-LOOP.
     IF WS-POS IS GREATER THAN 255
        GO TO 2306-UBICAR-POS-NIVEL-F.
     IF WS-LINEA-TRABAJO(WS-POS:1) = SPACE
        GO TO 2306-UBICAR-NIVEL-SALTAR.
     ADD 1 TO WS-POS.
     GO TO 2306-UBICAR-NIVEL-LOOP.
*
 2306-UBICAR-NIVEL-SALTAR.
     IF WS-POS IS GREATER THAN 255
        GO TO 2306-UBICAR-POS-NIVEL-F.
     IF WS-LINEA-TRABAJO(WS-POS:1) NOT = SPACE
        GO TO 2306-UBICAR-POS-NIVEL-F.
     ADD 1 TO WS-POS.
     GO TO 2306-UBICAR-NIVEL-SALTAR.
*
 2306-UBICAR-POS-NIVEL-F. EXIT.
*
*---- COMUN A ISO/LOG4J: NIVEL, ORIGEN Y MENSAJE ----------------
*    A PARTIR DE WS-POS LA LINEA TRAE 'LEVEL SOURCE [- ]MSG...'
 2350-PARTIR-RESTO-I.
*
     UNSTRING WS-LINEA-TRABAJO DELIMITED BY ALL SPACE
        INTO WL-LOG-LEVEL WL-SOURCE
        WITH POINTER WS-POS
     END-UNSTRING
     INSPECT WL-LOG-LEVEL CONVERTING
        'abcdefghijklmnopqrstuvwxyz' TO
        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
     IF WS-LINEA-TRABAJO(WS-POS:1) = '-' THEN
        ADD 2 TO WS-POS
     END-IF
     IF WS-POS IS LESS THAN OR EQUAL TO 255 THEN
        MOVE WS-LINEA-TRABAJO(WS-POS:) TO WL-MESSAGE
     END-IF.
*
 2350-PARTIR-RESTO-F. EXIT.
*
*---- RECONOCEDOR 3: BUSCA UN MES EN INGLES EN LAS PRIMERAS 3 ---
*    POSICIONES (LA TARJETA SYSLOG EMPIEZA "MON DD HH:MM:SS ...")
 2330-BUSCAR-MES-I.
*
     MOVE ZERO TO WS-IDX
     MOVE 1    TO WS-POS.
 2330-BUSCAR-MES-LOOP.
     IF WS-POS IS GREATER THAN 12
        GO TO 2330-BUSCAR-MES-F.
     IF WS-LINEA-TRABAJO(1:3) = WS-MES-ABREV(WS-POS) THEN
        MOVE WS-POS TO WS-IDX
        GO TO 2330-BUSCAR-MES-F.
     ADD 1 TO WS-POS.
     GO TO 2330-BUSCAR-MES-LOOP.
*
 2330-BUSCAR-MES-F. EXIT.
*
*---- RECONOCEDOR SYSLOG ----------------------------------------
*    MES DD HH:MM:SS HOST SOURCE[PID]: MENSAJE  - EL ANIO SE
*    TOMA DE LA CORRIDA, EL LEVEL SE FIJA EN INFO, HOST SE
*    DESCARTA.
 2340-ARMAR-SYSLOG-I.
*
     SET WS-FMT-SYSLOG TO TRUE
     MOVE WS-FHC-ANO      TO WL-TIMESTAMP(1:4)
     MOVE '-'             TO WL-TIMESTAMP(5:1)
*    WS-IDX ES EL NUMERO DE MES (1-12) DEVUELTO POR 2330; SE USA
*    DIRECTO PARA FORMATEARLO A 2 DIGITOS (NO SE DEBE REUTILIZAR
*    PARA WS-POS: LA COLUMNA DE ARRANQUE DE HOST/SOURCE ES FIJA,
*    NO GUARDA RELACION CON EL NUMERO DE MES).
     MOVE WS-IDX          TO WL-TS-MES
     MOVE WS-LINEA-TRABAJO(5:2)  TO WL-TIMESTAMP(9:2)
     MOVE 'T'             TO WL-TIMESTAMP(11:1)
     MOVE WS-LINEA-TRABAJO(8:8)  TO WL-TIMESTAMP(12:8)
     MOVE 'Z'             TO WL-TIMESTAMP(20:1)
     MOVE 'INFO '         TO WL-LOG-LEVEL
*    DESDE LA POSICION 17 VIENE "HOST SOURCE[PID]: MENSAJE"
     MOVE 17 TO WS-POS
     UNSTRING WS-LINEA-TRABAJO DELIMITED BY ALL SPACE
        INTO WS-LINEA-TRABAJO WL-SOURCE
        WITH POINTER WS-POS
     END-UNSTRING
     PERFORM 2345-RECORTAR-PID-I THRU 2345-RECORTAR-PID-F
     IF WS-POS IS LESS THAN OR EQUAL TO 255 THEN
        MOVE WS-LINEA-TRABAJO(WS-POS:) TO WL-MESSAGE
     END-IF.
*
 2340-ARMAR-SYSLOG-F. EXIT.
*
*---- QUITA UN SUFIJO "[PID]" O "[PID]:" DEL SOURCE --------------
 2345-RECORTAR-PID-I.
*
     INSPECT WL-SOURCE TALLYING WS-IDX FOR CHARACTERS
        BEFORE INITIAL '['
     IF WS-IDX IS LESS THAN 30 THEN
        MOVE WL-SOURCE(1:WS-IDX) TO WS-LINEA-TRABAJO(1:30)
        MOVE SPACES              TO WL-SOURCE
        MOVE WS-LINEA-TRABAJO(1:30) TO WL-SOURCE
     END-IF.
*
 2345-RECORTAR-PID-F. EXIT.
*
*---- HEURISTICAS DE RESPALDO (NINGUN RECONOCEDOR COINCIDIO) ----
 2400-HEURISTICA-I.
*
     PERFORM 2410-TOKEN-SEVERIDAD-I THRU 2410-TOKEN-SEVERIDAD-F
     IF WL-NIVEL-INFO THEN
        PERFORM 2420-STATUS-WEB-I THRU 2420-STATUS-WEB-F
     END-IF.
*
 2400-HEURISTICA-F. EXIT.
*
*---- BUSQUEDA DE LA PRIMER PALABRA DE SEVERIDAD DE LA LINEA -----
*    SE RECORRE LA LINEA PALABRA POR PALABRA (DELIMITADA POR
*    BLANCOS) Y SE COMPARA CONTRA LA LISTA DE TOKENS VALIDOS;
*    LA PRIMERA QUE APAREZCA GANA (SE RESPETA EL ORDEN DE
*    LECTURA DE LA LINEA, NO UN ORDEN DE PRIORIDAD DE PALABRAS).
 2410-TOKEN-SEVERIDAD-I.
*
     MOVE WS-LINEA-TRABAJO TO WS-LINEA-MAYUS
     INSPECT WS-LINEA-MAYUS CONVERTING
        'abcdefghijklmnopqrstuvwxyz' TO
        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
     MOVE 1    TO WS-POS
     MOVE 0    TO WS-INTENTOS
     SET WS-NO-TOKEN-HALLADO TO TRUE.
 2410-TOKEN-LOOP.
     IF WS-TOKEN-HALLADO
        GO TO 2410-TOKEN-SEVERIDAD-F.
     IF WS-POS IS GREATER THAN 255
        GO TO 2410-TOKEN-SEVERIDAD-F.
     IF WS-INTENTOS IS GREATER THAN 40
        GO TO 2410-TOKEN-SEVERIDAD-F.
     MOVE SPACES TO WS-PALABRA
     UNSTRING WS-LINEA-MAYUS DELIMITED BY ALL SPACE
        INTO WS-PALABRA
        WITH POINTER WS-POS
     END-UNSTRING
     ADD 1 TO WS-INTENTOS
     IF WS-PALABRA NOT = SPACES THEN
        PERFORM 2412-COMPARAR-PALABRA-I
           THRU 2412-COMPARAR-PALABRA-F
     END-IF
     GO TO 2410-TOKEN-LOOP.
*
 2410-TOKEN-SEVERIDAD-F. EXIT.
*
*---- COMPARA UNA PALABRA CONTRA LA LISTA DE NIVELES VALIDOS ----
 2412-COMPARAR-PALABRA-I.
*
     EVALUATE WS-PALABRA
        WHEN 'ERROR'
           MOVE 'ERROR' TO WL-LOG-LEVEL
           SET WS-TOKEN-HALLADO TO TRUE
        WHEN 'FATAL'
           MOVE 'FATAL' TO WL-LOG-LEVEL
           SET WS-TOKEN-HALLADO TO TRUE
        WHEN 'WARNING'
           MOVE 'WARN ' TO WL-LOG-LEVEL
           SET WS-TOKEN-HALLADO TO TRUE
        WHEN 'WARN'
           MOVE 'WARN ' TO WL-LOG-LEVEL
           SET WS-TOKEN-HALLADO TO TRUE
        WHEN 'LOG'
           MOVE 'LOG  ' TO WL-LOG-LEVEL
           SET WS-TOKEN-HALLADO TO TRUE
        WHEN 'DEBUG'
           MOVE 'DEBUG' TO WL-LOG-LEVEL
           SET WS-TOKEN-HALLADO TO TRUE
        WHEN 'INFO'
           MOVE 'INFO ' TO WL-LOG-LEVEL
           SET WS-TOKEN-HALLADO TO TRUE
        WHEN 'TRACE'
           MOVE 'TRACE' TO WL-LOG-LEVEL
           SET WS-TOKEN-HALLADO TO TRUE
        WHEN OTHER
           CONTINUE
     END-EVALUATE.
*
 2412-COMPARAR-PALABRA-F. EXIT.
*
*---- CODIGO DE ESTADO WEB (3 DIGITOS, 100-599) ------------------
*    SE BUSCA PRIMERO EL CASO '"METODO URI PROTO" NNN' (EL
*    NUMERO INMEDIATAMENTE DESPUES DE UNA COMILLA DE CIERRE);
*    SI NO APARECE, SE TOMA EL PRIMER GRUPO DE 3 DIGITOS SUELTO
*    DE LA LINEA QUE CAIGA EN EL RANGO 100-599.
 2420-STATUS-WEB-I.
*
     MOVE 0 TO WS-IDX
     INSPECT WS-LINEA-TRABAJO TALLYING WS-IDX
        FOR CHARACTERS BEFORE INITIAL '" '
*    WS-IDX QUEDA CON LA CANTIDAD DE CARACTERES ANTES DE LA COMILLA;
*    HAY QUE SALTAR LA COMILLA Y EL BLANCO (2 POSICIONES) PARA
*    LLEGAR AL PRIMER DIGITO, MAS LA PROPIA COMILLA (1 POSICION).
     ADD 3 TO WS-IDX
     IF WS-IDX IS LESS THAN 252 AND WS-IDX IS GREATER THAN 2 THEN
        MOVE WS-LINEA-TRABAJO(WS-IDX:3) TO WS-POSIBLE-STATUS
        IF WS-POSIBLE-STATUS IS NUMERIC THEN
           IF WS-POSIBLE-STATUS-N IS GREATER THAN OR EQUAL TO 100
              AND WS-POSIBLE-STATUS-N IS LESS THAN OR EQUAL TO 599
              MOVE WS-POSIBLE-STATUS TO WL-LOG-LEVEL(1:3)
              MOVE SPACES TO WL-LOG-LEVEL(4:2)
           END-IF
        END-IF
     END-IF
*
     IF WL-NIVEL-INFO THEN
        MOVE 1 TO WS-POS
        PERFORM 2425-BUSCAR-SUELTO-I THRU 2425-BUSCAR-SUELTO-F
           UNTIL WS-POS IS GREATER THAN 253
              OR NOT WL-NIVEL-INFO
     END-IF.
*
 2420-STATUS-WEB-F. EXIT.
*
*---- BUSCA EL PRIMER GRUPO DE 3 DIGITOS SUELTO EN RANGO 100-599 -
*    (SR-0324 - DEBE SER UN GRUPO SUELTO: SE DESCARTA SI ES PARTE
*    DE UNA CORRIDA MAS LARGA DE DIGITOS, VER 2427-ES-SUELTO-I)
 2425-BUSCAR-SUELTO-I.
*
     IF WS-LINEA-TRABAJO(WS-POS:3) IS NUMERIC THEN
        MOVE WS-LINEA-TRABAJO(WS-POS:3) TO WS-POSIBLE-STATUS
        IF WS-POSIBLE-STATUS-N IS GREATER THAN OR EQUAL TO 100
           AND WS-POSIBLE-STATUS-N IS LESS THAN OR EQUAL TO 599
           PERFORM 2427-ES-SUELTO-I THRU 2427-ES-SUELTO-F
           IF WS-ES-SUELTO THEN
              MOVE WS-POSIBLE-STATUS TO WL-LOG-LEVEL(1:3)
              MOVE SPACES TO WL-LOG-LEVEL(4:2)
           END-IF
        END-IF
     END-IF
     ADD 1 TO WS-POS.
*
 2425-BUSCAR-SUELTO-F. EXIT.
*
*---- VERIFICA QUE EL GRUPO DE 3 DIGITOS QUE ARRANCA EN WS-POS --
*---- NO TENGA OTRO DIGITO PEGADO ANTES O DESPUES (EXTREMOS DE --
*---- LA LINEA SE TRATAN COMO BLANCO, QUE NO ES DIGITO) ----------
 2427-ES-SUELTO-I.
*
     SET WS-NO-ES-SUELTO TO TRUE
     MOVE SPACE TO WS-CHAR-ANTES
     MOVE SPACE TO WS-CHAR-DESPUES
     IF WS-POS IS GREATER THAN 1
        MOVE WS-LINEA-TRABAJO(WS-POS - 1:1) TO WS-CHAR-ANTES
     END-IF
     IF WS-POS IS LESS THAN OR EQUAL TO 252
        MOVE WS-LINEA-TRABAJO(WS-POS + 3:1) TO WS-CHAR-DESPUES
     END-IF
     IF WS-CHAR-ANTES NOT NUMERIC AND WS-CHAR-DESPUES NOT NUMERIC THEN
        SET WS-ES-SUELTO TO TRUE
     END-IF.
*
 2427-ES-SUELTO-F. EXIT.
*
*---- GRABA EL REGISTRO ARMADO AL FINAL DEL MAESTRO -------------
 2900-GRABAR-REG-I.
*
     ADD 1 TO WS-ULTIMO-ID-VIEJO GIVING WS-ULTIMO-ID-NUEVO
     MOVE WS-ULTIMO-ID-NUEVO  TO WS-ULTIMO-ID-VIEJO
     MOVE WS-ULTIMO-ID-NUEVO  TO WL-ENTRY-ID
     IF WL-SOURCE = SPACES THEN
        MOVE 'upload' TO WL-SOURCE
     END-IF
     IF WL-MESSAGE = SPACES THEN
        MOVE WS-LINEA-TRABAJO(1:120) TO WL-MESSAGE
     END-IF
     WRITE REG-LGNEW FROM WL-REG-LOGENT
     ADD 1 TO WS-CANT-GRABADAS.
*
 2900-GRABAR-REG-F. EXIT.
*
*--------------------------------------------------------------
 3000-FINAL-I.
*
     CLOSE RAWLOG LGOLD LGNEW
*
     ADD WS-CANT-GRABADAS TO WS-GRAN-TOTAL-VIEJO
                           GIVING WS-GRAN-TOTAL-NUEVO
     MOVE WS-ULTIMO-ID-NUEVO  TO WT-SCANNED-COUNT
     MOVE WS-GRAN-TOTAL-NUEVO TO WT-UPDATED-COUNT
     MOVE ZEROS               TO WT-MERGED-COUNT WT-DELETED-COUNT
                                  WT-UNCHANGED-COUNT
*
     REWRITE REG-CTLLOG FROM WT-REG-TOTALES
     IF FS-CTLLOG NOT = '00' THEN
        WRITE REG-CTLLOG FROM WT-REG-TOTALES
     END-IF
     CLOSE CTLLOG
*
     DISPLAY '=========================================='
     DISPLAY ' RESUMEN DE IMPORTACION - PGMLGIMP '
     DISPLAY '=========================================='
     DISPLAY ' ARCHIVO . . . . . : ' WS-PARM-ARCHIVO
     MOVE WS-CANT-LEIDAS   TO WS-FORMATO-PRINT
     DISPLAY ' LINEAS LEIDAS . . : ' WS-FORMATO-PRINT
     MOVE WS-CANT-BLANCO   TO WS-FORMATO-PRINT
     DISPLAY ' LINEAS EN BLANCO  : ' WS-FORMATO-PRINT
     MOVE WS-CANT-GRABADAS TO WS-FORMATO-PRINT
     DISPLAY ' REGISTROS IMPORT. : ' WS-FORMATO-PRINT
     MOVE WS-GRAN-TOTAL-NUEVO TO WS-FORMATO-PRINT
     DISPLAY ' TOTAL GENERAL ACUM: ' WS-FORMATO-PRINT
     DISPLAY '=========================================='.
*
 3000-FINAL-F. EXIT.
