******************************************************************
*    COPY MEMBER . . . . . . :  SERVIDOR                          *
*    DESCRIBE . . . . . . . :  MAESTRO DE SERVIDORES (TBSERVID)  *
*    LARGO DE REGISTRO . . . :  160 BYTES - FIXED                *
*    ARCHIVO QUE LO USA  . . :  DDSVOLD / DDSVNEW (VER PGMSRVMT) *
******************************************************************
*    HISTORIA DE CAMBIOS
*    ---------------------------------------------------------
*    FECHA     AUTOR  PEDIDO      DESCRIPCION
*    --------  -----  ----------  -----------------------------
*    88-01-20  HBC    INIC-0002   PRIMERA VERSION DEL LAYOUT.
*    92-06-14  RMN    SR-0102     SE AGREGA WV-HOSTNAME.
*    95-03-09  RMN    SR-0150     SE AGREGA WV-DESCRIPTION.
*    98-11-02  LQT    Y2K-0004   WV-CREATED-AT PASA A FORMATO
*                                 AAAA-MM-DDTHH:MM:SSZ (4 DIGITOS
*                                 DE ANIO). CIERRE JUNTO CON EL
*                                 PEDIDO Y2K-0003 DE TBLOGENT.
*    04-07-11  DFS    SR-0218     SE AGREGA REDEFINES DE FECHA DE
*                                 ALTA EN PARTES.
*    08-02-27  PEA    SR-0251     SE AGREGA 88-LEVEL WV-SIN-ALTA
*                                 PARA DETECTAR REGISTRO VACIO
*                                 (USADO EN EL ALTA DE PGMSRVMT).
*    11-09-15  PEA    SR-0288     SE AGREGA REDEFINES CORTO DEL
*                                 NOMBRE PARA EL LISTADO DE
*                                 SERVIDORES A 80 COLUMNAS.
*    ---------------------------------------------------------
*
*    DESCRIPCION GENERAL
*    -------------------
*    UN REGISTRO POR SERVIDOR DADO DE ALTA. WV-SERVER-NAME ES
*    CLAVE UNICA DE NEGOCIO (SE VALIDA POR BARRIDO SECUENCIAL EN
*    EL ALTA, VER PGMSRVMT PARRAFO 2200-VALIDAR-ALTA-I). EL
*    MAESTRO SE MANTIENE EN SECUENCIA ASCENDENTE POR
*    WV-SERVER-ID. LA BAJA DE UN SERVIDOR ARRASTRA LA BAJA DE
*    TODOS LOS REGISTROS DE TBLOGENT CON EL MISMO SERVER-ID
*    (VER PGMSRVMT PARRAFO 2400-BORRAR-CASCADA-I).
*
 01  WV-REG-SERVIDOR.
*        IDENTIFICADOR UNICO, ASIGNADO EN ALTA, ASCENDENTE
     03  WV-SERVER-ID            PIC 9(05).
*        NOMBRE LOGICO, UNICO, OBLIGATORIO
     03  WV-SERVER-NAME          PIC X(30).
         88  WV-SIN-ALTA                  VALUE SPACES.
*        NOMBRE DE RED (OPCIONAL)
     03  WV-HOSTNAME             PIC X(30).
*        DESCRIPCION LIBRE (OPCIONAL)
     03  WV-DESCRIPTION          PIC X(60).
*        FECHA/HORA DE ALTA, SE FIJA UNA SOLA VEZ, NO SE ACTUALIZA
     03  WV-CREATED-AT           PIC X(20).
*        RESERVADO PARA USO FUTURO
     03  FILLER                  PIC X(15).
*
*    -----------------------------------------------------------
*    REDEFINES 1 - PARTES DE LA FECHA DE ALTA (AGREGADO SR-0218)
*    -----------------------------------------------------------
 01  WV-CREADO-R REDEFINES WV-REG-SERVIDOR.
     03  FILLER                  PIC X(125).
     03  WV-CR-GRUPO.
         05  WV-CR-ANO           PIC 9(04).
         05  FILLER              PIC X(01).
         05  WV-CR-MES           PIC 9(02).
         05  FILLER              PIC X(01).
         05  WV-CR-DIA           PIC 9(02).
         05  FILLER              PIC X(10).
     03  FILLER                  PIC X(15).
*
*    -----------------------------------------------------------
*    REDEFINES 2 - NOMBRE CORTO PARA LISTADO A 80 COLUMNAS
*    (AGREGADO SR-0288, VER PGMLGSEL PARRAFO 8500-IMPRIMIR-SERVIDORES-I)
*    -----------------------------------------------------------
 01  WV-NOMBRE-R REDEFINES WV-REG-SERVIDOR.
     03  FILLER                  PIC X(05).
     03  WV-NOMBRE-CORTO         PIC X(18).
     03  FILLER                  PIC X(137).
