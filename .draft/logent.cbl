******************************************************************
*    COPY MEMBER . . . . . . :  LOGENT                           *
*    DESCRIBE . . . . . . . :  MASTER RECORD - SERVER LOG ENTRY  *
*    LARGO DE REGISTRO . . . :  250 BYTES - FIXED                *
*    ARCHIVO QUE LO USA  . . :  DDLGOLD / DDLGNEW (VER PROGRAMAS)*
******************************************************************
*    HISTORIA DE CAMBIOS
*    ---------------------------------------------------------
*    FECHA     AUTOR  PEDIDO      DESCRIPCION
*    --------  -----  ----------  -----------------------------
*    87-03-11  HBC    INIC-0001   PRIMERA VERSION DEL LAYOUT.
*    89-07-02  HBC    SR-0044     SE AGREGA CAMPO WL-CATEGORY.
*    91-11-19  RMN    SR-0097     SE AGREGA WL-USERNAME (ATRIB.
*                                 DE USUARIO, NO SE CARGA DESDE
*                                 LA CARGA MASIVA).
*    94-02-08  RMN    SR-0141     SE AGREGA WL-STATUS CON 88-LEV
*                                 ABIERTO/CERRADO.
*    98-09-30  LQT    Y2K-0003   AMPLIACION DE WL-TIMESTAMP A
*                                 FORMATO AAAA-MM-DDTHH:MM:SSZ
*                                 (4 DIGITOS DE ANIO) PARA EL
*                                 PROYECTO DE ADECUACION AL ANIO
*                                 2000. SE RETIRA EL CAMPO VIEJO
*                                 DE FECHA AAMMDD.
*    99-01-14  LQT    Y2K-0003   PRUEBAS DE REGRESION OK. CIERRE
*                                 DEL PEDIDO Y2K-0003.
*    01-05-22  HBC    SR-0188     SE AGREGA REDEFINES WL-TS-R
*                                 PARA DESCOMPONER LA FECHA EN
*                                 PARTES (USADO POR PGMLGMNT).
*    03-10-06  DFS    SR-0212     SE AGREGA REDEFINES SOBRE
*                                 WL-MESSAGE PARA VENTANA DE
*                                 BUSQUEDA DE TOKENS (80+40).
*    06-04-17  DFS    SR-0235     SE AGREGA REDEFINES CORTO
*                                 SOBRE WL-SOURCE PARA LISTADOS
*                                 ANGOSTOS DE 80 COLUMNAS.
*    09-08-03  PEA    SR-0260     SE AGREGA WL-SERVER-ID COMO
*                                 CLAVE FORANEA A TBSERVID.
*    13-02-25  PEA    SR-0301     FILLER DE CIERRE AMPLIADO DE
*                                 10 A 15 BYTES PARA FUTURO USO.
*    ---------------------------------------------------------
*
*    DESCRIPCION GENERAL
*    -------------------
*    CADA REGISTRO REPRESENTA UNA LINEA DE LOG YA NORMALIZADA,
*    PROVENIENTE DE LA CARGA MASIVA (PGMLGIMP) O CORREGIDA POR
*    LA PASADA DE MANTENIMIENTO (PGMLGMNT). EL ARCHIVO MAESTRO
*    SE MANTIENE EN SECUENCIA POR WL-ENTRY-ID (ASCENDENTE) SALVO
*    DURANTE LA PASADA DE MANTENIMIENTO, QUE LO REORDENA
*    TRANSITORIAMENTE POR SERVIDOR/FECHA PARA EL BARRIDO Y LO
*    DEVUELVE A SU ORDEN NATURAL AL FINALIZAR (VER PGMLGMNT,
*    PARRAFO 5000-REORDENAR-I).
*
 01  WL-REG-LOGENT.
*        IDENTIFICADOR UNICO, ASIGNADO EN ALTA, ASCENDENTE
     03  WL-ENTRY-ID             PIC 9(09).
*        FECHA/HORA DEL EVENTO, UTC, PRECISION DE SEGUNDO
*        FORMATO AAAA-MM-DDTHH:MM:SSZ (RFC-3339 / ISO-8601)
     03  WL-TIMESTAMP            PIC X(20).
*        NIVEL DE SEVERIDAD O CODIGO DE ESTADO HTTP EN TEXTO
     03  WL-LOG-LEVEL             PIC X(05).
         88  WL-NIVEL-TRACE               VALUE 'TRACE'.
         88  WL-NIVEL-DEBUG               VALUE 'DEBUG'.
         88  WL-NIVEL-INFO                VALUE 'INFO '.
         88  WL-NIVEL-WARN                VALUE 'WARN '.
         88  WL-NIVEL-ERROR               VALUE 'ERROR'.
         88  WL-NIVEL-FATAL               VALUE 'FATAL'.
         88  WL-NIVEL-LOG                 VALUE 'LOG  '.
*        COMPONENTE/PROGRAMA QUE EMITIO LA LINEA
     03  WL-SOURCE               PIC X(30).
*        TEXTO DEL MENSAJE (TRUNCADO DESDE EL ORIGEN SI EXCEDE)
     03  WL-MESSAGE              PIC X(120).
*        USUARIO ATRIBUIDO (OPCIONAL, NO LO CARGA LA IMPORTACION)
     03  WL-USERNAME             PIC X(20).
*        CLASIFICACION LIBRE (OPCIONAL)
     03  WL-CATEGORY             PIC X(20).
*        ESTADO DE SEGUIMIENTO DEL REGISTRO
     03  WL-STATUS               PIC X(06).
         88  WL-STATUS-ABIERTO            VALUE 'OPEN  '.
         88  WL-STATUS-CERRADO            VALUE 'CLOSED'.
*        SERVIDOR DUENO DEL REGISTRO (0 = SIN ASIGNAR)
     03  WL-SERVER-ID            PIC 9(05).
*        RESERVADO PARA USO FUTURO
     03  FILLER                  PIC X(15).
*
*    -----------------------------------------------------------
*    REDEFINES 1 - PARTES DE LA FECHA/HORA (AGREGADO SR-0188)
*    USADO POR PGMLGMNT PARA ORDENAR Y PARA IMPRESION DE REPORTE
*    -----------------------------------------------------------
 01  WL-TIMESTAMP-R REDEFINES WL-REG-LOGENT.
     03  FILLER                  PIC X(09).
     03  WL-TS-GRUPO.
         05  WL-TS-ANO           PIC 9(04).
         05  FILLER              PIC X(01).
         05  WL-TS-MES           PIC 9(02).
         05  FILLER              PIC X(01).
         05  WL-TS-DIA           PIC 9(02).
         05  FILLER              PIC X(01).
         05  WL-TS-HOR           PIC 9(02).
         05  FILLER              PIC X(01).
         05  WL-TS-MIN           PIC 9(02).
         05  FILLER              PIC X(01).
         05  WL-TS-SEG           PIC 9(02).
         05  WL-TS-ZONA          PIC X(01).
     03  FILLER                  PIC X(221).
*
*    -----------------------------------------------------------
*    REDEFINES 2 - VENTANA DE BUSQUEDA SOBRE EL MENSAJE
*    (AGREGADO SR-0212, PARA LOS PARRAFOS DE DETECCION DE NIVEL
*    Y DE CONTINUACION, QUE TRABAJAN SOBRE TRAMOS DEL MENSAJE)
*    -----------------------------------------------------------
 01  WL-MENSAJE-R REDEFINES WL-REG-LOGENT.
     03  FILLER                  PIC X(64).
     03  WL-MSG-TRAMO-1          PIC X(80).
     03  WL-MSG-TRAMO-2          PIC X(40).
     03  FILLER                  PIC X(66).
*
*    -----------------------------------------------------------
*    REDEFINES 3 - NOMBRE CORTO DE ORIGEN (AGREGADO SR-0235)
*    USADO EN LISTADOS DE 80 COLUMNAS, VER PGMLGSEL
*    -----------------------------------------------------------
 01  WL-SOURCE-R REDEFINES WL-REG-LOGENT.
     03  FILLER                  PIC X(34).
     03  WL-SOURCE-CORTO         PIC X(08).
     03  FILLER                  PIC X(208).
