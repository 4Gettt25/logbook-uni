 IDENTIFICATION DIVISION.
 PROGRAM-ID. PGMLGMNT.
 AUTHOR. R. MONTENEGRO.
 INSTALLATION. CENTRO DE COMPUTOS - AREA OPERACIONES.
 DATE-WRITTEN. 09/12/1991.
 DATE-COMPILED.
 SECURITY. USO INTERNO - SOLO PERSONAL DE SISTEMAS.
*
***************************************************************
*    PGMLGMNT - BARRIDO DE MANTENIMIENTO DE LOGS POR SERVIDOR  *
*    ===================================================       *
*    FUNCIONAMIENTO                                            *
*    * PARA UN SERVER-ID DADO (TARJETA DDPARM), RECORRE SUS    *
*      REGISTROS DE TBLOGENT EN ORDEN DE FECHA/HORA ASCENDENTE *
*      Y, DENTRO DE LA MISMA FECHA/HORA, POR ENTRY-ID.          *
*    * RE-DETECTA EL NIVEL A PARTIR DEL TEXTO DEL MENSAJE       *
*      (TOKENS DE LOG DE BASE DE DATOS O PATRON DE ACCESO WEB). *
*    * SI LA OPCION DE FUSION ESTA ACTIVA Y EL REGISTRO ACTUAL  *
*      "PARECE CONTINUACION" DEL ANTERIOR, LO FUSIONA (APENDICE *
*      DEL MENSAJE CON SALTO DE LINEA) Y LO DA DE BAJA.         *
*    * SI LA CORRIDA ES EN MODO PRUEBA (DRY-RUN) NO SE GRABA     *
*      NADA, SOLO SE ACUMULAN LOS TOTALES.                      *
*    * EMITE EL REPORTE DE TOTALES DE MANTENIMIENTO (DDREPORT). *
*                                                                *
*    NOTA DE DISENO (RMN, 91-09-12)                             *
*    TBLOGENT SE MANTIENE NORMALMENTE EN SECUENCIA POR ENTRY-ID.*
*    PARA RECORRERLO POR SERVIDOR Y FECHA SE HACE UN SORT DE     *
*    TRABAJO (PASO 1); TERMINADO EL BARRIDO SE VUELVE A ORDENAR *
*    POR ENTRY-ID (PASO 2, PARRAFO 5000-REORDENAR-I) ANTES DE    *
*    ESCRIBIR EL MAESTRO DEFINITIVO, DE MODO QUE TBLOGENT QUEDE  *
*    EXACTAMENTE COMO LO ESPERAN LOS DEMAS PROGRAMAS.            *
***************************************************************
*    HISTORIA DE CAMBIOS
*    ---------------------------------------------------------
*    FECHA     AUTOR  PEDIDO      DESCRIPCION
*    --------  -----  ----------  -----------------------------
*    91-09-12  RMN    INIC-0008   VERSION INICIAL (TOMADA COMO
*                                 BASE DEL PROGRAMA DE BAJAS DE
*                                 MODIFICACIONES DE CLIENTE).
*    94-01-25  RMN    SR-0138     SE AGREGA DETECCION DE NIVEL
*                                 DESDE TOKENS DE LOG DE BD.
*    96-08-19  HBC    SR-0163     SE AGREGA LA FUSION DE LINEAS
*                                 DE CONTINUACION (SENTENCIAS SQL
*                                 PARTIDAS EN VARIAS LINEAS).
*    98-12-07  LQT    Y2K-0003   WL-TIMESTAMP A 4 DIGITOS DE
*                                 ANIO; SE AJUSTA EL SORT.
*    02-06-11  DFS    SR-0201     SE AGREGA MODO DRY-RUN.
*    05-03-30  DFS    SR-0225     SE AGREGA EL SEGUNDO SORT QUE
*                                 REORDENA TBLOGENT POR ENTRY-ID
*                                 AL FINALIZAR EL BARRIDO.
*    12-07-19  PEA    SR-0293     NORMALIZACION DE TOKENS DEBUG1
*                                 A DEBUG5 => DEBUG, PANIC =>
*                                 FATAL, NOTICE/STATEMENT/DETAIL/
*                                 HINT/CONTEXT => LOG.
*    16-02-25  PEA    SR-0311     CORRECCION DE PUNTERO EN
*                                 2210-BUSCAR-WEB-I: EL SALTO
*                                 DESPUES DE 'HTTP/1.1' QUEDABA UN
*                                 CARACTER CORTO (SOBRE EL ULTIMO
*                                 DIGITO DE LA VERSION, NO SOBRE LA
*                                 COMILLA/BLANCO SIGUIENTE), POR LO
*                                 QUE EL CODIGO DE STATUS CASI
*                                 SIEMPRE SE LEIA MAL. MISMA REVISION
*                                 QUE DETECTO EL PROBLEMA ANALOGO EN
*                                 PGMLGIMP (SR-0311 DE ESE PROGRAMA).
*    16-05-03  PEA    SR-0317     2320-VERIFICAR-INICIO-SQL-I NO
*                                 SALTEABA LOS BLANCOS DE SANGRIA
*                                 DE UNA CONTINUACION DE SENTENCIA
*                                 SQL ANTES DE COMPARAR CONTRA LAS
*                                 PALABRAS CLAVE, POR LO QUE LAS
*                                 CONTINUACIONES INDENTADAS NUNCA
*                                 SE FUSIONABAN (VER 2317-
*                                 CALCULAR-INICIO-I). MISMA REVISION
*                                 QUE LA SR-0317 DE PGMLGIMP.
*    16-07-14  PEA    SR-0325     2400-FUSIONAR-I RECORTABA EL
*                                 MENSAJE FUSIONADO SIN AVISO CUANDO
*                                 SUPERABA LOS 120 BYTES DE
*                                 WL-MESSAGE. SE AGREGA ON OVERFLOW
*                                 AL STRING CON UN AVISO POR
*                                 CONSOLA; EL RECORTE EN SI SIGUE
*                                 OCURRIENDO PORQUE EL LAYOUT
*                                 LOGENT ES DE LARGO FIJO.
*    -----------------------------------------------------------
*
*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
*
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
*
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
*
     SELECT PARM     ASSIGN DDPARM
     FILE STATUS IS FS-PARM.
*
     SELECT LGOLD    ASSIGN DDLGOLD
     FILE STATUS IS FS-LGOLD.
*
     SELECT LGNEW    ASSIGN DDLGNEW
     FILE STATUS IS FS-LGNEW.
*
     SELECT REPORTE  ASSIGN DDREPORT
     FILE STATUS IS FS-REPORTE.
*
     SELECT WORKORD  ASSIGN DDWORK1
     FILE STATUS IS FS-WORKORD.
*
     SELECT WORKFIN  ASSIGN DDWORK2
     FILE STATUS IS FS-WORKFIN.
*
     SELECT SORTWK1  ASSIGN DDSORT1.
     SELECT SORTWK2  ASSIGN DDSORT2.
*
*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
 DATA DIVISION.
 FILE SECTION.
*
 FD  PARM
     BLOCK CONTAINS 0 RECORDS
     RECORDING MODE IS F.
 01  REG-PARM                 PIC X(80).
*
 FD  LGOLD
     BLOCK CONTAINS 0 RECORDS
     RECORDING MODE IS F.
 01  REG-LGOLD                PIC X(250).
*
 FD  LGNEW
     BLOCK CONTAINS 0 RECORDS
     RECORDING MODE IS F.
 01  REG-LGNEW                PIC X(250).
*
 FD  REPORTE
     BLOCK CONTAINS 0 RECORDS
     RECORDING MODE IS F.
 01  REG-REPORTE              PIC X(132).
*
*    WORKORD RECIBE, YA ORDENADOS POR SERVIDOR/FECHA/ID, SOLO
*    LOS REGISTROS DEL SERVIDOR A PROCESAR MAS LOS DE LOS
*    RESTANTES SERVIDORES (QUE PASAN SIN TOCAR); WORKFIN RECIBE
*    EL RESULTADO DEL BARRIDO, TODAVIA EN ESE MISMO ORDEN.
 FD  WORKORD
     BLOCK CONTAINS 0 RECORDS
     RECORDING MODE IS F.
 01  REG-WORKORD              PIC X(250).
*
 FD  WORKFIN
     BLOCK CONTAINS 0 RECORDS
     RECORDING MODE IS F.
 01  REG-WORKFIN              PIC X(250).
*
*    EL REGISTRO DE TRABAJO DEL SORT ES EL MISMO LAYOUT DE TBLOGENT
*    (MISMAS POSICIONES DE BYTES), PARA PODER NOMBRAR LAS CLAVES
*    DE ORDENAMIENTO POR SU NOMBRE DE CAMPO EN VEZ DE POR COLUMNA.
 SD  SORTWK1.
     COPY LOGENT REPLACING WL- BY SW1-.
*
 SD  SORTWK2.
     COPY LOGENT REPLACING WL- BY SW2-.
*
 WORKING-STORAGE SECTION.
*=======================*
*
*----------- ARCHIVOS -------------------------------------------
 77  FS-PARM                  PIC XX       VALUE SPACES.
 77  FS-LGOLD                 PIC XX       VALUE SPACES.
 77  FS-LGNEW                 PIC XX       VALUE SPACES.
 77  FS-REPORTE               PIC XX       VALUE SPACES.
 77  FS-WORKORD               PIC XX       VALUE SPACES.
 77  FS-WORKFIN               PIC XX       VALUE SPACES.
*
 77  WS-STATUS-FIN            PIC X        VALUE 'N'.
     88  WS-FIN-LECTURA                    VALUE 'Y'.
     88  WS-NO-FIN-LECTURA                 VALUE 'N'.
*
*----------- PARAMETROS DE CORRIDA (DDPARM, UNA TARJETA) --------
*    COL 01-05  SERVER-ID A PROCESAR
*    COL 06-06  MERGE-CONTINUATIONS (S/N)
*    COL 07-07  DRY-RUN (S/N)
 01  WS-PARM-CARD.
     03  WS-PARM-SERVER-ID    PIC 9(05).
     03  WS-PARM-MERGE        PIC X(01).
         88  WS-MERGE-ACTIVO            VALUE 'S'.
     03  WS-PARM-DRYRUN       PIC X(01).
         88  WS-ES-DRYRUN               VALUE 'S'.
     03  FILLER               PIC X(73).
*
*----------- REGISTRO ANTERIOR "SOBREVIVIENTE" -------------------
*    SE MANTIENE EN MEMORIA PARA PODER FUSIONARLE CONTINUACIONES.
 77  WS-HAY-ANTERIOR          PIC X(01)    VALUE 'N'.
     88  WS-TIENE-ANTERIOR                VALUE 'S'.
     88  WS-NO-TIENE-ANTERIOR             VALUE 'N'.
     COPY LOGENT REPLACING WL- BY WA-.
*
*----------- REGISTRO ACTUAL EN PROCESO ---------------------------
     COPY LOGENT.
*
*----------- NIVEL RE-DETECTADO -----------------------------------
 77  WS-NIVEL-DETECTADO        PIC X(05)   VALUE SPACES.
 77  WS-HUBO-DETECCION         PIC X(01)   VALUE 'N'.
     88  WS-SI-DETECTO                     VALUE 'S'.
     88  WS-NO-DETECTO                     VALUE 'N'.
*
 77  WS-STATUS-FIN-AUX        PIC X(01)   VALUE 'N'.
     88  WS-ES-CONTINUACION                VALUE 'S'.
     88  WS-NO-ES-CONTINUACION             VALUE 'N'.
*
*    INDICA SI LA REGLA 1 (TOKEN DE LOG DE BD) ENCONTRO ALGO,
*    INDEPENDIENTEMENTE DE LA REGLA 2 (PATRON WEB) - SE USA SOLO
*    PARA LA REGLA DE CONTINUACION (VER PARRAFO 2300).
 77  WS-HUBO-TOKEN-BD          PIC X(01)   VALUE 'N'.
     88  WS-SI-HUBO-TOKEN-BD                VALUE 'S'.
     88  WS-NO-HUBO-TOKEN-BD                VALUE 'N'.
*
*----------- VARIABLES DE TRABAJO DE TEXTO ------------------------
 77  WS-POS                   PIC 9(03) COMP  VALUE ZEROS.
 77  WS-IDX                   PIC 9(03) COMP  VALUE ZEROS.
 77  WS-LARGO                 PIC 9(03) COMP  VALUE ZEROS.
 77  WS-LARGO-1                PIC 9(03) COMP  VALUE ZEROS.
 77  WS-INICIO-1               PIC 9(03) COMP  VALUE ZEROS.
 77  WS-MENSAJE-MAYUS         PIC X(120)      VALUE SPACES.
 01  WS-MSG-COMBINADO.
     03  WS-MSG-COMB-1        PIC X(120).
     03  WS-MSG-COMB-NL       PIC X(01).
     03  WS-MSG-COMB-2        PIC X(120).
*
*----------- TABLA DE TOKENS DE LOG DE BASE DE DATOS --------------
*    EL ORDEN DE LA TABLA NO IMPLICA PRIORIDAD; SE RECORRE LA
*    LINEA BUSCANDO EL PRIMER "TOKEN:" PRESENTE. CADA TOKEN TIENE
*    SU NORMALIZACION ASOCIADA EN LA MISMA POSICION DE LA TABLA.
 01  WS-TABLA-TOKENS-BD.
     03  FILLER  PIC X(20) VALUE 'ERROR   ERROR'.
     03  FILLER  PIC X(20) VALUE 'FATAL   FATAL'.
     03  FILLER  PIC X(20) VALUE 'PANIC   FATAL'.
     03  FILLER  PIC X(20) VALUE 'WARNING WARN '.
     03  FILLER  PIC X(20) VALUE 'WARN    WARN '.
     03  FILLER  PIC X(20) VALUE 'NOTICE  LOG  '.
     03  FILLER  PIC X(20) VALUE 'INFO    INFO '.
     03  FILLER  PIC X(20) VALUE 'LOG     LOG  '.
     03  FILLER  PIC X(20) VALUE 'DEBUG5  DEBUG'.
     03  FILLER  PIC X(20) VALUE 'DEBUG4  DEBUG'.
     03  FILLER  PIC X(20) VALUE 'DEBUG3  DEBUG'.
     03  FILLER  PIC X(20) VALUE 'DEBUG2  DEBUG'.
     03  FILLER  PIC X(20) VALUE 'DEBUG1  DEBUG'.
     03  FILLER  PIC X(20) VALUE 'DEBUG   DEBUG'.
     03  FILLER  PIC X(20) VALUE 'STATEMENTLOG  '.
     03  FILLER  PIC X(20) VALUE 'DETAIL  LOG  '.
     03  FILLER  PIC X(20) VALUE 'HINT    LOG  '.
     03  FILLER  PIC X(20) VALUE 'CONTEXT LOG  '.
 01  WS-TABLA-TOKENS-R REDEFINES WS-TABLA-TOKENS-BD.
     03  WS-TOKEN-ENTRADA OCCURS 18 TIMES.
         05  WS-TOKEN-TEXTO   PIC X(08).
         05  WS-TOKEN-NIVEL   PIC X(05).
         05  FILLER           PIC X(07).
*
*----------- ACUMULADORES DE LA PASADA ----------------------------
     COPY TOTALES.
*
*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
 PROCEDURE DIVISION.
*
 MAIN-PROGRAM-I.
*
     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
     PERFORM 4000-BARRIDO-I THRU 4000-BARRIDO-F
                             UNTIL WS-FIN-LECTURA.
     PERFORM 5000-REORDENAR-I THRU 5000-REORDENAR-F.
     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
*
 MAIN-PROGRAM-F. GOBACK.
*
*--------------------------------------------------------------
 1000-INICIO-I.
*
     SET WS-NO-FIN-LECTURA   TO TRUE
     SET WS-NO-TIENE-ANTERIOR TO TRUE
*
     OPEN INPUT PARM
     IF FS-PARM NOT = '00' THEN
        DISPLAY '* ERROR EN OPEN PARM = ' FS-PARM
        MOVE 9999 TO RETURN-CODE
        SET WS-FIN-LECTURA TO TRUE
     ELSE
        READ PARM INTO WS-PARM-CARD
        CLOSE PARM
     END-IF
*
*    PASO 1 - ORDENAR TBLOGENT POR SERVIDOR/FECHA/ENTRY-ID
     SORT SORTWK1
        ON ASCENDING KEY SW1-SERVER-ID SW1-TIMESTAMP SW1-ENTRY-ID
        USING LGOLD
        GIVING WORKORD.
*
     OPEN INPUT WORKORD
     OPEN OUTPUT WORKFIN.
*
 1000-INICIO-F. EXIT.
*
*---- BARRIDO SECUENCIAL DE WORKORD (YA ORDENADO) ---------------
 4000-BARRIDO-I.
*
     READ WORKORD INTO WL-REG-LOGENT
     EVALUATE FS-WORKORD
        WHEN '00'
           PERFORM 4100-TRATAR-REG-I THRU 4100-TRATAR-REG-F
        WHEN '10'
           PERFORM 4900-VOLCAR-ANTERIOR-I
              THRU 4900-VOLCAR-ANTERIOR-F
           SET WS-FIN-LECTURA TO TRUE
        WHEN OTHER
           DISPLAY '*ERROR EN LECTURA WORKORD: ' FS-WORKORD
           MOVE 9999 TO RETURN-CODE
           SET WS-FIN-LECTURA TO TRUE
     END-EVALUATE.
*
 4000-BARRIDO-F. EXIT.
*
*---- UN REGISTRO FUERA DE NUESTRO SERVIDOR PASA SIN TOCAR -------
 4100-TRATAR-REG-I.
*
     IF WL-SERVER-ID NOT = WS-PARM-SERVER-ID THEN
        PERFORM 4900-VOLCAR-ANTERIOR-I THRU 4900-VOLCAR-ANTERIOR-F
        WRITE REG-WORKFIN FROM WL-REG-LOGENT
     ELSE
        ADD 1 TO WT-SCANNED-COUNT
        PERFORM 2200-DETECTAR-NIVEL-I THRU 2200-DETECTAR-NIVEL-F
        IF WS-MERGE-ACTIVO AND WS-TIENE-ANTERIOR THEN
           PERFORM 2300-ES-CONTINUACION-I
              THRU 2300-ES-CONTINUACION-F
        ELSE
           MOVE 'N' TO WS-STATUS-FIN-AUX
        END-IF
*
        IF WS-ES-CONTINUACION THEN
           PERFORM 2400-FUSIONAR-I THRU 2400-FUSIONAR-F
        ELSE
           PERFORM 4900-VOLCAR-ANTERIOR-I
              THRU 4900-VOLCAR-ANTERIOR-F
           PERFORM 2500-ACTUALIZAR-NIVEL-I
              THRU 2500-ACTUALIZAR-NIVEL-F
           MOVE WL-REG-LOGENT TO WA-REG-LOGENT
           SET WS-TIENE-ANTERIOR TO TRUE
        END-IF
     END-IF.
*
 4100-TRATAR-REG-F. EXIT.
*
*---- DETECTA EL NIVEL A PARTIR DEL MENSAJE (REGLA DETECTLEVEL) --
 2200-DETECTAR-NIVEL-I.
*
     MOVE SPACES TO WS-NIVEL-DETECTADO
     SET WS-NO-DETECTO TO TRUE
     SET WS-NO-HUBO-TOKEN-BD TO TRUE
     MOVE WL-MESSAGE TO WS-MENSAJE-MAYUS
     INSPECT WS-MENSAJE-MAYUS CONVERTING
        'abcdefghijklmnopqrstuvwxyz' TO
        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
*
*    REGLA 1 - TOKEN DE LOG DE BASE DE DATOS SEGUIDO DE ':'
     MOVE 1 TO WS-IDX
     PERFORM 2205-PROBAR-TOKEN-I THRU 2205-PROBAR-TOKEN-F
             UNTIL WS-IDX IS GREATER THAN 18
                OR WS-SI-DETECTO
*
*    REGLA 2 - PATRON DE ACCESO WEB "METODO URI HTTP/D.D" NNN
     IF WS-NO-DETECTO THEN
        PERFORM 2210-BUSCAR-WEB-I THRU 2210-BUSCAR-WEB-F
     END-IF.
*
 2200-DETECTAR-NIVEL-F. EXIT.
*
*---- PRUEBA UNA ENTRADA DE LA TABLA DE TOKENS DE LOG DE BD -------
 2205-PROBAR-TOKEN-I.
*
     MOVE 0 TO WS-LARGO
     INSPECT WS-TOKEN-TEXTO(WS-IDX) TALLYING WS-LARGO
        FOR CHARACTERS BEFORE INITIAL SPACE
     IF WS-LARGO IS GREATER THAN ZERO THEN
        MOVE 0 TO WS-POS
        INSPECT WS-MENSAJE-MAYUS TALLYING WS-POS
           FOR CHARACTERS BEFORE INITIAL
           WS-TOKEN-TEXTO(WS-IDX)(1:WS-LARGO)
        IF WS-POS IS LESS THAN 120 THEN
           ADD WS-LARGO TO WS-POS
           IF WS-MENSAJE-MAYUS(WS-POS:1) = ':' OR
              (WS-MENSAJE-MAYUS(WS-POS:1) = SPACE AND
               WS-MENSAJE-MAYUS(WS-POS + 1:1) = ':') THEN
              MOVE WS-TOKEN-NIVEL(WS-IDX) TO WS-NIVEL-DETECTADO
              SET WS-SI-DETECTO TO TRUE
              SET WS-SI-HUBO-TOKEN-BD TO TRUE
           END-IF
        END-IF
     END-IF
     ADD 1 TO WS-IDX.
*
 2205-PROBAR-TOKEN-F. EXIT.
*
*---- BUSCA EL PATRON DE ACCESO WEB EN EL MENSAJE -----------------
 2210-BUSCAR-WEB-I.
*
     MOVE 0 TO WS-IDX
     INSPECT WS-MENSAJE-MAYUS TALLYING WS-IDX
        FOR CHARACTERS BEFORE INITIAL 'HTTP/'
     IF WS-IDX IS LESS THAN 112 AND WS-IDX IS GREATER THAN 0 THEN
*       WS-IDX TRAE LA CANTIDAD DE CARACTERES ANTES DE 'HTTP/'; HAY
*       QUE SALTAR LOS 8 DE 'HTTP/1.1' MAS LA PROPIA 'H' PARA CAER
*       JUSTO DESPUES DEL TOKEN (9 POSICIONES EN TOTAL).
        ADD 9 TO WS-IDX
        IF WS-MENSAJE-MAYUS(WS-IDX:1) = '"' THEN
           ADD 2 TO WS-IDX
        ELSE
           ADD 1 TO WS-IDX
        END-IF
        IF WS-MENSAJE-MAYUS(WS-IDX:3) IS NUMERIC THEN
           MOVE WS-MENSAJE-MAYUS(WS-IDX:3) TO WS-NIVEL-DETECTADO(1:3)
           MOVE SPACES TO WS-NIVEL-DETECTADO(4:2)
           SET WS-SI-DETECTO TO TRUE
        END-IF
     END-IF.
*
 2210-BUSCAR-WEB-F. EXIT.
*
*---- DECIDE SI EL REGISTRO ACTUAL ES CONTINUACION DEL ANTERIOR --
 2300-ES-CONTINUACION-I.
*
     SET WS-NO-ES-CONTINUACION TO TRUE
     IF WS-NO-HUBO-TOKEN-BD THEN
        PERFORM 2310-VERIFICAR-PALABRA-CLAVE-I
           THRU 2310-VERIFICAR-PALABRA-CLAVE-F
     END-IF.
*
 2300-ES-CONTINUACION-F. EXIT.
*
*---- EL MENSAJE ANTERIOR DEBE TENER UNA MARCA DE ERROR SQL Y ----
*---- EL ACTUAL DEBE PARECER CONTINUACION DE SENTENCIA SQL -------
 2310-VERIFICAR-PALABRA-CLAVE-I.
*
*    SE BUSCAN LAS MARCAS EN EL MENSAJE ANTERIOR (SIN PASAR A
*    MAYUSCULAS: LA REGLA ES SENSIBLE A MAYUSCULAS/MINUSCULAS).
     IF WA-MESSAGE(1:120) NOT = SPACES THEN
        MOVE 0 TO WS-IDX
        INSPECT WA-MESSAGE TALLYING WS-IDX
           FOR ALL 'STATEMENT:' 'DETAIL:' 'HINT:' 'CONTEXT:' 'ERROR:'
        IF WS-IDX IS GREATER THAN ZERO THEN
           PERFORM 2320-VERIFICAR-INICIO-SQL-I
              THRU 2320-VERIFICAR-INICIO-SQL-F
        END-IF
     END-IF.
*
 2310-VERIFICAR-PALABRA-CLAVE-F. EXIT.
*
*---- EL MENSAJE ACTUAL EMPIEZA CON UNA PALABRA SQL, O TERMINA ---
*---- CON PUNTO Y COMA -------------------------------------------
 2320-VERIFICAR-INICIO-SQL-I.
*
     MOVE WL-MESSAGE TO WS-MSG-COMB-1
     INSPECT WS-MSG-COMB-1 CONVERTING
        'abcdefghijklmnopqrstuvwxyz' TO
        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
     MOVE 0 TO WS-LARGO-1
     PERFORM 2315-CALCULAR-LARGO-I THRU 2315-CALCULAR-LARGO-F
     MOVE 1 TO WS-INICIO-1
     PERFORM 2317-CALCULAR-INICIO-I THRU 2317-CALCULAR-INICIO-F
*
*    LA PALABRA CLAVE PUEDE VENIR CON BLANCOS DE SANGRIA DELANTE
*    (CONTINUACION DE UNA SENTENCIA SQL DE VARIAS LINEAS); SE
*    COMPARA A PARTIR DE WS-INICIO-1 EN VEZ DE LA COLUMNA 1. EL
*    TOPE DE 113 DEJA SITIO PARA LA PALABRA MAS LARGA (ROLLBACK,
*    8 BYTES) DENTRO DE LOS 120 BYTES DEL CAMPO.
     IF WS-INICIO-1 IS LESS THAN OR EQUAL TO WS-LARGO-1 AND
        WS-INICIO-1 IS LESS THAN OR EQUAL TO 113 THEN
        EVALUATE TRUE
           WHEN WS-MSG-COMB-1(WS-INICIO-1:6)  = 'SELECT'
              SET WS-ES-CONTINUACION TO TRUE
           WHEN WS-MSG-COMB-1(WS-INICIO-1:6)  = 'INSERT'
              SET WS-ES-CONTINUACION TO TRUE
           WHEN WS-MSG-COMB-1(WS-INICIO-1:6)  = 'UPDATE'
              SET WS-ES-CONTINUACION TO TRUE
           WHEN WS-MSG-COMB-1(WS-INICIO-1:6)  = 'DELETE'
              SET WS-ES-CONTINUACION TO TRUE
           WHEN WS-MSG-COMB-1(WS-INICIO-1:6)  = 'CREATE'
              SET WS-ES-CONTINUACION TO TRUE
           WHEN WS-MSG-COMB-1(WS-INICIO-1:5)  = 'ALTER'
              SET WS-ES-CONTINUACION TO TRUE
           WHEN WS-MSG-COMB-1(WS-INICIO-1:4)  = 'DROP'
              SET WS-ES-CONTINUACION TO TRUE
           WHEN WS-MSG-COMB-1(WS-INICIO-1:4)  = 'WITH'
              SET WS-ES-CONTINUACION TO TRUE
           WHEN WS-MSG-COMB-1(WS-INICIO-1:5)  = 'BEGIN'
              SET WS-ES-CONTINUACION TO TRUE
           WHEN WS-MSG-COMB-1(WS-INICIO-1:6)  = 'COMMIT'
              SET WS-ES-CONTINUACION TO TRUE
           WHEN WS-MSG-COMB-1(WS-INICIO-1:8)  = 'ROLLBACK'
              SET WS-ES-CONTINUACION TO TRUE
           WHEN WS-MSG-COMB-1(WS-INICIO-1:7)  = 'EXPLAIN'
              SET WS-ES-CONTINUACION TO TRUE
           WHEN WS-MSG-COMB-1(WS-INICIO-1:7)  = 'ANALYZE'
              SET WS-ES-CONTINUACION TO TRUE
        END-EVALUATE
     END-IF
*
*    SE PRUEBA EL PUNTO Y COMA FINAL SIN IMPORTAR SI YA SE
*    RECONOCIO UNA PALABRA CLAVE (EL MENSAJE PUEDE EMPEZAR CON
*    UNA PALABRA CLAVE Y TERMINAR CON ';' A LA VEZ).
     IF WS-LARGO-1 IS GREATER THAN ZERO AND
        WS-MSG-COMB-1(WS-LARGO-1:1) = ';' THEN
        SET WS-ES-CONTINUACION TO TRUE
     END-IF.
*
 2320-VERIFICAR-INICIO-SQL-F. EXIT.
*
*---- CALCULA EN WS-LARGO-1 EL LARGO DE WS-MSG-COMB-1 SIN LOS ----
*---- BLANCOS FINALES (BUSQUEDA HACIA ATRAS, SIN FUNCION TRIM) ---
 2315-CALCULAR-LARGO-I.
*
     MOVE 120 TO WS-IDX.
 2315-LOOP.
     IF WS-IDX = 0
        GO TO 2315-CALCULAR-LARGO-F.
     IF WS-MSG-COMB-1(WS-IDX:1) NOT = SPACE
        MOVE WS-IDX TO WS-LARGO-1
        GO TO 2315-CALCULAR-LARGO-F.
     SUBTRACT 1 FROM WS-IDX.
     GO TO 2315-LOOP.
*
 2315-CALCULAR-LARGO-F. EXIT.
*
*---- CALCULA EN WS-INICIO-1 LA PRIMERA POSICION NO BLANCO DE ----
*---- WS-MSG-COMB-1 (BUSQUEDA HACIA ADELANTE) (SR-0317) ----------
 2317-CALCULAR-INICIO-I.
*
     MOVE 1 TO WS-INICIO-1.
 2317-LOOP.
     IF WS-INICIO-1 IS GREATER THAN 120
        GO TO 2317-CALCULAR-INICIO-F.
     IF WS-MSG-COMB-1(WS-INICIO-1:1) NOT = SPACE
        GO TO 2317-CALCULAR-INICIO-F.
     ADD 1 TO WS-INICIO-1.
     GO TO 2317-LOOP.
*
 2317-CALCULAR-INICIO-F. EXIT.
*
*---- FUSIONA EL REGISTRO ACTUAL EN EL ANTERIOR Y LO DA DE BAJA --
 2400-FUSIONAR-I.
*
*    WS-LARGO-1 = LARGO DEL MENSAJE ANTERIOR SIN BLANCOS FINALES
     MOVE WA-MESSAGE TO WS-MSG-COMB-1
     MOVE 0 TO WS-LARGO-1
     PERFORM 2315-CALCULAR-LARGO-I THRU 2315-CALCULAR-LARGO-F
     IF WS-LARGO-1 = 0
        MOVE 1 TO WS-LARGO-1
     END-IF
*
     MOVE X'15'      TO WS-MSG-COMB-NL
     MOVE WL-MESSAGE TO WS-MSG-COMB-2
     MOVE SPACES     TO WA-MESSAGE
*    WA-MESSAGE/WL-MESSAGE SON PIC X(120) (LARGO FIJO DEL LAYOUT
*    LOGENT); SI EL MENSAJE ANTERIOR MAS EL SEPARADOR MAS EL
*    ACTUAL SUPERAN LOS 120 BYTES, EL STRING RECORTA EL SOBRANTE
*    (LIMITACION DEL ANCHO FIJO DEL CAMPO, NO DE ESTA RUTINA). SE
*    AVISA POR CONSOLA PARA QUE QUEDE A LA VISTA DEL OPERADOR.
     STRING WS-MSG-COMB-1(1:WS-LARGO-1) DELIMITED BY SIZE
            WS-MSG-COMB-NL               DELIMITED BY SIZE
            WS-MSG-COMB-2                DELIMITED BY SIZE
       INTO WA-MESSAGE
       ON OVERFLOW
          DISPLAY '*AVISO: MENSAJE FUSIONADO RECORTADO A 120 '
             'BYTES, WL-ENTRY-ID ANTERIOR = ' WA-ENTRY-ID
     END-STRING
*
     MOVE WA-MESSAGE TO WL-MESSAGE
     PERFORM 2200-DETECTAR-NIVEL-I THRU 2200-DETECTAR-NIVEL-F
     IF WS-SI-DETECTO AND WS-NIVEL-DETECTADO NOT = WA-LOG-LEVEL THEN
        MOVE WS-NIVEL-DETECTADO TO WA-LOG-LEVEL
     END-IF
     MOVE WL-MESSAGE TO WA-MESSAGE
*
     ADD 1 TO WT-MERGED-COUNT
     ADD 1 TO WT-DELETED-COUNT.
*
 2400-FUSIONAR-F. EXIT.
*
*---- APLICA EL NIVEL RE-DETECTADO SI CAMBIO, O CUENTA SIN CAMBIO -
 2500-ACTUALIZAR-NIVEL-I.
*
     IF WS-SI-DETECTO AND WS-NIVEL-DETECTADO NOT = WL-LOG-LEVEL THEN
        MOVE WS-NIVEL-DETECTADO TO WL-LOG-LEVEL
        ADD 1 TO WT-UPDATED-COUNT
     ELSE
        ADD 1 TO WT-UNCHANGED-COUNT
     END-IF.
*
 2500-ACTUALIZAR-NIVEL-F. EXIT.
*
*---- ESCRIBE EL REGISTRO "ANTERIOR" CUANDO YA NO SE LE PUEDE -----
*---- FUSIONAR NADA MAS (CAMBIO DE CLAVE O FIN DE ARCHIVO) --------
 4900-VOLCAR-ANTERIOR-I.
*
     IF WS-TIENE-ANTERIOR THEN
        IF WS-ES-DRYRUN THEN
           CONTINUE
        ELSE
           WRITE REG-WORKFIN FROM WA-REG-LOGENT
        END-IF
        SET WS-NO-TIENE-ANTERIOR TO TRUE
     END-IF.
*
 4900-VOLCAR-ANTERIOR-F. EXIT.
*
*---- PASO 2: VUELVE A ORDENAR EL RESULTADO POR ENTRY-ID ----------
 5000-REORDENAR-I.
*
     CLOSE WORKORD WORKFIN
*
     IF WS-ES-DRYRUN THEN
*       EN MODO PRUEBA EL MAESTRO NO SE TOCA: SE COPIA TAL CUAL.
        OPEN INPUT LGOLD
        OPEN OUTPUT LGNEW
        READ LGOLD INTO REG-LGOLD
        PERFORM 5100-COPIAR-TAL-CUAL-I THRU 5100-COPIAR-TAL-CUAL-F
                UNTIL FS-LGOLD = '10'
        CLOSE LGOLD LGNEW
     ELSE
        SORT SORTWK2
           ON ASCENDING KEY SW2-ENTRY-ID
           USING WORKFIN
           GIVING LGNEW
     END-IF.
*
 5000-REORDENAR-F. EXIT.
*
 5100-COPIAR-TAL-CUAL-I.
*
     WRITE REG-LGNEW FROM REG-LGOLD
     READ LGOLD INTO REG-LGOLD.
*
 5100-COPIAR-TAL-CUAL-F. EXIT.
*
*--------------------------------------------------------------
 9999-FINAL-I.
*
     OPEN OUTPUT REPORTE
*
     MOVE SPACES TO REG-REPORTE
     STRING 'REPORTE DE MANTENIMIENTO DE LOGS - SERVIDOR '
            DELIMITED BY SIZE
            WS-PARM-SERVER-ID DELIMITED BY SIZE
       INTO REG-REPORTE
     WRITE REG-REPORTE
*
     MOVE ALL '=' TO REG-REPORTE
     WRITE REG-REPORTE
*
     MOVE SPACES TO REG-REPORTE
     STRING 'EXAMINADOS . . . . . : ' DELIMITED BY SIZE
            WT-SCANNED-COUNT         DELIMITED BY SIZE
       INTO REG-REPORTE
     WRITE REG-REPORTE
*
     MOVE SPACES TO REG-REPORTE
     STRING 'NIVELES ACTUALIZADOS : ' DELIMITED BY SIZE
            WT-UPDATED-COUNT         DELIMITED BY SIZE
       INTO REG-REPORTE
     WRITE REG-REPORTE
*
     MOVE SPACES TO REG-REPORTE
     STRING 'FUSIONADOS . . . . . : ' DELIMITED BY SIZE
            WT-MERGED-COUNT          DELIMITED BY SIZE
       INTO REG-REPORTE
     WRITE REG-REPORTE
*
     MOVE SPACES TO REG-REPORTE
     STRING 'DADOS DE BAJA  . . . : ' DELIMITED BY SIZE
            WT-DELETED-COUNT         DELIMITED BY SIZE
       INTO REG-REPORTE
     WRITE REG-REPORTE
*
     MOVE SPACES TO REG-REPORTE
     STRING 'SIN CAMBIOS  . . . . : ' DELIMITED BY SIZE
            WT-UNCHANGED-COUNT       DELIMITED BY SIZE
       INTO REG-REPORTE
     WRITE REG-REPORTE
*
     MOVE SPACES TO REG-REPORTE
     IF WS-ES-DRYRUN THEN
        STRING 'MODO PRUEBA (DRY-RUN) . . . : SI'
           DELIMITED BY SIZE INTO REG-REPORTE
     ELSE
        STRING 'MODO PRUEBA (DRY-RUN) . . . : NO'
           DELIMITED BY SIZE INTO REG-REPORTE
     END-IF
     WRITE REG-REPORTE
*
     CLOSE REPORTE
*
     DISPLAY 'PGMLGMNT - MANTENIMIENTO FINALIZADO, VER DDREPORT'.
*
 9999-FINAL-F. EXIT.
