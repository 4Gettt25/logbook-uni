*////////////////// (TOTALES DE MANTENIMIENTO) //////////////////
**************************************
*    LAYOUT TOTALES MANTENIMIENTO    *
*    LARGO REGISTRO = 40 BYTES       *
*    USADO POR . . : PGMLGMNT        *
*    AGREGADO. . . : SR-0241 (DFS, 04-11-03), TOMANDO COMO BASE
*                     EL LAYOUT DE CORTE DE SUCURSAL.
**************************************
 01  WT-REG-TOTALES.
*        POSICION RELATIVA (1:7) LEIDOS/EXAMINADOS EN LA PASADA
     03  WT-SCANNED-COUNT    PIC 9(07)    VALUE ZEROS.
*        POSICION RELATIVA (8:7) NIVEL MODIFICADO
     03  WT-UPDATED-COUNT    PIC 9(07)    VALUE ZEROS.
*        POSICION RELATIVA (15:7) LINEAS DE CONTINUACION FUSIONADAS
     03  WT-MERGED-COUNT     PIC 9(07)    VALUE ZEROS.
*        POSICION RELATIVA (22:7) REGISTROS DADOS DE BAJA
*        (DEBE SER IGUAL A WT-MERGED-COUNT, VER REGLA DE NEGOCIO)
     03  WT-DELETED-COUNT    PIC 9(07)    VALUE ZEROS.
*        POSICION RELATIVA (29:7) SIN CAMBIOS
     03  WT-UNCHANGED-COUNT  PIC 9(07)    VALUE ZEROS.
*        POSICION RELATIVA (36:5) PARA USO FUTURO
     03  FILLER              PIC X(05)    VALUE SPACES.
