000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PGMLGSEL.
000120 AUTHOR. L. QUIROGA TABOADA.
000130 INSTALLATION. CENTRO DE COMPUTOS - AREA OPERACIONES.
000140 DATE-WRITTEN. 05/22/1990.
000150 DATE-COMPILED.
000160 SECURITY. USO INTERNO - SOLO PERSONAL DE SISTEMAS.
000170*
000180***************************************************************
000190*    PGMLGSEL - BUSQUEDA DE LOGS Y EXPORTACION / LISTADOS      *
000200*    ===================================================       *
000210*    FUNCION 'L' (DEFECTO) - BUSCA EN TBLOGENT LOS REGISTROS   *
000220*    QUE CUMPLEN TODOS LOS CRITERIOS DE LA TARJETA DDPARM      *
000230*    (RANGO DE FECHA/HORA, NIVELES, SUBCADENA DE SOURCE Y      *
000240*    DE MESSAGE, SERVIDOR), LOS ORDENA POR FECHA/HORA          *
000250*    DESCENDENTE, LOS LIMITA A LA CANTIDAD PEDIDA Y LOS GRABA   *
000260*    EN DDEXPORT EN FORMATO CSV.                                *
000270*                                                                *
000280*    FUNCION 'S' - LISTA LOS SERVIDORES DE TBSERVID ORDENADOS   *
000290*    POR NOMBRE ASCENDENTE EN EL REPORTE DDREPORT.              *
000300***************************************************************
000310*    HISTORIA DE CAMBIOS
000320*    ---------------------------------------------------------
000330*    FECHA     AUTOR  PEDIDO      DESCRIPCION
000340*    --------  -----  ----------  -----------------------------
000350*    90-05-22  LQT    INIC-0005   VERSION INICIAL, SOLO CORTE
000360*                                 DE CONTROL POR TIPO DE
000370*                                 DOCUMENTO (PROGRAMA ORIGEN).
000380*    93-09-14  HBC    SR-0121     SE REEMPLAZA EL CORTE DE
000390*                                 CONTROL POR BUSQUEDA CON
000400*                                 CRITERIOS MULTIPLES SOBRE
000410*                                 TBLOGENT (TARJETA DDPARM).
000420*    97-02-27  RMN    SR-0159     SE AGREGA LA EXPORTACION A
000430*                                 FORMATO CSV (DDEXPORT).
000440*    98-10-20  LQT    Y2K-0003   AJUSTE DE WS-PARM-DESDE/HASTA
000450*                                 A 4 DIGITOS DE ANIO.
000460*    02-11-08  DFS    SR-0206     SE AGREGA EL LIMITE DE
000470*                                 CANTIDAD DE REGISTROS (LIMIT).
000480*    07-05-30  DFS    SR-0244     SE AGREGA LA FUNCION 'S' DE
000490*                                 LISTADO DE SERVIDORES POR
000500*                                 NOMBRE (VER COPY SERVIDOR).
000510*    10-03-16  PEA    SR-0270     SE CAMBIA LA COMPARACION DE
000520*                                 SOURCE Y MESSAGE A MAYUSCULAS
000530*                                 PARA QUE SEA INSENSIBLE A
000540*                                 MAYUSCULAS/MINUSCULAS.
000550*    16-05-03  PEA    SR-0317     LAS COMILLAS DE SOURCE/MESSAGE/
000560*                                 CATEGORY EN EL CSV AHORA SE
000570*                                 DUPLICAN (RFC-4180) EN VEZ DE
000580*                                 CAMBIARSE POR APOSTROFE; SE
000590*                                 CORRIGE EL LIMITE POR DEFECTO
000600*                                 DE LA EXPORTACION A 1000
000610*                                 REGISTROS (ANTES QUEDABA SIN
000620*                                 TOPE CON 9999999).
000630*    -----------------------------------------------------------
000640*
000650*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000660 ENVIRONMENT DIVISION.
000670 CONFIGURATION SECTION.
000680*
000690 SPECIAL-NAMES.
000700     C01 IS TOP-OF-FORM.
000710*
000720 INPUT-OUTPUT SECTION.
000730 FILE-CONTROL.
000740*
000750     SELECT PARM     ASSIGN DDPARM
000760     FILE STATUS IS FS-PARM.
000770*
000780     SELECT LGMSTR   ASSIGN DDLGMSTR
000790     FILE STATUS IS FS-LGMSTR.
000800*
000810     SELECT SVMSTR   ASSIGN DDSVMSTR
000820     FILE STATUS IS FS-SVMSTR.
000830*
000840     SELECT EXPORT   ASSIGN DDEXPORT
000850     FILE STATUS IS FS-EXPORT.
000860*
000870     SELECT REPORTE  ASSIGN DDREPORT
000880     FILE STATUS IS FS-REPORTE.
000890*
000900     SELECT SORTSEL  ASSIGN DDSORT1.
000910     SELECT SORTSRV  ASSIGN DDSORT2.
000920*
000930*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000940 DATA DIVISION.
000950 FILE SECTION.
000960*
000970 FD  PARM
000980     BLOCK CONTAINS 0 RECORDS
000990     RECORDING MODE IS F.
001000*    TARJETA DE CRITERIOS ANCHA (150 BYTES) - NO ES TARJETA
001010*    PERFORADA DE 80 COLUMNAS, SINO UN ARCHIVO DE PARAMETROS.
001020 01  REG-PARM                 PIC X(150).
001030*
001040 FD  LGMSTR
001050     BLOCK CONTAINS 0 RECORDS
001060     RECORDING MODE IS F.
001070 01  REG-LGMSTR               PIC X(250).
001080*
001090 FD  SVMSTR
001100     BLOCK CONTAINS 0 RECORDS
001110     RECORDING MODE IS F.
001120 01  REG-SVMSTR               PIC X(160).
001130*
001140 FD  EXPORT
001150     BLOCK CONTAINS 0 RECORDS
001160     RECORDING MODE IS F.
001170 01  REG-EXPORT               PIC X(400).
001180*
001190 FD  REPORTE
001200     BLOCK CONTAINS 0 RECORDS
001210     RECORDING MODE IS F.
001220 01  REG-REPORTE              PIC X(132).
001230*
001240*    REGISTRO DE TRABAJO DEL SORT DE LOGS - MISMO LAYOUT DE
001250*    TBLOGENT, PARA ORDENAR POR FECHA/HORA DESCENDENTE.
001260 SD  SORTSEL.
001270     COPY LOGENT REPLACING WL- BY SS-.
001280*
001290*    REGISTRO DE TRABAJO DEL SORT DE SERVIDORES - MISMO LAYOUT
001300*    DE TBSERVID, PARA ORDENAR POR NOMBRE ASCENDENTE.
001310 SD  SORTSRV.
001320     COPY SERVIDOR REPLACING WV- BY SV-.
001330*
001340 WORKING-STORAGE SECTION.
001350*=======================*
001360*
001370*----------- ARCHIVOS -------------------------------------------
001380 77  FS-PARM                  PIC XX       VALUE SPACES.
001390 77  FS-LGMSTR                PIC XX       VALUE SPACES.
001400 77  FS-SVMSTR                PIC XX       VALUE SPACES.
001410 77  FS-EXPORT                PIC XX       VALUE SPACES.
001420 77  FS-REPORTE               PIC XX       VALUE SPACES.
001430*
001440 77  WS-STATUS-FIN            PIC X        VALUE 'N'.
001450     88  WS-FIN-LECTURA                    VALUE 'Y'.
001460     88  WS-NO-FIN-LECTURA                 VALUE 'N'.
001470*
001480 77  WS-STATUS-SORT           PIC X        VALUE 'N'.
001490     88  WS-FIN-SORT                       VALUE 'Y'.
001500     88  WS-NO-FIN-SORT                    VALUE 'N'.
001510*
001520*----------- CRITERIOS DE BUSQUEDA (DDPARM, UNA TARJETA) --------
001530*    COL 01       FUNCION: 'L' BUSQUEDA DE LOGS, 'S' LISTADO
001540*                 DE SERVIDORES. DEFECTO 'L' SI VIENE EN BLANCO.
001550*    COL 02-21    TIMESTAMP DESDE (BLANCO = SIN LIMITE INFERIOR)
001560*    COL 22-41    TIMESTAMP HASTA (BLANCO = SIN LIMITE SUPERIOR)
001570*    COL 42-61    NIVELES PEDIDOS, 4 DE 5, BLANCO = SIN FILTRO
001580*    COL 62-91    SUBCADENA DE SOURCE (BLANCO = SIN FILTRO)
001590*    COL 92-121   SUBCADENA DE MESSAGE (BLANCO = SIN FILTRO)
001600*    COL 122-126  SERVER-ID (00000 = TODOS LOS SERVIDORES)
001610*    COL 127-131  LIMITE DE REGISTROS A EXPORTAR (00000 = TODOS)
001620 01  WS-PARM-CARD.
001630     03  WS-PARM-FUNCION      PIC X(01).
001640         88  WS-FUNCION-LOGS          VALUE 'L' 'l' SPACE.
001650         88  WS-FUNCION-SERV          VALUE 'S' 's'.
001660     03  WS-PARM-DESDE        PIC X(20).
001670     03  WS-PARM-HASTA        PIC X(20).
001680     03  WS-PARM-NIVELES.
001690         05  WS-PARM-NIVEL OCCURS 4 TIMES PIC X(05).
001700     03  WS-PARM-SOURCE-SUB   PIC X(30).
001710     03  WS-PARM-MESSAGE-SUB  PIC X(30).
001720     03  WS-PARM-SERVER-ID    PIC 9(05).
001730     03  WS-PARM-LIMITE       PIC 9(05).
001740     03  FILLER               PIC X(19).
001750*
001760 77  WS-LIMITE-EFECTIVO       PIC 9(07) COMP  VALUE ZEROS.
001770*
001780*----------- REGISTRO ACTUAL DE TBLOGENT ------------------------
001790     COPY LOGENT.
001800     COPY SERVIDOR.
001810*
001820*----------- BANDERA DE CUMPLIMIENTO DE CRITERIOS ---------------
001830 77  WS-STATUS-CUMPLE         PIC X(01)    VALUE 'N'.
001840     88  WS-CUMPLE-CRITERIO                VALUE 'S'.
001850     88  WS-NO-CUMPLE-CRITERIO             VALUE 'N'.
001860*
001870*----------- VARIABLES DE TRABAJO DE TEXTO ----------------------
001880 77  WS-IDX                   PIC 9(03) COMP  VALUE ZEROS.
001890 77  WS-POS                   PIC 9(03) COMP  VALUE ZEROS.
001900 77  WS-LARGO-PATRON          PIC 9(03) COMP  VALUE ZEROS.
001910 77  WS-MAYUS-CAMPO           PIC X(120)      VALUE SPACES.
001920 77  WS-MAYUS-PATRON          PIC X(30)       VALUE SPACES.
001930*
001940*----------- CONTADORES DE LA PASADA ----------------------------
001950 77  WS-CANT-EXAMINADOS       PIC 9(07) COMP  VALUE ZEROS.
001960 77  WS-CANT-COINCIDEN        PIC 9(07) COMP  VALUE ZEROS.
001970 77  WS-CANT-EXPORTADOS       PIC 9(07) COMP  VALUE ZEROS.
001980 77  WS-CANT-SERVIDORES       PIC 9(07) COMP  VALUE ZEROS.
001990*
002000*----------- ARMADO DE LA LINEA CSV DE EXPORTACION (RFC-4180) ---
002010*    LOS CAMPOS VAN ENTRE COMILLAS; CADA COMILLA QUE TRAIGA EL
002020*    CAMPO SE DUPLICA, ASI QUE EL ANCHO PEOR CASO ES EL DOBLE DEL
002030*    CAMPO ORIGINAL MAS LAS 2 COMILLAS ENVOLVENTES.
002040 01  WS-SOURCE-ESC            PIC X(62)       VALUE SPACES.
002050 77  WS-SOURCE-ESC-LARGO      PIC 9(03) COMP  VALUE ZEROS.
002060 01  WS-MESSAGE-ESC           PIC X(242)      VALUE SPACES.
002070 77  WS-MESSAGE-ESC-LARGO     PIC 9(03) COMP  VALUE ZEROS.
002080 01  WS-CATEGORY-ESC          PIC X(42)       VALUE SPACES.
002090 77  WS-CATEGORY-ESC-LARGO    PIC 9(03) COMP  VALUE ZEROS.
002100*----------- AREA DE TRABAJO COMPARTIDA DEL ENTRECOMILLADO ------
002110 77  WS-ENT-ENTRADA           PIC X(120)      VALUE SPACES.
002120 77  WS-ENT-LARGO-IN          PIC 9(03) COMP  VALUE ZEROS.
002130 01  WS-ENT-SALIDA            PIC X(242)      VALUE SPACES.
002140 77  WS-ENT-LARGO-OUT         PIC 9(03) COMP  VALUE ZEROS.
002150 77  WS-ENT-POS-IN            PIC 9(03) COMP  VALUE ZEROS.
002160 77  WS-ENT-POS-OUT           PIC 9(03) COMP  VALUE ZEROS.
002170*
002180*----------- IMPRESION DEL LISTADO DE SERVIDORES ----------------
002190 01  IMP-ENCABEZADO-SRV.
002200     03  FILLER               PIC X(05)       VALUE SPACES.
002210     03  FILLER               PIC X(30)       VALUE 'NOMBRE'.
002220     03  FILLER               PIC X(05)       VALUE SPACES.
002230     03  FILLER               PIC X(30)       VALUE 'HOSTNAME'.
002240     03  FILLER               PIC X(20)       VALUE 'ALTA'.
002250*
002260 01  IMP-LINEA-SRV.
002270     03  FILLER               PIC X(05)       VALUE SPACES.
002280     03  IMP-SRV-NOMBRE       PIC X(30)       VALUE SPACES.
002290     03  FILLER               PIC X(05)       VALUE SPACES.
002300     03  IMP-SRV-HOST         PIC X(30)       VALUE SPACES.
002310     03  IMP-SRV-ALTA         PIC X(20)       VALUE SPACES.
002320*
002330*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002340 PROCEDURE DIVISION.
002350*
002360 MAIN-PROGRAM-I.
002370*
002380     PERFORM 1000-INICIO-I THRU 1000-INICIO-F.
002390*
002400     IF WS-FUNCION-SERV THEN
002410        PERFORM 8000-LISTAR-SERVIDORES-I
002420           THRU 8000-LISTAR-SERVIDORES-F
002430     ELSE
002440        PERFORM 3000-BUSCAR-Y-EXPORTAR-I
002450           THRU 3000-BUSCAR-Y-EXPORTAR-F
002460     END-IF
002470*
002480     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
002490*
002500 MAIN-PROGRAM-F. GOBACK.
002510*
002520*--------------------------------------------------------------
002530 1000-INICIO-I.
002540*
002550     SET WS-NO-FIN-LECTURA TO TRUE
002560     MOVE SPACES TO WS-PARM-CARD
002570*
002580     OPEN INPUT PARM
002590     IF FS-PARM NOT = '00' THEN
002600        DISPLAY '* ERROR EN OPEN PARM = ' FS-PARM
002610        MOVE 9999 TO RETURN-CODE
002620     ELSE
002630        READ PARM INTO WS-PARM-CARD
002640        CLOSE PARM
002650     END-IF
002660*
002670     MOVE WS-PARM-LIMITE TO WS-LIMITE-EFECTIVO
002680     IF WS-LIMITE-EFECTIVO = 0 THEN
002690*       SIN TARJETA DE LIMITE SE USA EL DEFAULT DE EXPORTACION.
002700        MOVE 1000 TO WS-LIMITE-EFECTIVO
002710     END-IF.
002720*
002730 1000-INICIO-F. EXIT.
002740*
002750*================================================================
002760*    FUNCION 'L' - BUSQUEDA Y EXPORTACION DE LOGS
002770*================================================================
002780 3000-BUSCAR-Y-EXPORTAR-I.
002790*
002800     SORT SORTSEL
002810        ON DESCENDING KEY SS-TIMESTAMP
002820        INPUT PROCEDURE  4000-FILTRAR-I    THRU 4000-FILTRAR-F
002830        OUTPUT PROCEDURE 7000-EXPORTAR-I   THRU 7000-EXPORTAR-F.
002840*
002850 3000-BUSCAR-Y-EXPORTAR-F. EXIT.
002860*
002870*---- INPUT PROCEDURE DEL SORT: LEE TBLOGENT Y LIBERA (RELEASE) --
002880*---- SOLO LOS REGISTROS QUE CUMPLEN TODOS LOS CRITERIOS --------
002890 4000-FILTRAR-I.
002900*
002910     OPEN INPUT LGMSTR
002920     IF FS-LGMSTR NOT = '00' THEN
002930        DISPLAY '* ERROR EN OPEN LGMSTR = ' FS-LGMSTR
002940        MOVE 9999 TO RETURN-CODE
002950        SET WS-FIN-LECTURA TO TRUE
002960     END-IF
002970*
002980     PERFORM 4100-LEER-MSTR-I THRU 4100-LEER-MSTR-F
002990     PERFORM 4200-EVALUAR-REG-I THRU 4200-EVALUAR-REG-F
003000             UNTIL WS-FIN-LECTURA
003010*
003020     CLOSE LGMSTR.
003030*
003040 4000-FILTRAR-F. EXIT.
003050*
003060 4100-LEER-MSTR-I.
003070*
003080     READ LGMSTR INTO WL-REG-LOGENT
003090     EVALUATE FS-LGMSTR
003100        WHEN '00'
003110           ADD 1 TO WS-CANT-EXAMINADOS
003120        WHEN '10'
003130           SET WS-FIN-LECTURA TO TRUE
003140        WHEN OTHER
003150           DISPLAY '*ERROR EN LECTURA LGMSTR: ' FS-LGMSTR
003160           MOVE 9999 TO RETURN-CODE
003170           SET WS-FIN-LECTURA TO TRUE
003180     END-EVALUATE.
003190*
003200 4100-LEER-MSTR-F. EXIT.
003210*
003220 4200-EVALUAR-REG-I.
003230*
003240     PERFORM 4300-CUMPLE-CRITERIO-I THRU 4300-CUMPLE-CRITERIO-F
003250     IF WS-CUMPLE-CRITERIO THEN
003260        ADD 1 TO WS-CANT-COINCIDEN
003270        RELEASE SS-REG-LOGENT FROM WL-REG-LOGENT
003280     END-IF
003290     PERFORM 4100-LEER-MSTR-I THRU 4100-LEER-MSTR-F.
003300*
003310 4200-EVALUAR-REG-F. EXIT.
003320*
003330*---- VERIFICA, EN ORDEN, CADA CRITERIO RECIBIDO EN DDPARM -------
003340*---- (TODOS DEBEN CUMPLIRSE - CONJUNCION) ------------------------
003350 4300-CUMPLE-CRITERIO-I.
003360*
003370     SET WS-CUMPLE-CRITERIO TO TRUE
003380*
003390     IF WS-PARM-DESDE NOT = SPACES THEN
003400        IF WL-TIMESTAMP < WS-PARM-DESDE THEN
003410           SET WS-NO-CUMPLE-CRITERIO TO TRUE
003420        END-IF
003430     END-IF
003440*
003450     IF WS-CUMPLE-CRITERIO AND WS-PARM-HASTA NOT = SPACES THEN
003460        IF WL-TIMESTAMP > WS-PARM-HASTA THEN
003470           SET WS-NO-CUMPLE-CRITERIO TO TRUE
003480        END-IF
003490     END-IF
003500*
003510     IF WS-CUMPLE-CRITERIO AND WS-PARM-NIVEL(1) NOT = SPACES THEN
003520        PERFORM 4310-VERIFICAR-NIVEL-I THRU 4310-VERIFICAR-NIVEL-F
003530     END-IF
003540*
003550     IF WS-CUMPLE-CRITERIO AND WS-PARM-SOURCE-SUB NOT = SPACES THEN
003560        MOVE SPACES             TO WS-MAYUS-CAMPO
003570        MOVE WL-SOURCE          TO WS-MAYUS-CAMPO(1:30)
003580        MOVE WS-PARM-SOURCE-SUB TO WS-MAYUS-PATRON
003590        PERFORM 4320-CONTIENE-I THRU 4320-CONTIENE-F
003600        IF NOT WS-CUMPLE-CRITERIO THEN
003610           SET WS-NO-CUMPLE-CRITERIO TO TRUE
003620        END-IF
003630     END-IF
003640*
003650     IF WS-CUMPLE-CRITERIO AND WS-PARM-MESSAGE-SUB NOT = SPACES THEN
003660        MOVE WL-MESSAGE          TO WS-MAYUS-CAMPO
003670        MOVE WS-PARM-MESSAGE-SUB TO WS-MAYUS-PATRON
003680        PERFORM 4320-CONTIENE-I THRU 4320-CONTIENE-F
003690        IF NOT WS-CUMPLE-CRITERIO THEN
003700           SET WS-NO-CUMPLE-CRITERIO TO TRUE
003710        END-IF
003720     END-IF
003730*
003740     IF WS-CUMPLE-CRITERIO AND WS-PARM-SERVER-ID NOT = ZEROS THEN
003750        IF WL-SERVER-ID NOT = WS-PARM-SERVER-ID THEN
003760           SET WS-NO-CUMPLE-CRITERIO TO TRUE
003770        END-IF
003780     END-IF.
003790*
003800 4300-CUMPLE-CRITERIO-F. EXIT.
003810*
003820*---- EL NIVEL DEL REGISTRO DEBE COINCIDIR CON ALGUNO DE LOS -----
003830*---- HASTA 4 NIVELES PEDIDOS (LOS BLANCOS NO CUENTAN) -----------
003840 4310-VERIFICAR-NIVEL-I.
003850*
003860     SET WS-NO-CUMPLE-CRITERIO TO TRUE
003870     MOVE 1 TO WS-IDX
003880     PERFORM 4315-PROBAR-NIVEL-I THRU 4315-PROBAR-NIVEL-F
003890             UNTIL WS-IDX > 4.
003900*
003910 4310-VERIFICAR-NIVEL-F. EXIT.
003920*
003930 4315-PROBAR-NIVEL-I.
003940*
003950     IF WS-PARM-NIVEL(WS-IDX) NOT = SPACES
003960        AND WS-PARM-NIVEL(WS-IDX) = WL-LOG-LEVEL
003970        SET WS-CUMPLE-CRITERIO TO TRUE
003980     END-IF
003990     ADD 1 TO WS-IDX.
004000*
004010 4315-PROBAR-NIVEL-F. EXIT.
004020*
004030*---- BUSQUEDA DE SUBCADENA, INSENSIBLE A MAYUSCULAS/MINUSCULAS -
004040*---- WS-MAYUS-CAMPO Y WS-MAYUS-PATRON YA DEBEN ESTAR CARGADOS --
004050*---- DEJA EL RESULTADO EN WS-STATUS-CUMPLE ----------------------
004060 4320-CONTIENE-I.
004070*
004080     INSPECT WS-MAYUS-CAMPO CONVERTING
004090        'abcdefghijklmnopqrstuvwxyz' TO
004100        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
004110     INSPECT WS-MAYUS-PATRON CONVERTING
004120        'abcdefghijklmnopqrstuvwxyz' TO
004130        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
004140*
004150     MOVE 30 TO WS-IDX.
004160 4320-CALC-LARGO.
004170     IF WS-IDX = 0
004180        MOVE 0 TO WS-LARGO-PATRON
004190        GO TO 4320-LARGO-LISTO.
004200     IF WS-MAYUS-PATRON(WS-IDX:1) NOT = SPACE
004210        MOVE WS-IDX TO WS-LARGO-PATRON
004220        GO TO 4320-LARGO-LISTO.
004230     SUBTRACT 1 FROM WS-IDX.
004240     GO TO 4320-CALC-LARGO.
004250 4320-LARGO-LISTO.
004260*
004270     SET WS-NO-CUMPLE-CRITERIO TO TRUE
004280     IF WS-LARGO-PATRON IS GREATER THAN ZERO THEN
004290        MOVE 0 TO WS-POS
004300        INSPECT WS-MAYUS-CAMPO TALLYING WS-POS
004310           FOR CHARACTERS BEFORE INITIAL
004320           WS-MAYUS-PATRON(1:WS-LARGO-PATRON)
004330        IF WS-POS IS LESS THAN 120 THEN
004340           SET WS-CUMPLE-CRITERIO TO TRUE
004350        END-IF
004360     END-IF.
004370*
004380 4320-CONTIENE-F. EXIT.
004390*
004400*---- OUTPUT PROCEDURE DEL SORT: DEVUELVE LOS REGISTROS YA -------
004410*---- ORDENADOS POR FECHA/HORA DESCENDENTE Y LOS EXPORTA HASTA ---
004420*---- EL LIMITE PEDIDO --------------------------------------------
004430 7000-EXPORTAR-I.
004440*
004450     OPEN OUTPUT EXPORT
004460     OPEN OUTPUT REPORTE
004470*
004480     MOVE 'id,timestamp,level,source,message,category'
004490       TO REG-EXPORT
004500     WRITE REG-EXPORT
004510*
004520     SET WS-NO-FIN-SORT TO TRUE
004530     PERFORM 7100-DEVOLVER-I THRU 7100-DEVOLVER-F
004540             UNTIL WS-FIN-SORT
004550                OR WS-CANT-EXPORTADOS NOT LESS THAN WS-LIMITE-EFECTIVO
004560*
004570     PERFORM 9000-REPORTE-BUSQUEDA-I THRU 9000-REPORTE-BUSQUEDA-F
004580*
004590     CLOSE EXPORT REPORTE.
004600*
004610 7000-EXPORTAR-F. EXIT.
004620*
004630 7100-DEVOLVER-I.
004640*
004650     RETURN SORTSEL INTO WL-REG-LOGENT
004660        AT END
004670           SET WS-FIN-SORT TO TRUE
004680     END-RETURN
004690     IF WS-NO-FIN-SORT THEN
004700        PERFORM 7200-ARMAR-CSV-I THRU 7200-ARMAR-CSV-F
004710        WRITE REG-EXPORT
004720        ADD 1 TO WS-CANT-EXPORTADOS
004730     END-IF.
004740*
004750 7100-DEVOLVER-F. EXIT.
004760*
004770*---- ARMA LA LINEA CSV: id,timestamp,level,source,message,categ -
004780*---- SOURCE/MESSAGE/CATEGORY VAN ENTRE COMILLAS; LAS COMILLAS  --
004790*---- QUE PUDIERAN TRAER SE DUPLICAN, SEGUN EL ESTANDAR RFC-4180 -
004800*---- (VER 7210-ENTRECOMILLAR-I, QUE HACE EL TRABAJO PARA LOS    -
004810*---- TRES CAMPOS) -----------------------------------------------
004820 7200-ARMAR-CSV-I.
004830*
004840     MOVE SPACES           TO WS-ENT-ENTRADA
004850     MOVE WL-SOURCE        TO WS-ENT-ENTRADA(1:30)
004860     MOVE 30               TO WS-ENT-LARGO-IN
004870     PERFORM 7210-ENTRECOMILLAR-I THRU 7210-ENTRECOMILLAR-F
004880     MOVE WS-ENT-SALIDA    TO WS-SOURCE-ESC
004890     MOVE WS-ENT-LARGO-OUT TO WS-SOURCE-ESC-LARGO
004900*
004910     MOVE SPACES           TO WS-ENT-ENTRADA
004920     MOVE WL-MESSAGE       TO WS-ENT-ENTRADA(1:120)
004930     MOVE 120              TO WS-ENT-LARGO-IN
004940     PERFORM 7210-ENTRECOMILLAR-I THRU 7210-ENTRECOMILLAR-F
004950     MOVE WS-ENT-SALIDA    TO WS-MESSAGE-ESC
004960     MOVE WS-ENT-LARGO-OUT TO WS-MESSAGE-ESC-LARGO
004970*
004980     MOVE SPACES           TO WS-ENT-ENTRADA
004990     MOVE WL-CATEGORY      TO WS-ENT-ENTRADA(1:20)
005000     MOVE 20               TO WS-ENT-LARGO-IN
005010     PERFORM 7210-ENTRECOMILLAR-I THRU 7210-ENTRECOMILLAR-F
005020     MOVE WS-ENT-SALIDA    TO WS-CATEGORY-ESC
005030     MOVE WS-ENT-LARGO-OUT TO WS-CATEGORY-ESC-LARGO
005040*
005050     MOVE SPACES TO REG-EXPORT
005060     STRING WL-ENTRY-ID        DELIMITED BY SIZE
005070            ','                DELIMITED BY SIZE
005080            WL-TIMESTAMP       DELIMITED BY SIZE
005090            ','                DELIMITED BY SIZE
005100            WL-LOG-LEVEL       DELIMITED BY SIZE
005110            ','                DELIMITED BY SIZE
005120            WS-SOURCE-ESC(1:WS-SOURCE-ESC-LARGO)     DELIMITED BY SIZE
005130            ','                DELIMITED BY SIZE
005140            WS-MESSAGE-ESC(1:WS-MESSAGE-ESC-LARGO)   DELIMITED BY SIZE
005150            ','                DELIMITED BY SIZE
005160            WS-CATEGORY-ESC(1:WS-CATEGORY-ESC-LARGO) DELIMITED BY SIZE
005170       INTO REG-EXPORT.
005180*
005190 7200-ARMAR-CSV-F. EXIT.
005200*
005210*---- ENVUELVE WS-ENT-ENTRADA(1:WS-ENT-LARGO-IN) ENTRE COMILLAS, -
005220*---- DUPLICANDO CADA COMILLA QUE TRAIGA (RFC-4180); DEJA EL -----
005230*---- RESULTADO EN WS-ENT-SALIDA Y SU LARGO EN WS-ENT-LARGO-OUT --
005240 7210-ENTRECOMILLAR-I.
005250*
005260     MOVE SPACES TO WS-ENT-SALIDA
005270     MOVE '"'    TO WS-ENT-SALIDA(1:1)
005280     MOVE 1      TO WS-ENT-POS-OUT
005290     MOVE 1      TO WS-ENT-POS-IN.
005300 7210-ENTRECOMILLAR-LOOP.
005310     IF WS-ENT-POS-IN IS GREATER THAN WS-ENT-LARGO-IN
005320        GO TO 7210-ENTRECOMILLAR-CIERRE.
005330     ADD 1 TO WS-ENT-POS-OUT
005340     MOVE WS-ENT-ENTRADA(WS-ENT-POS-IN:1)
005350       TO WS-ENT-SALIDA(WS-ENT-POS-OUT:1)
005360     IF WS-ENT-ENTRADA(WS-ENT-POS-IN:1) = '"' THEN
005370        ADD 1 TO WS-ENT-POS-OUT
005380        MOVE '"' TO WS-ENT-SALIDA(WS-ENT-POS-OUT:1)
005390     END-IF
005400     ADD 1 TO WS-ENT-POS-IN
005410     GO TO 7210-ENTRECOMILLAR-LOOP.
005420*
005430 7210-ENTRECOMILLAR-CIERRE.
005440     ADD 1 TO WS-ENT-POS-OUT
005450     MOVE '"' TO WS-ENT-SALIDA(WS-ENT-POS-OUT:1)
005460     MOVE WS-ENT-POS-OUT TO WS-ENT-LARGO-OUT.
005470*
005480 7210-ENTRECOMILLAR-F. EXIT.
005490*
005500*---- REPORTE DE RESUMEN DE LA BUSQUEDA / EXPORTACION ------------
005510 9000-REPORTE-BUSQUEDA-I.
005520*
005530     MOVE SPACES TO REG-REPORTE
005540     MOVE 'REPORTE DE BUSQUEDA Y EXPORTACION DE LOGS' TO REG-REPORTE
005550     WRITE REG-REPORTE
005560*
005570     MOVE ALL '=' TO REG-REPORTE
005580     WRITE REG-REPORTE
005590*
005600     MOVE SPACES TO REG-REPORTE
005610     STRING 'EXAMINADOS . . . . . : ' DELIMITED BY SIZE
005620            WS-CANT-EXAMINADOS       DELIMITED BY SIZE
005630       INTO REG-REPORTE
005640     WRITE REG-REPORTE
005650*
005660     MOVE SPACES TO REG-REPORTE
005670     STRING 'COINCIDENCIAS. . . . : ' DELIMITED BY SIZE
005680            WS-CANT-COINCIDEN        DELIMITED BY SIZE
005690       INTO REG-REPORTE
005700     WRITE REG-REPORTE
005710*
005720     MOVE SPACES TO REG-REPORTE
005730     STRING 'EXPORTADOS . . . . . : ' DELIMITED BY SIZE
005740            WS-CANT-EXPORTADOS       DELIMITED BY SIZE
005750       INTO REG-REPORTE
005760     WRITE REG-REPORTE.
005770*
005780 9000-REPORTE-BUSQUEDA-F. EXIT.
005790*
005800*================================================================
005810*    FUNCION 'S' - LISTADO DE SERVIDORES POR NOMBRE ASCENDENTE
005820*================================================================
005830 8000-LISTAR-SERVIDORES-I.
005840*
005850     SORT SORTSRV
005860        ON ASCENDING KEY SV-SERVER-NAME
005870        INPUT PROCEDURE  8100-LEER-SERVIDORES-I
005880           THRU 8100-LEER-SERVIDORES-F
005890        OUTPUT PROCEDURE 8500-IMPRIMIR-SERVIDORES-I
005900           THRU 8500-IMPRIMIR-SERVIDORES-F.
005910*
005920 8000-LISTAR-SERVIDORES-F. EXIT.
005930*
005940 8100-LEER-SERVIDORES-I.
005950*
005960     OPEN INPUT SVMSTR
005970     PERFORM 8110-LEER-SVMSTR-I THRU 8110-LEER-SVMSTR-F
005980     PERFORM 8120-LIBERAR-SRV-I THRU 8120-LIBERAR-SRV-F
005990             UNTIL WS-FIN-LECTURA
006000     CLOSE SVMSTR.
006010*
006020 8100-LEER-SERVIDORES-F. EXIT.
006030*
006040 8110-LEER-SVMSTR-I.
006050*
006060     READ SVMSTR INTO WV-REG-SERVIDOR
006070     EVALUATE FS-SVMSTR
006080        WHEN '00'
006090           CONTINUE
006100        WHEN '10'
006110           SET WS-FIN-LECTURA TO TRUE
006120        WHEN OTHER
006130           DISPLAY '*ERROR EN LECTURA SVMSTR: ' FS-SVMSTR
006140           MOVE 9999 TO RETURN-CODE
006150           SET WS-FIN-LECTURA TO TRUE
006160     END-EVALUATE.
006170*
006180 8110-LEER-SVMSTR-F. EXIT.
006190*
006200 8120-LIBERAR-SRV-I.
006210*
006220     ADD 1 TO WS-CANT-SERVIDORES
006230     RELEASE SV-REG-SERVIDOR FROM WV-REG-SERVIDOR
006240     PERFORM 8110-LEER-SVMSTR-I THRU 8110-LEER-SVMSTR-F.
006250*
006260 8120-LIBERAR-SRV-F. EXIT.
006270*
006280 8500-IMPRIMIR-SERVIDORES-I.
006290*
006300     OPEN OUTPUT REPORTE
006310     WRITE REG-REPORTE FROM IMP-ENCABEZADO-SRV
006320*
006330     SET WS-NO-FIN-SORT TO TRUE
006340     PERFORM 8600-DEVOLVER-SRV-I THRU 8600-DEVOLVER-SRV-F
006350             UNTIL WS-FIN-SORT
006360*
006370     CLOSE REPORTE.
006380*
006390 8500-IMPRIMIR-SERVIDORES-F. EXIT.
006400*
006410 8600-DEVOLVER-SRV-I.
006420*
006430     RETURN SORTSRV INTO WV-REG-SERVIDOR
006440        AT END
006450           SET WS-FIN-SORT TO TRUE
006460     END-RETURN
006470     IF WS-NO-FIN-SORT THEN
006480        MOVE WV-SERVER-NAME TO IMP-SRV-NOMBRE
006490        MOVE WV-HOSTNAME    TO IMP-SRV-HOST
006500        MOVE WV-CREATED-AT  TO IMP-SRV-ALTA
006510        WRITE REG-REPORTE FROM IMP-LINEA-SRV
006520     END-IF.
006530*
006540 8600-DEVOLVER-SRV-F. EXIT.
006550*
006560*--------------------------------------------------------------
006570 9999-FINAL-I.
006580*
006590     DISPLAY 'PGMLGSEL - PROCESO FINALIZADO'.
006600*
006610 9999-FINAL-F. EXIT.
