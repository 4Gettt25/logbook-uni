000100******************************************************************
000110*    COPY MEMBER . . . . . . :  SERVIDOR                          *
000120*    DESCRIBE . . . . . . . :  MAESTRO DE SERVIDORES (TBSERVID)  *
000130*    LARGO DE REGISTRO . . . :  160 BYTES - FIXED                *
000140*    ARCHIVO QUE LO USA  . . :  DDSVOLD / DDSVNEW (VER PGMSRVMT) *
000150******************************************************************
000160*    HISTORIA DE CAMBIOS
000170*    ---------------------------------------------------------
000180*    FECHA     AUTOR  PEDIDO      DESCRIPCION
000190*    --------  -----  ----------  -----------------------------
000200*    88-01-20  HBC    INIC-0002   PRIMERA VERSION DEL LAYOUT.
000210*    92-06-14  RMN    SR-0102     SE AGREGA WV-HOSTNAME.
000220*    95-03-09  RMN    SR-0150     SE AGREGA WV-DESCRIPTION.
000230*    98-11-02  LQT    Y2K-0004   WV-CREATED-AT PASA A FORMATO
000240*                                 AAAA-MM-DDTHH:MM:SSZ (4 DIGITOS
000250*                                 DE ANIO). CIERRE JUNTO CON EL
000260*                                 PEDIDO Y2K-0003 DE TBLOGENT.
000270*    04-07-11  DFS    SR-0218     SE AGREGA REDEFINES DE FECHA DE
000280*                                 ALTA EN PARTES.
000290*    08-02-27  PEA    SR-0251     SE AGREGA 88-LEVEL WV-SIN-ALTA
000300*                                 PARA DETECTAR REGISTRO VACIO
000310*                                 (USADO EN EL ALTA DE PGMSRVMT).
000320*    11-09-15  PEA    SR-0288     SE AGREGA REDEFINES CORTO DEL
000330*                                 NOMBRE PARA EL LISTADO DE
000340*                                 SERVIDORES A 80 COLUMNAS.
000350*    ---------------------------------------------------------
000360*
000370*    DESCRIPCION GENERAL
000380*    -------------------
000390*    UN REGISTRO POR SERVIDOR DADO DE ALTA. WV-SERVER-NAME ES
000400*    CLAVE UNICA DE NEGOCIO (SE VALIDA POR BARRIDO SECUENCIAL EN
000410*    EL ALTA, VER PGMSRVMT PARRAFO 2200-VALIDAR-ALTA-I). EL
000420*    MAESTRO SE MANTIENE EN SECUENCIA ASCENDENTE POR
000430*    WV-SERVER-ID. LA BAJA DE UN SERVIDOR ARRASTRA LA BAJA DE
000440*    TODOS LOS REGISTROS DE TBLOGENT CON EL MISMO SERVER-ID
000450*    (VER PGMSRVMT PARRAFO 2400-BORRAR-CASCADA-I).
000460*
000470 01  WV-REG-SERVIDOR.
000480*        IDENTIFICADOR UNICO, ASIGNADO EN ALTA, ASCENDENTE
000490     03  WV-SERVER-ID            PIC 9(05).
000500*        NOMBRE LOGICO, UNICO, OBLIGATORIO
000510     03  WV-SERVER-NAME          PIC X(30).
000520         88  WV-SIN-ALTA                  VALUE SPACES.
000530*        NOMBRE DE RED (OPCIONAL)
000540     03  WV-HOSTNAME             PIC X(30).
000550*        DESCRIPCION LIBRE (OPCIONAL)
000560     03  WV-DESCRIPTION          PIC X(60).
000570*        FECHA/HORA DE ALTA, SE FIJA UNA SOLA VEZ, NO SE ACTUALIZA
000580     03  WV-CREATED-AT           PIC X(20).
000590*        RESERVADO PARA USO FUTURO
000600     03  FILLER                  PIC X(15).
000610*
000620*    -----------------------------------------------------------
000630*    REDEFINES 1 - PARTES DE LA FECHA DE ALTA (AGREGADO SR-0218)
000640*    -----------------------------------------------------------
000650 01  WV-CREADO-R REDEFINES WV-REG-SERVIDOR.
000660     03  FILLER                  PIC X(125).
000670     03  WV-CR-GRUPO.
000680         05  WV-CR-ANO           PIC 9(04).
000690         05  FILLER              PIC X(01).
000700         05  WV-CR-MES           PIC 9(02).
000710         05  FILLER              PIC X(01).
000720         05  WV-CR-DIA           PIC 9(02).
000730         05  FILLER              PIC X(10).
000740     03  FILLER                  PIC X(15).
000750*
000760*    -----------------------------------------------------------
000770*    REDEFINES 2 - NOMBRE CORTO PARA LISTADO A 80 COLUMNAS
000780*    (AGREGADO SR-0288, VER PGMLGSEL PARRAFO 8500-IMPRIMIR-SERVIDORES-I)
000790*    -----------------------------------------------------------
000800 01  WV-NOMBRE-R REDEFINES WV-REG-SERVIDOR.
000810     03  FILLER                  PIC X(05).
000820     03  WV-NOMBRE-CORTO         PIC X(18).
000830     03  FILLER                  PIC X(137).
