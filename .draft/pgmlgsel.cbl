 IDENTIFICATION DIVISION.
 PROGRAM-ID. PGMLGSEL.
 AUTHOR. L. QUIROGA TABOADA.
 INSTALLATION. CENTRO DE COMPUTOS - AREA OPERACIONES.
 DATE-WRITTEN. 05/22/1990.
 DATE-COMPILED.
 SECURITY. USO INTERNO - SOLO PERSONAL DE SISTEMAS.
*
***************************************************************
*    PGMLGSEL - BUSQUEDA DE LOGS Y EXPORTACION / LISTADOS      *
*    ===================================================       *
*    FUNCION 'L' (DEFECTO) - BUSCA EN TBLOGENT LOS REGISTROS   *
*    QUE CUMPLEN TODOS LOS CRITERIOS DE LA TARJETA DDPARM      *
*    (RANGO DE FECHA/HORA, NIVELES, SUBCADENA DE SOURCE Y      *
*    DE MESSAGE, SERVIDOR), LOS ORDENA POR FECHA/HORA          *
*    DESCENDENTE, LOS LIMITA A LA CANTIDAD PEDIDA Y LOS GRABA   *
*    EN DDEXPORT EN FORMATO CSV.                                *
*                                                                *
*    FUNCION 'S' - LISTA LOS SERVIDORES DE TBSERVID ORDENADOS   *
*    POR NOMBRE ASCENDENTE EN EL REPORTE DDREPORT.              *
***************************************************************
*    HISTORIA DE CAMBIOS
*    ---------------------------------------------------------
*    FECHA     AUTOR  PEDIDO      DESCRIPCION
*    --------  -----  ----------  -----------------------------
*    90-05-22  LQT    INIC-0005   VERSION INICIAL, SOLO CORTE
*                                 DE CONTROL POR TIPO DE
*                                 DOCUMENTO (PROGRAMA ORIGEN).
*    93-09-14  HBC    SR-0121     SE REEMPLAZA EL CORTE DE
*                                 CONTROL POR BUSQUEDA CON
*                                 CRITERIOS MULTIPLES SOBRE
*                                 TBLOGENT (TARJETA DDPARM).
*    97-02-27  RMN    SR-0159     SE AGREGA LA EXPORTACION A
*                                 FORMATO CSV (DDEXPORT).
*    98-10-20  LQT    Y2K-0003   AJUSTE DE WS-PARM-DESDE/HASTA
*                                 A 4 DIGITOS DE ANIO.
*    02-11-08  DFS    SR-0206     SE AGREGA EL LIMITE DE
*                                 CANTIDAD DE REGISTROS (LIMIT).
*    07-05-30  DFS    SR-0244     SE AGREGA LA FUNCION 'S' DE
*                                 LISTADO DE SERVIDORES POR
*                                 NOMBRE (VER COPY SERVIDOR).
*    10-03-16  PEA    SR-0270     SE CAMBIA LA COMPARACION DE
*                                 SOURCE Y MESSAGE A MAYUSCULAS
*                                 PARA QUE SEA INSENSIBLE A
*                                 MAYUSCULAS/MINUSCULAS.
*    16-05-03  PEA    SR-0317     LAS COMILLAS DE SOURCE/MESSAGE/
*                                 CATEGORY EN EL CSV AHORA SE
*                                 DUPLICAN (RFC-4180) EN VEZ DE
*                                 CAMBIARSE POR APOSTROFE; SE
*                                 CORRIGE EL LIMITE POR DEFECTO
*                                 DE LA EXPORTACION A 1000
*                                 REGISTROS (ANTES QUEDABA SIN
*                                 TOPE CON 9999999).
*    -----------------------------------------------------------
*
*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
*
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
*
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
*
     SELECT PARM     ASSIGN DDPARM
     FILE STATUS IS FS-PARM.
*
     SELECT LGMSTR   ASSIGN DDLGMSTR
     FILE STATUS IS FS-LGMSTR.
*
     SELECT SVMSTR   ASSIGN DDSVMSTR
     FILE STATUS IS FS-SVMSTR.
*
     SELECT EXPORT   ASSIGN DDEXPORT
     FILE STATUS IS FS-EXPORT.
*
     SELECT REPORTE  ASSIGN DDREPORT
     FILE STATUS IS FS-REPORTE.
*
     SELECT SORTSEL  ASSIGN DDSORT1.
     SELECT SORTSRV  ASSIGN DDSORT2.
*
*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
 DATA DIVISION.
 FILE SECTION.
*
 FD  PARM
     BLOCK CONTAINS 0 RECORDS
     RECORDING MODE IS F.
*    TARJETA DE CRITERIOS ANCHA (150 BYTES) - NO ES TARJETA
*    PERFORADA DE 80 COLUMNAS, SINO UN ARCHIVO DE PARAMETROS.
 01  REG-PARM                 PIC X(150).
*
 FD  LGMSTR
     BLOCK CONTAINS 0 RECORDS
     RECORDING MODE IS F.
 01  REG-LGMSTR               PIC X(250).
*
 FD  SVMSTR
     BLOCK CONTAINS 0 RECORDS
     RECORDING MODE IS F.
 01  REG-SVMSTR               PIC X(160).
*
 FD  EXPORT
     BLOCK CONTAINS 0 RECORDS
     RECORDING MODE IS F.
 01  REG-EXPORT               PIC X(400).
*
 FD  REPORTE
     BLOCK CONTAINS 0 RECORDS
     RECORDING MODE IS F.
 01  REG-REPORTE              PIC X(132).
*
*    REGISTRO DE TRABAJO DEL SORT DE LOGS - MISMO LAYOUT DE
*    TBLOGENT, PARA ORDENAR POR FECHA/HORA DESCENDENTE.
 SD  SORTSEL.
     COPY LOGENT REPLACING WL- BY SS-.
*
*    REGISTRO DE TRABAJO DEL SORT DE SERVIDORES - MISMO LAYOUT
*    DE TBSERVID, PARA ORDENAR POR NOMBRE ASCENDENTE.
 SD  SORTSRV.
     COPY SERVIDOR REPLACING WV- BY SV-.
*
 WORKING-STORAGE SECTION.
*=======================*
*
*----------- ARCHIVOS -------------------------------------------
 77  FS-PARM                  PIC XX       VALUE SPACES.
 77  FS-LGMSTR                PIC XX       VALUE SPACES.
 77  FS-SVMSTR                PIC XX       VALUE SPACES.
 77  FS-EXPORT                PIC XX       VALUE SPACES.
 77  FS-REPORTE               PIC XX       VALUE SPACES.
*
 77  WS-STATUS-FIN            PIC X        VALUE 'N'.
     88  WS-FIN-LECTURA                    VALUE 'Y'.
     88  WS-NO-FIN-LECTURA                 VALUE 'N'.
*
 77  WS-STATUS-SORT           PIC X        VALUE 'N'.
     88  WS-FIN-SORT                       VALUE 'Y'.
     88  WS-NO-FIN-SORT                    VALUE 'N'.
*
*----------- CRITERIOS DE BUSQUEDA (DDPARM, UNA TARJETA) --------
*    COL 01       FUNCION: 'L' BUSQUEDA DE LOGS, 'S' LISTADO
*                 DE SERVIDORES. DEFECTO 'L' SI VIENE EN BLANCO.
*    COL 02-21    TIMESTAMP DESDE (BLANCO = SIN LIMITE INFERIOR)
*    COL 22-41    TIMESTAMP HASTA (BLANCO = SIN LIMITE SUPERIOR)
*    COL 42-61    NIVELES PEDIDOS, 4 DE 5, BLANCO = SIN FILTRO
*    COL 62-91    SUBCADENA DE SOURCE (BLANCO = SIN FILTRO)
*    COL 92-121   SUBCADENA DE MESSAGE (BLANCO = SIN FILTRO)
*    COL 122-126  SERVER-ID (00000 = TODOS LOS SERVIDORES)
*    COL 127-131  LIMITE DE REGISTROS A EXPORTAR (00000 = TODOS)
 01  WS-PARM-CARD.
     03  WS-PARM-FUNCION      PIC X(01).
         88  WS-FUNCION-LOGS          VALUE 'L' 'l' SPACE.
         88  WS-FUNCION-SERV          VALUE 'S' 's'.
     03  WS-PARM-DESDE        PIC X(20).
     03  WS-PARM-HASTA        PIC X(20).
     03  WS-PARM-NIVELES.
         05  WS-PARM-NIVEL OCCURS 4 TIMES PIC X(05).
     03  WS-PARM-SOURCE-SUB   PIC X(30).
     03  WS-PARM-MESSAGE-SUB  PIC X(30).
     03  WS-PARM-SERVER-ID    PIC 9(05).
     03  WS-PARM-LIMITE       PIC 9(05).
     03  FILLER               PIC X(19).
*
 77  WS-LIMITE-EFECTIVO       PIC 9(07) COMP  VALUE ZEROS.
*
*----------- REGISTRO ACTUAL DE TBLOGENT ------------------------
     COPY LOGENT.
     COPY SERVIDOR.
*
*----------- BANDERA DE CUMPLIMIENTO DE CRITERIOS ---------------
 77  WS-STATUS-CUMPLE         PIC X(01)    VALUE 'N'.
     88  WS-CUMPLE-CRITERIO                VALUE 'S'.
     88  WS-NO-CUMPLE-CRITERIO             VALUE 'N'.
*
*----------- VARIABLES DE TRABAJO DE TEXTO ----------------------
 77  WS-IDX                   PIC 9(03) COMP  VALUE ZEROS.
 77  WS-POS                   PIC 9(03) COMP  VALUE ZEROS.
 77  WS-LARGO-PATRON          PIC 9(03) COMP  VALUE ZEROS.
 77  WS-MAYUS-CAMPO           PIC X(120)      VALUE SPACES.
 77  WS-MAYUS-PATRON          PIC X(30)       VALUE SPACES.
*
*----------- CONTADORES DE LA PASADA ----------------------------
 77  WS-CANT-EXAMINADOS       PIC 9(07) COMP  VALUE ZEROS.
 77  WS-CANT-COINCIDEN        PIC 9(07) COMP  VALUE ZEROS.
 77  WS-CANT-EXPORTADOS       PIC 9(07) COMP  VALUE ZEROS.
 77  WS-CANT-SERVIDORES       PIC 9(07) COMP  VALUE ZEROS.
*
*----------- ARMADO DE LA LINEA CSV DE EXPORTACION (RFC-4180) ---
*    LOS CAMPOS VAN ENTRE COMILLAS; CADA COMILLA QUE TRAIGA EL
*    CAMPO SE DUPLICA, ASI QUE EL ANCHO PEOR CASO ES EL DOBLE DEL
*    CAMPO ORIGINAL MAS LAS 2 COMILLAS ENVOLVENTES.
 01  WS-SOURCE-ESC            PIC X(62)       VALUE SPACES.
 77  WS-SOURCE-ESC-LARGO      PIC 9(03) COMP  VALUE ZEROS.
 01  WS-MESSAGE-ESC           PIC X(242)      VALUE SPACES.
 77  WS-MESSAGE-ESC-LARGO     PIC 9(03) COMP  VALUE ZEROS.
 01  WS-CATEGORY-ESC          PIC X(42)       VALUE SPACES.
 77  WS-CATEGORY-ESC-LARGO    PIC 9(03) COMP  VALUE ZEROS.
*----------- AREA DE TRABAJO COMPARTIDA DEL ENTRECOMILLADO ------
 77  WS-ENT-ENTRADA           PIC X(120)      VALUE SPACES.
 77  WS-ENT-LARGO-IN          PIC 9(03) COMP  VALUE ZEROS.
 01  WS-ENT-SALIDA            PIC X(242)      VALUE SPACES.
 77  WS-ENT-LARGO-OUT         PIC 9(03) COMP  VALUE ZEROS.
 77  WS-ENT-POS-IN            PIC 9(03) COMP  VALUE ZEROS.
 77  WS-ENT-POS-OUT           PIC 9(03) COMP  VALUE ZEROS.
*
*----------- IMPRESION DEL LISTADO DE SERVIDORES ----------------
 01  IMP-ENCABEZADO-SRV.
     03  FILLER               PIC X(05)       VALUE SPACES.
     03  FILLER               PIC X(30)       VALUE 'NOMBRE'.
     03  FILLER               PIC X(05)       VALUE SPACES.
     03  FILLER               PIC X(30)       VALUE 'HOSTNAME'.
     03  FILLER               PIC X(20)       VALUE 'ALTA'.
*
 01  IMP-LINEA-SRV.
     03  FILLER               PIC X(05)       VALUE SPACES.
     03  IMP-SRV-NOMBRE       PIC X(30)       VALUE SPACES.
     03  FILLER               PIC X(05)       VALUE SPACES.
     03  IMP-SRV-HOST         PIC X(30)       VALUE SPACES.
     03  IMP-SRV-ALTA         PIC X(20)       VALUE SPACES.
*
*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
 PROCEDURE DIVISION.
*
 MAIN-PROGRAM-I.
*
     PERFORM 1000-INICIO-I THRU 1000-INICIO-F.
*
     IF WS-FUNCION-SERV THEN
        PERFORM 8000-LISTAR-SERVIDORES-I
           THRU 8000-LISTAR-SERVIDORES-F
     ELSE
        PERFORM 3000-BUSCAR-Y-EXPORTAR-I
           THRU 3000-BUSCAR-Y-EXPORTAR-F
     END-IF
*
     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
*
 MAIN-PROGRAM-F. GOBACK.
*
*--------------------------------------------------------------
 1000-INICIO-I.
*
     SET WS-NO-FIN-LECTURA TO TRUE
     MOVE SPACES TO WS-PARM-CARD
*
     OPEN INPUT PARM
     IF FS-PARM NOT = '00' THEN
        DISPLAY '* ERROR EN OPEN PARM = ' FS-PARM
        MOVE 9999 TO RETURN-CODE
     ELSE
        READ PARM INTO WS-PARM-CARD
        CLOSE PARM
     END-IF
*
     MOVE WS-PARM-LIMITE TO WS-LIMITE-EFECTIVO
     IF WS-LIMITE-EFECTIVO = 0 THEN
*       SIN TARJETA DE LIMITE SE USA EL DEFAULT DE EXPORTACION.
        MOVE 1000 TO WS-LIMITE-EFECTIVO
     END-IF.
*
 1000-INICIO-F. EXIT.
*
*================================================================
*    FUNCION 'L' - BUSQUEDA Y EXPORTACION DE LOGS
*================================================================
 3000-BUSCAR-Y-EXPORTAR-I.
*
     SORT SORTSEL
        ON DESCENDING KEY SS-TIMESTAMP
        INPUT PROCEDURE  4000-FILTRAR-I    THRU 4000-FILTRAR-F
        OUTPUT PROCEDURE 7000-EXPORTAR-I   THRU 7000-EXPORTAR-F.
*
 3000-BUSCAR-Y-EXPORTAR-F. EXIT.
*
*---- INPUT PROCEDURE DEL SORT: LEE TBLOGENT Y LIBERA (RELEASE) --
*---- SOLO LOS REGISTROS QUE CUMPLEN TODOS LOS CRITERIOS --------
 4000-FILTRAR-I.
*
     OPEN INPUT LGMSTR
     IF FS-LGMSTR NOT = '00' THEN
        DISPLAY '* ERROR EN OPEN LGMSTR = ' FS-LGMSTR
        MOVE 9999 TO RETURN-CODE
        SET WS-FIN-LECTURA TO TRUE
     END-IF
*
     PERFORM 4100-LEER-MSTR-I THRU 4100-LEER-MSTR-F
     PERFORM 4200-EVALUAR-REG-I THRU 4200-EVALUAR-REG-F
             UNTIL WS-FIN-LECTURA
*
     CLOSE LGMSTR.
*
 4000-FILTRAR-F. EXIT.
*
 4100-LEER-MSTR-I.
*
     READ LGMSTR INTO WL-REG-LOGENT
     EVALUATE FS-LGMSTR
        WHEN '00'
           ADD 1 TO WS-CANT-EXAMINADOS
        WHEN '10'
           SET WS-FIN-LECTURA TO TRUE
        WHEN OTHER
           DISPLAY '*ERROR EN LECTURA LGMSTR: ' FS-LGMSTR
           MOVE 9999 TO RETURN-CODE
           SET WS-FIN-LECTURA TO TRUE
     END-EVALUATE.
*
 4100-LEER-MSTR-F. EXIT.
*
 4200-EVALUAR-REG-I.
*
     PERFORM 4300-CUMPLE-CRITERIO-I THRU 4300-CUMPLE-CRITERIO-F
     IF WS-CUMPLE-CRITERIO THEN
        ADD 1 TO WS-CANT-COINCIDEN
        RELEASE SS-REG-LOGENT FROM WL-REG-LOGENT
     END-IF
     PERFORM 4100-LEER-MSTR-I THRU 4100-LEER-MSTR-F.
*
 4200-EVALUAR-REG-F. EXIT.
*
*---- VERIFICA, EN ORDEN, CADA CRITERIO RECIBIDO EN DDPARM -------
*---- (TODOS DEBEN CUMPLIRSE - CONJUNCION) ------------------------
 4300-CUMPLE-CRITERIO-I.
*
     SET WS-CUMPLE-CRITERIO TO TRUE
*
     IF WS-PARM-DESDE NOT = SPACES THEN
        IF WL-TIMESTAMP < WS-PARM-DESDE THEN
           SET WS-NO-CUMPLE-CRITERIO TO TRUE
        END-IF
     END-IF
*
     IF WS-CUMPLE-CRITERIO AND WS-PARM-HASTA NOT = SPACES THEN
        IF WL-TIMESTAMP > WS-PARM-HASTA THEN
           SET WS-NO-CUMPLE-CRITERIO TO TRUE
        END-IF
     END-IF
*
     IF WS-CUMPLE-CRITERIO AND WS-PARM-NIVEL(1) NOT = SPACES THEN
        PERFORM 4310-VERIFICAR-NIVEL-I THRU 4310-VERIFICAR-NIVEL-F
     END-IF
*
     IF WS-CUMPLE-CRITERIO AND WS-PARM-SOURCE-SUB NOT = SPACES THEN
        MOVE SPACES             TO WS-MAYUS-CAMPO
        MOVE WL-SOURCE          TO WS-MAYUS-CAMPO(1:30)
        MOVE WS-PARM-SOURCE-SUB TO WS-MAYUS-PATRON
        PERFORM 4320-CONTIENE-I THRU 4320-CONTIENE-F
        IF NOT WS-CUMPLE-CRITERIO THEN
           SET WS-NO-CUMPLE-CRITERIO TO TRUE
        END-IF
     END-IF
*
     IF WS-CUMPLE-CRITERIO AND WS-PARM-MESSAGE-SUB NOT = SPACES THEN
        MOVE WL-MESSAGE          TO WS-MAYUS-CAMPO
        MOVE WS-PARM-MESSAGE-SUB TO WS-MAYUS-PATRON
        PERFORM 4320-CONTIENE-I THRU 4320-CONTIENE-F
        IF NOT WS-CUMPLE-CRITERIO THEN
           SET WS-NO-CUMPLE-CRITERIO TO TRUE
        END-IF
     END-IF
*
     IF WS-CUMPLE-CRITERIO AND WS-PARM-SERVER-ID NOT = ZEROS THEN
        IF WL-SERVER-ID NOT = WS-PARM-SERVER-ID THEN
           SET WS-NO-CUMPLE-CRITERIO TO TRUE
        END-IF
     END-IF.
*
 4300-CUMPLE-CRITERIO-F. EXIT.
*
*---- EL NIVEL DEL REGISTRO DEBE COINCIDIR CON ALGUNO DE LOS -----
*---- HASTA 4 NIVELES PEDIDOS (LOS BLANCOS NO CUENTAN) -----------
 4310-VERIFICAR-NIVEL-I.
*
     SET WS-NO-CUMPLE-CRITERIO TO TRUE
     MOVE 1 TO WS-IDX
     PERFORM 4315-PROBAR-NIVEL-I THRU 4315-PROBAR-NIVEL-F
             UNTIL WS-IDX > 4.
*
 4310-VERIFICAR-NIVEL-F. EXIT.
*
 4315-PROBAR-NIVEL-I.
*
     IF WS-PARM-NIVEL(WS-IDX) NOT = SPACES
        AND WS-PARM-NIVEL(WS-IDX) = WL-LOG-LEVEL
        SET WS-CUMPLE-CRITERIO TO TRUE
     END-IF
     ADD 1 TO WS-IDX.
*
 4315-PROBAR-NIVEL-F. EXIT.
*
*---- BUSQUEDA DE SUBCADENA, INSENSIBLE A MAYUSCULAS/MINUSCULAS -
*---- WS-MAYUS-CAMPO Y WS-MAYUS-PATRON YA DEBEN ESTAR CARGADOS --
*---- DEJA EL RESULTADO EN WS-STATUS-CUMPLE ----------------------
 4320-CONTIENE-I.
*
     INSPECT WS-MAYUS-CAMPO CONVERTING
        'abcdefghijklmnopqrstuvwxyz' TO
        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
     INSPECT WS-MAYUS-PATRON CONVERTING
        'abcdefghijklmnopqrstuvwxyz' TO
        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
*
     MOVE 30 TO WS-IDX.
 4320-CALC-LARGO.
     IF WS-IDX = 0
        MOVE 0 TO WS-LARGO-PATRON
        GO TO 4320-LARGO-LISTO.
     IF WS-MAYUS-PATRON(WS-IDX:1) NOT = SPACE
        MOVE WS-IDX TO WS-LARGO-PATRON
        GO TO 4320-LARGO-LISTO.
     SUBTRACT 1 FROM WS-IDX.
     GO TO 4320-CALC-LARGO.
 4320-LARGO-LISTO.
*
     SET WS-NO-CUMPLE-CRITERIO TO TRUE
     IF WS-LARGO-PATRON IS GREATER THAN ZERO THEN
        MOVE 0 TO WS-POS
        INSPECT WS-MAYUS-CAMPO TALLYING WS-POS
           FOR CHARACTERS BEFORE INITIAL
           WS-MAYUS-PATRON(1:WS-LARGO-PATRON)
        IF WS-POS IS LESS THAN 120 THEN
           SET WS-CUMPLE-CRITERIO TO TRUE
        END-IF
     END-IF.
*
 4320-CONTIENE-F. EXIT.
*
*---- OUTPUT PROCEDURE DEL SORT: DEVUELVE LOS REGISTROS YA -------
*---- ORDENADOS POR FECHA/HORA DESCENDENTE Y LOS EXPORTA HASTA ---
*---- EL LIMITE PEDIDO --------------------------------------------
 7000-EXPORTAR-I.
*
     OPEN OUTPUT EXPORT
     OPEN OUTPUT REPORTE
*
     MOVE 'id,timestamp,level,source,message,category'
       TO REG-EXPORT
     WRITE REG-EXPORT
*
     SET WS-NO-FIN-SORT TO TRUE
     PERFORM 7100-DEVOLVER-I THRU 7100-DEVOLVER-F
             UNTIL WS-FIN-SORT
                OR WS-CANT-EXPORTADOS NOT LESS THAN WS-LIMITE-EFECTIVO
*
     PERFORM 9000-REPORTE-BUSQUEDA-I THRU 9000-REPORTE-BUSQUEDA-F
*
     CLOSE EXPORT REPORTE.
*
 7000-EXPORTAR-F. EXIT.
*
 7100-DEVOLVER-I.
*
     RETURN SORTSEL INTO WL-REG-LOGENT
        AT END
           SET WS-FIN-SORT TO TRUE
     END-RETURN
     IF WS-NO-FIN-SORT THEN
        PERFORM 7200-ARMAR-CSV-I THRU 7200-ARMAR-CSV-F
        WRITE REG-EXPORT
        ADD 1 TO WS-CANT-EXPORTADOS
     END-IF.
*
 7100-DEVOLVER-F. EXIT.
*
*---- ARMA LA LINEA CSV: id,timestamp,level,source,message,categ -
*---- SOURCE/MESSAGE/CATEGORY VAN ENTRE COMILLAS; LAS COMILLAS  --
*---- QUE PUDIERAN TRAER SE DUPLICAN, SEGUN EL ESTANDAR RFC-4180 -
*---- (VER 7210-ENTRECOMILLAR-I, QUE HACE EL TRABAJO PARA LOS    -
*---- TRES CAMPOS) -----------------------------------------------
 7200-ARMAR-CSV-I.
*
     MOVE SPACES           TO WS-ENT-ENTRADA
     MOVE WL-SOURCE        TO WS-ENT-ENTRADA(1:30)
     MOVE 30               TO WS-ENT-LARGO-IN
     PERFORM 7210-ENTRECOMILLAR-I THRU 7210-ENTRECOMILLAR-F
     MOVE WS-ENT-SALIDA    TO WS-SOURCE-ESC
     MOVE WS-ENT-LARGO-OUT TO WS-SOURCE-ESC-LARGO
*
     MOVE SPACES           TO WS-ENT-ENTRADA
     MOVE WL-MESSAGE       TO WS-ENT-ENTRADA(1:120)
     MOVE 120              TO WS-ENT-LARGO-IN
     PERFORM 7210-ENTRECOMILLAR-I THRU 7210-ENTRECOMILLAR-F
     MOVE WS-ENT-SALIDA    TO WS-MESSAGE-ESC
     MOVE WS-ENT-LARGO-OUT TO WS-MESSAGE-ESC-LARGO
*
     MOVE SPACES           TO WS-ENT-ENTRADA
     MOVE WL-CATEGORY      TO WS-ENT-ENTRADA(1:20)
     MOVE 20               TO WS-ENT-LARGO-IN
     PERFORM 7210-ENTRECOMILLAR-I THRU 7210-ENTRECOMILLAR-F
     MOVE WS-ENT-SALIDA    TO WS-CATEGORY-ESC
     MOVE WS-ENT-LARGO-OUT TO WS-CATEGORY-ESC-LARGO
*
     MOVE SPACES TO REG-EXPORT
     STRING WL-ENTRY-ID        DELIMITED BY SIZE
            ','                DELIMITED BY SIZE
            WL-TIMESTAMP       DELIMITED BY SIZE
            ','                DELIMITED BY SIZE
            WL-LOG-LEVEL       DELIMITED BY SIZE
            ','                DELIMITED BY SIZE
            WS-SOURCE-ESC(1:WS-SOURCE-ESC-LARGO)     DELIMITED BY SIZE
            ','                DELIMITED BY SIZE
            WS-MESSAGE-ESC(1:WS-MESSAGE-ESC-LARGO)   DELIMITED BY SIZE
            ','                DELIMITED BY SIZE
            WS-CATEGORY-ESC(1:WS-CATEGORY-ESC-LARGO) DELIMITED BY SIZE
       INTO REG-EXPORT.
*
 7200-ARMAR-CSV-F. EXIT.
*
*---- ENVUELVE WS-ENT-ENTRADA(1:WS-ENT-LARGO-IN) ENTRE COMILLAS, -
*---- DUPLICANDO CADA COMILLA QUE TRAIGA (RFC-4180); DEJA EL -----
*---- RESULTADO EN WS-ENT-SALIDA Y SU LARGO EN WS-ENT-LARGO-OUT --
 7210-ENTRECOMILLAR-I.
*
     MOVE SPACES TO WS-ENT-SALIDA
     MOVE '"'    TO WS-ENT-SALIDA(1:1)
     MOVE 1      TO WS-ENT-POS-OUT
     MOVE 1      TO WS-ENT-POS-IN.
 7210-ENTRECOMILLAR-LOOP.
     IF WS-ENT-POS-IN IS GREATER THAN WS-ENT-LARGO-IN
        GO TO 7210-ENTRECOMILLAR-CIERRE.
     ADD 1 TO WS-ENT-POS-OUT
     MOVE WS-ENT-ENTRADA(WS-ENT-POS-IN:1)
       TO WS-ENT-SALIDA(WS-ENT-POS-OUT:1)
     IF WS-ENT-ENTRADA(WS-ENT-POS-IN:1) = '"' THEN
        ADD 1 TO WS-ENT-POS-OUT
        MOVE '"' TO WS-ENT-SALIDA(WS-ENT-POS-OUT:1)
     END-IF
     ADD 1 TO WS-ENT-POS-IN
     GO TO 7210-ENTRECOMILLAR-LOOP.
*
 7210-ENTRECOMILLAR-CIERRE.
     ADD 1 TO WS-ENT-POS-OUT
     MOVE '"' TO WS-ENT-SALIDA(WS-ENT-POS-OUT:1)
     MOVE WS-ENT-POS-OUT TO WS-ENT-LARGO-OUT.
*
 7210-ENTRECOMILLAR-F. EXIT.
*
*---- REPORTE DE RESUMEN DE LA BUSQUEDA / EXPORTACION ------------
 9000-REPORTE-BUSQUEDA-I.
*
     MOVE SPACES TO REG-REPORTE
     MOVE 'REPORTE DE BUSQUEDA Y EXPORTACION DE LOGS' TO REG-REPORTE
     WRITE REG-REPORTE
*
     MOVE ALL '=' TO REG-REPORTE
     WRITE REG-REPORTE
*
     MOVE SPACES TO REG-REPORTE
     STRING 'EXAMINADOS . . . . . : ' DELIMITED BY SIZE
            WS-CANT-EXAMINADOS       DELIMITED BY SIZE
       INTO REG-REPORTE
     WRITE REG-REPORTE
*
     MOVE SPACES TO REG-REPORTE
     STRING 'COINCIDENCIAS. . . . : ' DELIMITED BY SIZE
            WS-CANT-COINCIDEN        DELIMITED BY SIZE
       INTO REG-REPORTE
     WRITE REG-REPORTE
*
     MOVE SPACES TO REG-REPORTE
     STRING 'EXPORTADOS . . . . . : ' DELIMITED BY SIZE
            WS-CANT-EXPORTADOS       DELIMITED BY SIZE
       INTO REG-REPORTE
     WRITE REG-REPORTE.
*
 9000-REPORTE-BUSQUEDA-F. EXIT.
*
*================================================================
*    FUNCION 'S' - LISTADO DE SERVIDORES POR NOMBRE ASCENDENTE
*================================================================
 8000-LISTAR-SERVIDORES-I.
*
     SORT SORTSRV
        ON ASCENDING KEY SV-SERVER-NAME
        INPUT PROCEDURE  8100-LEER-SERVIDORES-I
           THRU 8100-LEER-SERVIDORES-F
        OUTPUT PROCEDURE 8500-IMPRIMIR-SERVIDORES-I
           THRU 8500-IMPRIMIR-SERVIDORES-F.
*
 8000-LISTAR-SERVIDORES-F. EXIT.
*
 8100-LEER-SERVIDORES-I.
*
     OPEN INPUT SVMSTR
     PERFORM 8110-LEER-SVMSTR-I THRU 8110-LEER-SVMSTR-F
     PERFORM 8120-LIBERAR-SRV-I THRU 8120-LIBERAR-SRV-F
             UNTIL WS-FIN-LECTURA
     CLOSE SVMSTR.
*
 8100-LEER-SERVIDORES-F. EXIT.
*
 8110-LEER-SVMSTR-I.
*
     READ SVMSTR INTO WV-REG-SERVIDOR
     EVALUATE FS-SVMSTR
        WHEN '00'
           CONTINUE
        WHEN '10'
           SET WS-FIN-LECTURA TO TRUE
        WHEN OTHER
           DISPLAY '*ERROR EN LECTURA SVMSTR: ' FS-SVMSTR
           MOVE 9999 TO RETURN-CODE
           SET WS-FIN-LECTURA TO TRUE
     END-EVALUATE.
*
 8110-LEER-SVMSTR-F. EXIT.
*
 8120-LIBERAR-SRV-I.
*
     ADD 1 TO WS-CANT-SERVIDORES
     RELEASE SV-REG-SERVIDOR FROM WV-REG-SERVIDOR
     PERFORM 8110-LEER-SVMSTR-I THRU 8110-LEER-SVMSTR-F.
*
 8120-LIBERAR-SRV-F. EXIT.
*
 8500-IMPRIMIR-SERVIDORES-I.
*
     OPEN OUTPUT REPORTE
     WRITE REG-REPORTE FROM IMP-ENCABEZADO-SRV
*
     SET WS-NO-FIN-SORT TO TRUE
     PERFORM 8600-DEVOLVER-SRV-I THRU 8600-DEVOLVER-SRV-F
             UNTIL WS-FIN-SORT
*
     CLOSE REPORTE.
*
 8500-IMPRIMIR-SERVIDORES-F. EXIT.
*
 8600-DEVOLVER-SRV-I.
*
     RETURN SORTSRV INTO WV-REG-SERVIDOR
        AT END
           SET WS-FIN-SORT TO TRUE
     END-RETURN
     IF WS-NO-FIN-SORT THEN
        MOVE WV-SERVER-NAME TO IMP-SRV-NOMBRE
        MOVE WV-HOSTNAME    TO IMP-SRV-HOST
        MOVE WV-CREATED-AT  TO IMP-SRV-ALTA
        WRITE REG-REPORTE FROM IMP-LINEA-SRV
     END-IF.
*
 8600-DEVOLVER-SRV-F. EXIT.
*
*--------------------------------------------------------------
 9999-FINAL-I.
*
     DISPLAY 'PGMLGSEL - PROCESO FINALIZADO'.
*
 9999-FINAL-F. EXIT.
