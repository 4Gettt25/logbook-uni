 IDENTIFICATION DIVISION.
 PROGRAM-ID. PGMLGUPD.
 AUTHOR. H. BRIZUELA.
 INSTALLATION. CENTRO DE COMPUTOS - AREA OPERACIONES.
 DATE-WRITTEN. 06/14/1993.
 DATE-COMPILED.
 SECURITY. USO INTERNO - SOLO PERSONAL DE SISTEMAS.
*
***************************************************************
*    PGMLGUPD  -  MANTENIMIENTO DE UN UNICO REGISTRO TBLOGENT  *
*    ==================================================        *
*    FUNCIONAMIENTO                                            *
*    * LEE UNA TARJETA DE TRANSACCION (DDPARM) CON LA FUNCION  *
*      A EJECUTAR SOBRE TBLOGENT: 'C' ALTA, 'U' MODIFICACION,  *
*      'D' BAJA, MAS LOS DATOS DEL REGISTRO.                   *
*    * ALTA (C) - VALIDA QUE WL-LOG-LEVEL, WL-SOURCE Y         *
*      WL-MESSAGE NO VENGAN EN BLANCO; SI WS-PARM-TIMESTAMP    *
*      VIENE EN BLANCO, TOMA LA FECHA/HORA DE CORRIDA; ASIGNA  *
*      EL PROXIMO WL-ENTRY-ID (ARCHIVO DE CONTROL DDCTLLOG,    *
*      COMPARTIDO CON PGMLGIMP) Y AGREGA EL REGISTRO AL FINAL  *
*      DE DDLGNEW.                                              *
*    * MODIFICACION (U) - BUSCA POR WL-ENTRY-ID; REEMPLAZA      *
*      TIMESTAMP/LEVEL/SOURCE/MESSAGE SOLO SI LA TARJETA TRAE  *
*      UN VALOR NUEVO NO EN BLANCO PARA CADA UNO (SI NO, SE    *
*      DEJA EL VALOR QUE YA TENIA EL REGISTRO); CATEGORY SE    *
*      REEMPLAZA SIEMPRE, INCLUSIVE SI LA TARJETA LO TRAE EN   *
*      BLANCO. SI NO ENCUENTRA EL ENTRY-ID, LO INFORMA COMO    *
*      ERROR.                                                   *
*    * BAJA (D) - QUITA DE DDLGNEW EL REGISTRO CUYO WL-ENTRY-ID *
*      COINCIDE CON LA TARJETA. SI NO LO ENCUENTRA, LO INFORMA  *
*      COMO ERROR.                                               *
*    * EN LOS TRES CASOS EL MAESTRO SE REESCRIBE COMPLETO DE     *
*      DDLGOLD A DDLGNEW PARA QUE LOS PASOS SIGUIENTES DEL JCL  *
*      SIEMPRE CUENTEN CON UN DDLGNEW VALIDO.                    *
*                                                                *
*    NOTA DE DISENO (HBC, 93-06-14)                             *
*    NO SE USA SORT EN ESTE PROGRAMA: LOS TRES VERBOS OPERAN    *
*    SOBRE UN UNICO REGISTRO POR CORRIDA, ASI QUE ALCANZA CON   *
*    UN BARRIDO SECUENCIAL DIRECTO DE VIEJO A NUEVO, IGUAL QUE  *
*    PGMSRVMT.                                                   *
***************************************************************
*    HISTORIA DE CAMBIOS
*    ---------------------------------------------------------
*    FECHA     AUTOR  PEDIDO      DESCRIPCION
*    --------  -----  ----------  -----------------------------
*    93-06-14  HBC    INIC-0007   VERSION INICIAL (ALTA/BAJA DE
*                                 UN UNICO REGISTRO DE TBLOGENT).
*                                 EL ID SE ASIGNA BARRIENDO EL
*                                 MAESTRO EN BUSCA DEL MAYOR.
*    93-09-02  HBC    SR-0135     SE AGREGA LA FUNCION DE
*                                 MODIFICACION (U), CON REEMPLAZO
*                                 CAMPO A CAMPO.
*    98-10-19  LQT    Y2K-0003   AJUSTE DE WS-PARM-TIMESTAMP A 4
*                                 DIGITOS DE ANIO (MISMO PEDIDO
*                                 DE TBLOGENT).
*    99-02-01  LQT    Y2K-0003   PRUEBAS DE REGRESION CON
*                                 ARCHIVOS DE AMBOS SIGLOS. OK.
*    02-03-21  DFS    SR-0196     EL ALTA PASA A TOMAR EL PROXIMO
*                                 ENTRY-ID DEL ARCHIVO DE CONTROL
*                                 DDCTLLOG (COMPARTIDO CON
*                                 PGMLGIMP, SR-0195) EN VEZ DE
*                                 BARRER TODO EL MAESTRO BUSCANDO
*                                 EL MAYOR ID.
*    05-08-22  DFS    SR-0229     TRUNCAMIENTO DE SOURCE/MESSAGE
*                                 SEGUN ANCHO DE TBLOGENT (MISMO
*                                 AJUSTE DE PGMLGIMP).
*    11-04-06  PEA    SR-0280     VALIDACION: EN EL ALTA, LEVEL/
*                                 SOURCE/MESSAGE SON OBLIGATORIOS.
*                                 CATEGORY SE REEMPLAZA SIEMPRE EN
*                                 LA MODIFICACION, INCLUSIVE EN
*                                 BLANCO.
*    -----------------------------------------------------------
*
*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
*
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
*
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
*
     SELECT PARM    ASSIGN DDPARM
     FILE STATUS IS FS-PARM.
*
     SELECT CTLLOG  ASSIGN DDCTLLOG
     FILE STATUS IS FS-CTLLOG.
*
     SELECT LGOLD   ASSIGN DDLGOLD
     FILE STATUS IS FS-LGOLD.
*
     SELECT LGNEW   ASSIGN DDLGNEW
     FILE STATUS IS FS-LGNEW.
*
*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
 DATA DIVISION.
 FILE SECTION.
*
 FD  PARM
     BLOCK CONTAINS 0 RECORDS
     RECORDING MODE IS F.
 01  REG-PARM                PIC X(250).
*
 FD  CTLLOG
     BLOCK CONTAINS 0 RECORDS
     RECORDING MODE IS F.
 01  REG-CTLLOG              PIC X(40).
*
 FD  LGOLD
     BLOCK CONTAINS 0 RECORDS
     RECORDING MODE IS F.
 01  REG-LGOLD               PIC X(250).
*
 FD  LGNEW
     BLOCK CONTAINS 0 RECORDS
     RECORDING MODE IS F.
 01  REG-LGNEW               PIC X(250).
*
 WORKING-STORAGE SECTION.
*=======================*
*
*----------- ARCHIVOS -------------------------------------------
 77  FS-PARM                 PIC XX       VALUE SPACES.
 77  FS-CTLLOG               PIC XX       VALUE SPACES.
 77  FS-LGOLD                PIC XX       VALUE SPACES.
 77  FS-LGNEW                PIC XX       VALUE SPACES.
*
 77  WS-STATUS-FIN           PIC X        VALUE 'N'.
     88  WS-FIN-LECTURA                   VALUE 'Y'.
     88  WS-NO-FIN-LECTURA                VALUE 'N'.
*
*----------- TARJETA DE TRANSACCION (DDPARM, UNA TARJETA) -------
*    COL 001     FUNCION: 'C' ALTA, 'U' MODIFICACION, 'D' BAJA
*    COL 002-010 ENTRY-ID (SOLO PARA MODIFICACION Y BAJA)
*    COL 011-030 TIMESTAMP NUEVO (BLANCO = TOMAR HORA DE CORRIDA
*                EN EL ALTA, O DEJAR EL VALOR ACTUAL EN EL U)
*    COL 031-035 LOG-LEVEL NUEVO (BLANCO = DEJAR EL ACTUAL EN U)
*    COL 036-065 SOURCE NUEVO    (BLANCO = DEJAR EL ACTUAL EN U)
*    COL 066-185 MESSAGE NUEVO   (BLANCO = DEJAR EL ACTUAL EN U)
*    COL 186-205 CATEGORY NUEVO (SE REEMPLAZA SIEMPRE EN EL U,
*                AUNQUE VENGA EN BLANCO)
*    COL 206-210 SERVER-ID DUENO (SOLO PARA EL ALTA)
*    COL 211-250 RESERVADO PARA USO FUTURO
 01  WS-PARM-CARD.
     03  WS-PARM-FUNCION      PIC X(01).
         88  WS-FUNCION-ALTA          VALUE 'C' 'c'.
         88  WS-FUNCION-MODIF         VALUE 'U' 'u'.
         88  WS-FUNCION-BAJA          VALUE 'D' 'd'.
     03  WS-PARM-ENTRY-ID     PIC 9(09).
     03  WS-PARM-TIMESTAMP    PIC X(20).
     03  WS-PARM-LOG-LEVEL    PIC X(05).
     03  WS-PARM-SOURCE       PIC X(30).
     03  WS-PARM-MESSAGE      PIC X(120).
     03  WS-PARM-CATEGORY     PIC X(20).
     03  WS-PARM-SERVER-ID    PIC 9(05).
     03  FILLER               PIC X(40).
*
*----------- FECHA/HORA DE CORRIDA (DEFAULT DE TIMESTAMP) -------
 01  WS-FECHAHORA-CORRIDA.
     03  WS-FHC-ANO          PIC 9(04).
     03  WS-FHC-MES          PIC 9(02).
     03  WS-FHC-DIA          PIC 9(02).
 01  WS-HORA-CORRIDA.
     03  WS-HRC-HOR          PIC 9(02).
     03  WS-HRC-MIN          PIC 9(02).
     03  WS-HRC-SEG          PIC 9(02).
     03  FILLER              PIC 9(02).
 01  WS-TS-CORRIDA           PIC X(20).
*
*----------- REGISTRO ACTUAL DE TBLOGENT -------------------------
     COPY LOGENT.
*
*----------- ACUMULADORES/CONTADOR ARRASTRADO (VER COPY) --------
     COPY TOTALES.
*
*----------- BANDERAS DE VALIDACION DEL ALTA ---------------------
 77  WS-ALTA-STATUS           PIC X(01)    VALUE 'S'.
     88  WS-ALTA-VALIDA                    VALUE 'S'.
     88  WS-ALTA-INVALIDA                  VALUE 'N'.
*
*----------- BANDERA DE EXISTENCIA (MODIFICACION Y BAJA) ---------
 77  WS-ENTRY-STATUS          PIC X(01)    VALUE 'N'.
     88  WS-ENTRY-ENCONTRADO               VALUE 'S'.
     88  WS-ENTRY-NO-ENCONTRADO            VALUE 'N'.
*
*----------- CONTADORES DE LA PASADA (COMP PARA VELOCIDAD) -------
 77  WS-NUEVO-ENTRY-ID        PIC 9(09) COMP  VALUE ZEROS.
 77  WS-CANT-LGMSTR-LEIDOS    PIC 9(07) COMP  VALUE ZEROS.
*
*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
 PROCEDURE DIVISION.
*
 MAIN-PROGRAM-I.
*
     PERFORM 1000-INICIO-I THRU 1000-INICIO-F.
*
     EVALUATE TRUE
        WHEN WS-FUNCION-ALTA
           PERFORM 2100-ALTA-I  THRU 2100-ALTA-F
        WHEN WS-FUNCION-MODIF
           PERFORM 2300-MODIF-I THRU 2300-MODIF-F
        WHEN WS-FUNCION-BAJA
           PERFORM 2400-BAJA-I  THRU 2400-BAJA-F
        WHEN OTHER
           DISPLAY '* ERROR - FUNCION DE TARJETA INVALIDA: '
                    WS-PARM-FUNCION
           MOVE 9999 TO RETURN-CODE
     END-EVALUATE
*
     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
*
 MAIN-PROGRAM-F. GOBACK.
*
*--------------------------------------------------------------
 1000-INICIO-I.
*
     ACCEPT WS-FECHAHORA-CORRIDA FROM DATE YYYYMMDD
     ACCEPT WS-HORA-CORRIDA      FROM TIME
     STRING WS-FHC-ANO            DELIMITED BY SIZE
            '-'                   DELIMITED BY SIZE
            WS-FHC-MES            DELIMITED BY SIZE
            '-'                   DELIMITED BY SIZE
            WS-FHC-DIA            DELIMITED BY SIZE
            'T'                   DELIMITED BY SIZE
            WS-HRC-HOR            DELIMITED BY SIZE
            ':'                   DELIMITED BY SIZE
            WS-HRC-MIN            DELIMITED BY SIZE
            ':'                   DELIMITED BY SIZE
            WS-HRC-SEG            DELIMITED BY SIZE
            'Z'                   DELIMITED BY SIZE
       INTO WS-TS-CORRIDA
*
     MOVE SPACES TO WS-PARM-CARD
     OPEN INPUT PARM
     IF FS-PARM NOT = '00' THEN
        DISPLAY '* ERROR EN OPEN PARM = ' FS-PARM
        MOVE 9999 TO RETURN-CODE
     ELSE
        READ PARM INTO WS-PARM-CARD
        CLOSE PARM
     END-IF.
*
 1000-INICIO-F. EXIT.
*
*================================================================
*    FUNCION 'C' - ALTA DE UN REGISTRO DE TBLOGENT
*================================================================
 2100-ALTA-I.
*
     SET WS-ALTA-VALIDA TO TRUE
     IF WS-PARM-LOG-LEVEL = SPACES OR
        WS-PARM-SOURCE    = SPACES OR
        WS-PARM-MESSAGE   = SPACES THEN
        SET WS-ALTA-INVALIDA TO TRUE
        DISPLAY '* ERROR ALTA: LEVEL, SOURCE Y MESSAGE SON '
                 'OBLIGATORIOS'
     END-IF
*
     PERFORM 2101-ABRIR-CTLLOG-I THRU 2101-ABRIR-CTLLOG-F
*
     OPEN INPUT LGOLD
     OPEN OUTPUT LGNEW
     SET WS-NO-FIN-LECTURA TO TRUE
     PERFORM 2110-COPIAR-VIEJO-I THRU 2110-COPIAR-VIEJO-F
             UNTIL WS-FIN-LECTURA
*
     IF WS-ALTA-VALIDA THEN
        PERFORM 2120-GRABAR-NUEVO-I THRU 2120-GRABAR-NUEVO-F
     ELSE
        MOVE 9999 TO RETURN-CODE
     END-IF
*
     CLOSE LGOLD LGNEW
     CLOSE CTLLOG.
*
 2100-ALTA-F. EXIT.
*
*---- ABRE EL ARCHIVO DE CONTROL ARRASTRADO Y TRAE LOS CONTADORES
*---- (MISMO LAYOUT/CONVENCION QUE PGMLGIMP; VER NOTA ALLI) ------
 2101-ABRIR-CTLLOG-I.
*
     OPEN I-O CTLLOG
     IF FS-CTLLOG IS NOT EQUAL '00' THEN
        DISPLAY '* ERROR EN OPEN CTLLOG = ' FS-CTLLOG
        MOVE 9999 TO RETURN-CODE
        SET WS-ALTA-INVALIDA TO TRUE
     ELSE
        READ CTLLOG INTO WT-REG-TOTALES
        IF FS-CTLLOG IS NOT EQUAL '00' THEN
           MOVE ZEROS TO WT-SCANNED-COUNT WT-UPDATED-COUNT
        END-IF
     END-IF.
*
 2101-ABRIR-CTLLOG-F. EXIT.
*
*---- COPIA CADA REGISTRO VIEJO AL NUEVO SIN CAMBIOS -------------
 2110-COPIAR-VIEJO-I.
*
     READ LGOLD INTO WL-REG-LOGENT
     EVALUATE FS-LGOLD
        WHEN '00'
           ADD 1 TO WS-CANT-LGMSTR-LEIDOS
           WRITE REG-LGNEW FROM WL-REG-LOGENT
        WHEN '10'
           SET WS-FIN-LECTURA TO TRUE
        WHEN OTHER
           DISPLAY '*ERROR EN LECTURA LGOLD: ' FS-LGOLD
           MOVE 9999 TO RETURN-CODE
           SET WS-FIN-LECTURA TO TRUE
     END-EVALUATE.
*
 2110-COPIAR-VIEJO-F. EXIT.
*
*---- ARMA Y AGREGA EL NUEVO REGISTRO AL FINAL DEL MAESTRO, Y ----
*---- ACTUALIZA EL CONTADOR ARRASTRADO DE ENTRY-ID ---------------
 2120-GRABAR-NUEVO-I.
*
     ADD 1 TO WT-SCANNED-COUNT GIVING WS-NUEVO-ENTRY-ID
     MOVE WS-NUEVO-ENTRY-ID TO WT-SCANNED-COUNT
     ADD 1 TO WT-UPDATED-COUNT
*
     MOVE SPACES            TO WL-REG-LOGENT
     MOVE WS-NUEVO-ENTRY-ID  TO WL-ENTRY-ID
     IF WS-PARM-TIMESTAMP = SPACES THEN
        MOVE WS-TS-CORRIDA TO WL-TIMESTAMP
     ELSE
        MOVE WS-PARM-TIMESTAMP TO WL-TIMESTAMP
     END-IF
     MOVE WS-PARM-LOG-LEVEL  TO WL-LOG-LEVEL
     MOVE WS-PARM-SOURCE     TO WL-SOURCE
     MOVE WS-PARM-MESSAGE        TO WL-MESSAGE
     MOVE WS-PARM-CATEGORY   TO WL-CATEGORY
     MOVE WS-PARM-SERVER-ID  TO WL-SERVER-ID
     MOVE 'OPEN  '           TO WL-STATUS
     WRITE REG-LGNEW FROM WL-REG-LOGENT
*
     REWRITE REG-CTLLOG FROM WT-REG-TOTALES
     IF FS-CTLLOG NOT = '00' THEN
        WRITE REG-CTLLOG FROM WT-REG-TOTALES
     END-IF
*
     DISPLAY 'REGISTRO DE TBLOGENT DADO DE ALTA - ENTRY-ID: '
              WL-ENTRY-ID.
*
 2120-GRABAR-NUEVO-F. EXIT.
*
*================================================================
*    FUNCION 'U' - MODIFICACION DE UN REGISTRO DE TBLOGENT
*================================================================
 2300-MODIF-I.
*
     SET WS-ENTRY-NO-ENCONTRADO TO TRUE
     OPEN INPUT LGOLD
     OPEN OUTPUT LGNEW
     SET WS-NO-FIN-LECTURA TO TRUE
     PERFORM 2310-FILTRAR-MODIF-I THRU 2310-FILTRAR-MODIF-F
             UNTIL WS-FIN-LECTURA
     CLOSE LGOLD LGNEW
*
     IF WS-ENTRY-NO-ENCONTRADO THEN
        DISPLAY '* ERROR MODIFICACION: ENTRY-ID NO ENCONTRADO: '
                 WS-PARM-ENTRY-ID
        MOVE 9999 TO RETURN-CODE
     END-IF.
*
 2300-MODIF-F. EXIT.
*
*---- COPIA CADA REGISTRO; AL QUE COINCIDE CON EL ENTRY-ID DE LA -
*---- TARJETA LE APLICA EL REEMPLAZO CAMPO A CAMPO ANTES DE ------
*---- GRABARLO ----------------------------------------------------
 2310-FILTRAR-MODIF-I.
*
     READ LGOLD INTO WL-REG-LOGENT
     EVALUATE FS-LGOLD
        WHEN '00'
           ADD 1 TO WS-CANT-LGMSTR-LEIDOS
           IF WL-ENTRY-ID = WS-PARM-ENTRY-ID THEN
              SET WS-ENTRY-ENCONTRADO TO TRUE
              PERFORM 2315-APLICAR-CAMBIOS-I
                 THRU 2315-APLICAR-CAMBIOS-F
           END-IF
           WRITE REG-LGNEW FROM WL-REG-LOGENT
        WHEN '10'
           SET WS-FIN-LECTURA TO TRUE
        WHEN OTHER
           DISPLAY '*ERROR EN LECTURA LGOLD: ' FS-LGOLD
           MOVE 9999 TO RETURN-CODE
           SET WS-FIN-LECTURA TO TRUE
     END-EVALUATE.
*
 2310-FILTRAR-MODIF-F. EXIT.
*
*---- REEMPLAZA TIMESTAMP/LEVEL/SOURCE/MESSAGE SOLO SI LA --------
*---- TARJETA TRAE UN VALOR NUEVO; CATEGORY SE REEMPLAZA SIEMPRE -
 2315-APLICAR-CAMBIOS-I.
*
     IF WS-PARM-TIMESTAMP NOT = SPACES THEN
        MOVE WS-PARM-TIMESTAMP TO WL-TIMESTAMP
     END-IF
     IF WS-PARM-LOG-LEVEL NOT = SPACES THEN
        MOVE WS-PARM-LOG-LEVEL TO WL-LOG-LEVEL
     END-IF
     IF WS-PARM-SOURCE NOT = SPACES THEN
        MOVE WS-PARM-SOURCE TO WL-SOURCE
     END-IF
     IF WS-PARM-MESSAGE NOT = SPACES THEN
        MOVE WS-PARM-MESSAGE        TO WL-MESSAGE
     END-IF
     MOVE WS-PARM-CATEGORY TO WL-CATEGORY.
*
 2315-APLICAR-CAMBIOS-F. EXIT.
*
*================================================================
*    FUNCION 'D' - BAJA DE UN REGISTRO DE TBLOGENT POR ENTRY-ID
*================================================================
 2400-BAJA-I.
*
     SET WS-ENTRY-NO-ENCONTRADO TO TRUE
     OPEN INPUT LGOLD
     OPEN OUTPUT LGNEW
     SET WS-NO-FIN-LECTURA TO TRUE
     PERFORM 2410-FILTRAR-BAJA-I THRU 2410-FILTRAR-BAJA-F
             UNTIL WS-FIN-LECTURA
     CLOSE LGOLD LGNEW
*
     IF WS-ENTRY-NO-ENCONTRADO THEN
        DISPLAY '* ERROR BAJA: ENTRY-ID NO ENCONTRADO: '
                 WS-PARM-ENTRY-ID
        MOVE 9999 TO RETURN-CODE
     END-IF.
*
 2400-BAJA-F. EXIT.
*
*---- COPIA CADA REGISTRO SALVO EL QUE COINCIDE CON EL ENTRY-ID --
*---- DE LA TARJETA, QUE SE OMITE DE DDLGNEW ---------------------
 2410-FILTRAR-BAJA-I.
*
     READ LGOLD INTO WL-REG-LOGENT
     EVALUATE FS-LGOLD
        WHEN '00'
           ADD 1 TO WS-CANT-LGMSTR-LEIDOS
           IF WL-ENTRY-ID = WS-PARM-ENTRY-ID THEN
              SET WS-ENTRY-ENCONTRADO TO TRUE
           ELSE
              WRITE REG-LGNEW FROM WL-REG-LOGENT
           END-IF
        WHEN '10'
           SET WS-FIN-LECTURA TO TRUE
        WHEN OTHER
           DISPLAY '*ERROR EN LECTURA LGOLD: ' FS-LGOLD
           MOVE 9999 TO RETURN-CODE
           SET WS-FIN-LECTURA TO TRUE
     END-EVALUATE.
*
 2410-FILTRAR-BAJA-F. EXIT.
*
*--------------------------------------------------------------
 9999-FINAL-I.
*
     DISPLAY 'PGMLGUPD - REGISTROS DE TBLOGENT LEIDOS: '
              WS-CANT-LGMSTR-LEIDOS
     DISPLAY 'PGMLGUPD - PROCESO FINALIZADO'.
*
 9999-FINAL-F. EXIT.
