 IDENTIFICATION DIVISION.
 PROGRAM-ID. PGMSRVMT.
 AUTHOR. R. MONTENEGRO.
 INSTALLATION. CENTRO DE COMPUTOS - AREA OPERACIONES.
 DATE-WRITTEN. 03/02/1992.
 DATE-COMPILED.
 SECURITY. USO INTERNO - SOLO PERSONAL DE SISTEMAS.
*
***************************************************************
*    PGMSRVMT  -  MANTENIMIENTO DEL MAESTRO DE SERVIDORES      *
*    ==================================================        *
*    FUNCIONAMIENTO                                            *
*    * LEE UNA TARJETA DE TRANSACCION (DDPARM) CON LA FUNCION  *
*      A EJECUTAR SOBRE TBSERVID: 'C' ALTA, 'R' CONSULTA,      *
*      'D' BAJA.                                                *
*    * ALTA (C) - VALIDA QUE WV-SERVER-NAME NO VENGA EN        *
*      BLANCO Y QUE NO EXISTA YA EN EL MAESTRO (BARRIDO        *
*      SECUENCIAL DE DDSVOLD A DDSVNEW), ASIGNA EL PROXIMO      *
*      WV-SERVER-ID (MAYOR ID DEL MAESTRO MAS UNO) Y AGREGA     *
*      EL REGISTRO AL FINAL DE DDSVNEW CON WV-CREATED-AT EN     *
*      LA FECHA/HORA DE CORRIDA.                                *
*    * CONSULTA (R) - BUSCA POR WV-SERVER-ID EN DDSVOLD (SOLO   *
*      LECTURA) Y MUESTRA LOS DATOS DEL SERVIDOR. SI NO LO      *
*      ENCUENTRA, LO INFORMA COMO ERROR.                        *
*    * BAJA (D) - VERIFICA QUE EL SERVIDOR EXISTA (ERROR SI     *
*      NO), DA DE BAJA EN CASCADA TODOS LOS REGISTROS DE        *
*      TBLOGENT CON ESE WL-SERVER-ID (DDLGOLD A DDLGNEW) Y      *
*      LUEGO DA DE BAJA EL REGISTRO DEL SERVIDOR (DDSVOLD A     *
*      DDSVNEW). AMBOS MAESTROS SE REESCRIBEN COMPLETOS EN      *
*      TODOS LOS CASOS PARA QUE LOS PASOS SIGUIENTES DEL JCL    *
*      SIEMPRE CUENTEN CON UN DDSVNEW/DDLGNEW VALIDO.            *
*                                                                *
*    NOTA DE DISENO (RMN, 92-03-02)                             *
*    NO SE USA SORT EN ESTE PROGRAMA: LOS TRES VERBOS OPERAN    *
*    SOBRE UN UNICO SERVIDOR POR CORRIDA, ASI QUE ALCANZA CON   *
*    UN BARRIDO SECUENCIAL DIRECTO DE VIEJO A NUEVO, IGUAL QUE  *
*    LA CARGA MASIVA DE PGMLGIMP.                                *
***************************************************************
*    HISTORIA DE CAMBIOS
*    ---------------------------------------------------------
*    FECHA     AUTOR  PEDIDO      DESCRIPCION
*    --------  -----  ----------  -----------------------------
*    92-03-02  RMN    INIC-0006   VERSION INICIAL (SOLO ALTA).
*    93-11-22  RMN    SR-0128     SE AGREGA LA FUNCION DE
*                                 CONSULTA (R) POR SERVER-ID.
*    96-07-10  HBC    SR-0163     SE AGREGA LA FUNCION DE BAJA
*                                 (D) CON CASCADA SOBRE TBLOGENT.
*    98-11-19  LQT    Y2K-0004   WV-CREATED-AT PASA A FORMATO DE
*                                 4 DIGITOS DE ANIO (VER COPY
*                                 SERVIDOR). CIERRE JUNTO CON EL
*                                 PEDIDO Y2K-0003 DE TBLOGENT.
*    03-05-14  DFS    SR-0210     SE VALIDA QUE EL NOMBRE DEL
*                                 SERVIDOR NO SE REPITA (ANTES
*                                 SOLO SE VALIDABA QUE NO VENGA
*                                 EN BLANCO).
*    09-08-03  PEA    SR-0260     AJUSTE POR EL AGREGADO DE
*                                 WL-SERVER-ID EN TBLOGENT: LA
*                                 BAJA YA PUEDE HACER CASCADA
*                                 REAL SOBRE EL MAESTRO DE LOGS.
*    -----------------------------------------------------------
*
*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
*
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
*
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
*
     SELECT PARM    ASSIGN DDPARM
     FILE STATUS IS FS-PARM.
*
     SELECT SVOLD   ASSIGN DDSVOLD
     FILE STATUS IS FS-SVOLD.
*
     SELECT SVNEW   ASSIGN DDSVNEW
     FILE STATUS IS FS-SVNEW.
*
     SELECT LGOLD   ASSIGN DDLGOLD
     FILE STATUS IS FS-LGOLD.
*
     SELECT LGNEW   ASSIGN DDLGNEW
     FILE STATUS IS FS-LGNEW.
*
*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
 DATA DIVISION.
 FILE SECTION.
*
 FD  PARM
     BLOCK CONTAINS 0 RECORDS
     RECORDING MODE IS F.
 01  REG-PARM                PIC X(80).
*
 FD  SVOLD
     BLOCK CONTAINS 0 RECORDS
     RECORDING MODE IS F.
 01  REG-SVOLD               PIC X(160).
*
 FD  SVNEW
     BLOCK CONTAINS 0 RECORDS
     RECORDING MODE IS F.
 01  REG-SVNEW               PIC X(160).
*
 FD  LGOLD
     BLOCK CONTAINS 0 RECORDS
     RECORDING MODE IS F.
 01  REG-LGOLD               PIC X(250).
*
 FD  LGNEW
     BLOCK CONTAINS 0 RECORDS
     RECORDING MODE IS F.
 01  REG-LGNEW               PIC X(250).
*
 WORKING-STORAGE SECTION.
*=======================*
*
*----------- ARCHIVOS -------------------------------------------
 77  FS-PARM                 PIC XX       VALUE SPACES.
 77  FS-SVOLD                PIC XX       VALUE SPACES.
 77  FS-SVNEW                PIC XX       VALUE SPACES.
 77  FS-LGOLD                PIC XX       VALUE SPACES.
 77  FS-LGNEW                PIC XX       VALUE SPACES.
*
 77  WS-STATUS-FIN           PIC X        VALUE 'N'.
     88  WS-FIN-LECTURA                   VALUE 'Y'.
     88  WS-NO-FIN-LECTURA                VALUE 'N'.
*
*----------- TARJETA DE TRANSACCION (DDPARM, UNA TARJETA) -------
*    COL 01       FUNCION: 'C' ALTA, 'R' CONSULTA, 'D' BAJA
*    COL 02-31    NOMBRE DEL SERVIDOR (SOLO PARA ALTA)
*    COL 32-36    SERVER-ID (SOLO PARA CONSULTA Y BAJA)
*    COL 37-80    RESERVADO PARA USO FUTURO
 01  WS-PARM-CARD.
     03  WS-PARM-FUNCION      PIC X(01).
         88  WS-FUNCION-ALTA          VALUE 'C' 'c'.
         88  WS-FUNCION-CONSULTA      VALUE 'R' 'r'.
         88  WS-FUNCION-BAJA          VALUE 'D' 'd'.
     03  WS-PARM-SERVER-NAME  PIC X(30).
     03  WS-PARM-SERVER-ID    PIC 9(05).
     03  FILLER               PIC X(44).
*
*----------- FECHA/HORA DE CORRIDA (WV-CREATED-AT DEL ALTA) -----
 01  WS-FECHAHORA-CORRIDA.
     03  WS-FHC-ANO          PIC 9(04).
     03  WS-FHC-MES          PIC 9(02).
     03  WS-FHC-DIA          PIC 9(02).
 01  WS-HORA-CORRIDA.
     03  WS-HRC-HOR          PIC 9(02).
     03  WS-HRC-MIN          PIC 9(02).
     03  WS-HRC-SEG          PIC 9(02).
     03  FILLER              PIC 9(02).
 01  WS-TS-CORRIDA           PIC X(20).
*
*----------- REGISTRO ACTUAL DE TBSERVID / TBLOGENT --------------
     COPY SERVIDOR.
     COPY LOGENT.
*
*----------- BANDERAS DE VALIDACION DEL ALTA ---------------------
 77  WS-NOMBRE-STATUS         PIC X(01)    VALUE 'L'.
     88  WS-NOMBRE-LIBRE                   VALUE 'L'.
     88  WS-NOMBRE-REPETIDO                VALUE 'R'.
 77  WS-ALTA-STATUS           PIC X(01)    VALUE 'S'.
     88  WS-ALTA-VALIDA                    VALUE 'S'.
     88  WS-ALTA-INVALIDA                  VALUE 'N'.
*
*----------- BANDERA DE EXISTENCIA (CONSULTA Y BAJA) -------------
 77  WS-SRV-STATUS            PIC X(01)    VALUE 'N'.
     88  WS-SRV-ENCONTRADO                 VALUE 'S'.
     88  WS-SRV-NO-ENCONTRADO              VALUE 'N'.
*
*----------- CONTADORES DE LA PASADA (COMP PARA VELOCIDAD) -------
 77  WS-MAX-SERVER-ID         PIC 9(05) COMP  VALUE ZEROS.
 77  WS-NUEVO-SERVER-ID       PIC 9(05) COMP  VALUE ZEROS.
 77  WS-CANT-SVMSTR-LEIDOS    PIC 9(07) COMP  VALUE ZEROS.
 77  WS-CANT-LOGENT-BORRADOS  PIC 9(07) COMP  VALUE ZEROS.
*
*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
 PROCEDURE DIVISION.
*
 MAIN-PROGRAM-I.
*
     PERFORM 1000-INICIO-I THRU 1000-INICIO-F.
*
     EVALUATE TRUE
        WHEN WS-FUNCION-ALTA
           PERFORM 2100-ALTA-I     THRU 2100-ALTA-F
        WHEN WS-FUNCION-CONSULTA
           PERFORM 2200-CONSULTA-I THRU 2200-CONSULTA-F
        WHEN WS-FUNCION-BAJA
           PERFORM 2400-BAJA-I     THRU 2400-BAJA-F
        WHEN OTHER
           DISPLAY '* ERROR - FUNCION DE TARJETA INVALIDA: '
                    WS-PARM-FUNCION
           MOVE 9999 TO RETURN-CODE
     END-EVALUATE
*
     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
*
 MAIN-PROGRAM-F. GOBACK.
*
*--------------------------------------------------------------
 1000-INICIO-I.
*
     ACCEPT WS-FECHAHORA-CORRIDA FROM DATE YYYYMMDD
     ACCEPT WS-HORA-CORRIDA      FROM TIME
     STRING WS-FHC-ANO            DELIMITED BY SIZE
            '-'                   DELIMITED BY SIZE
            WS-FHC-MES            DELIMITED BY SIZE
            '-'                   DELIMITED BY SIZE
            WS-FHC-DIA            DELIMITED BY SIZE
            'T'                   DELIMITED BY SIZE
            WS-HRC-HOR            DELIMITED BY SIZE
            ':'                   DELIMITED BY SIZE
            WS-HRC-MIN            DELIMITED BY SIZE
            ':'                   DELIMITED BY SIZE
            WS-HRC-SEG            DELIMITED BY SIZE
            'Z'                   DELIMITED BY SIZE
       INTO WS-TS-CORRIDA
*
     MOVE SPACES TO WS-PARM-CARD
     OPEN INPUT PARM
     IF FS-PARM NOT = '00' THEN
        DISPLAY '* ERROR EN OPEN PARM = ' FS-PARM
        MOVE 9999 TO RETURN-CODE
     ELSE
        READ PARM INTO WS-PARM-CARD
        CLOSE PARM
     END-IF.
*
 1000-INICIO-F. EXIT.
*
*================================================================
*    FUNCION 'C' - ALTA DE SERVIDOR
*================================================================
 2100-ALTA-I.
*
     SET WS-ALTA-VALIDA TO TRUE
     SET WS-NOMBRE-LIBRE TO TRUE
     MOVE ZEROS TO WS-MAX-SERVER-ID
*
     IF WS-PARM-SERVER-NAME = SPACES THEN
        SET WS-ALTA-INVALIDA TO TRUE
        DISPLAY '* ERROR ALTA: NOMBRE DE SERVIDOR EN BLANCO'
     END-IF
*
     OPEN INPUT SVOLD
     OPEN OUTPUT SVNEW
     SET WS-NO-FIN-LECTURA TO TRUE
     PERFORM 2110-COPIAR-Y-VALIDAR-I THRU 2110-COPIAR-Y-VALIDAR-F
             UNTIL WS-FIN-LECTURA
*
     IF WS-NOMBRE-REPETIDO THEN
        SET WS-ALTA-INVALIDA TO TRUE
        DISPLAY '* ERROR ALTA: NOMBRE DE SERVIDOR REPETIDO: '
                 WS-PARM-SERVER-NAME
     END-IF
*
     IF WS-ALTA-VALIDA THEN
        PERFORM 2120-GRABAR-NUEVO-I THRU 2120-GRABAR-NUEVO-F
     ELSE
        MOVE 9999 TO RETURN-CODE
     END-IF
*
     CLOSE SVOLD SVNEW.
*
 2100-ALTA-F. EXIT.
*
*---- COPIA CADA REGISTRO VIEJO AL NUEVO SIN CAMBIOS, Y DE PASO -
*---- VERIFICA DUPLICADO DE NOMBRE Y LLEVA EL MAYOR SERVER-ID ---
 2110-COPIAR-Y-VALIDAR-I.
*
     READ SVOLD INTO WV-REG-SERVIDOR
     EVALUATE FS-SVOLD
        WHEN '00'
           ADD 1 TO WS-CANT-SVMSTR-LEIDOS
           IF WV-SERVER-NAME = WS-PARM-SERVER-NAME THEN
              SET WS-NOMBRE-REPETIDO TO TRUE
           END-IF
           IF WV-SERVER-ID IS GREATER THAN WS-MAX-SERVER-ID THEN
              MOVE WV-SERVER-ID TO WS-MAX-SERVER-ID
           END-IF
           WRITE REG-SVNEW FROM WV-REG-SERVIDOR
        WHEN '10'
           SET WS-FIN-LECTURA TO TRUE
        WHEN OTHER
           DISPLAY '*ERROR EN LECTURA SVOLD: ' FS-SVOLD
           MOVE 9999 TO RETURN-CODE
           SET WS-FIN-LECTURA TO TRUE
     END-EVALUATE.
*
 2110-COPIAR-Y-VALIDAR-F. EXIT.
*
*---- ARMA Y AGREGA EL NUEVO REGISTRO AL FINAL DEL MAESTRO ------
 2120-GRABAR-NUEVO-I.
*
     ADD 1 TO WS-MAX-SERVER-ID GIVING WS-NUEVO-SERVER-ID
*
     MOVE SPACES           TO WV-REG-SERVIDOR
     MOVE WS-NUEVO-SERVER-ID TO WV-SERVER-ID
     MOVE WS-PARM-SERVER-NAME TO WV-SERVER-NAME
     MOVE WS-TS-CORRIDA    TO WV-CREATED-AT
     WRITE REG-SVNEW FROM WV-REG-SERVIDOR
*
     DISPLAY 'SERVIDOR DADO DE ALTA - ID: ' WV-SERVER-ID
              ' NOMBRE: ' WV-SERVER-NAME.
*
 2120-GRABAR-NUEVO-F. EXIT.
*
*================================================================
*    FUNCION 'R' - CONSULTA DE SERVIDOR POR SERVER-ID
*================================================================
 2200-CONSULTA-I.
*
     SET WS-SRV-NO-ENCONTRADO TO TRUE
     OPEN INPUT SVOLD
     SET WS-NO-FIN-LECTURA TO TRUE
     PERFORM 2210-BUSCAR-SRV-I THRU 2210-BUSCAR-SRV-F
             UNTIL WS-FIN-LECTURA
                OR WS-SRV-ENCONTRADO
     CLOSE SVOLD
*
     IF WS-SRV-ENCONTRADO THEN
        DISPLAY 'SERVIDOR - ID: '         WV-SERVER-ID
        DISPLAY 'NOMBRE. . . . : '        WV-SERVER-NAME
        DISPLAY 'HOSTNAME. . . : '        WV-HOSTNAME
        DISPLAY 'DESCRIPCION . : '        WV-DESCRIPTION
        DISPLAY 'FECHA DE ALTA : '        WV-CREATED-AT
     ELSE
        DISPLAY '* ERROR CONSULTA: SERVIDOR NO ENCONTRADO: '
                 WS-PARM-SERVER-ID
        MOVE 9999 TO RETURN-CODE
     END-IF.
*
 2200-CONSULTA-F. EXIT.
*
 2210-BUSCAR-SRV-I.
*
     READ SVOLD INTO WV-REG-SERVIDOR
     EVALUATE FS-SVOLD
        WHEN '00'
           ADD 1 TO WS-CANT-SVMSTR-LEIDOS
           IF WV-SERVER-ID = WS-PARM-SERVER-ID THEN
              SET WS-SRV-ENCONTRADO TO TRUE
           END-IF
        WHEN '10'
           SET WS-FIN-LECTURA TO TRUE
        WHEN OTHER
           DISPLAY '*ERROR EN LECTURA SVOLD: ' FS-SVOLD
           MOVE 9999 TO RETURN-CODE
           SET WS-FIN-LECTURA TO TRUE
     END-EVALUATE.
*
 2210-BUSCAR-SRV-F. EXIT.
*
*================================================================
*    FUNCION 'D' - BAJA DE SERVIDOR (CON CASCADA SOBRE LOGENT)
*================================================================
 2400-BAJA-I.
*
     PERFORM 2410-VERIFICAR-BAJA-I THRU 2410-VERIFICAR-BAJA-F
*
     IF WS-SRV-NO-ENCONTRADO THEN
        DISPLAY '* ERROR BAJA: SERVIDOR NO ENCONTRADO: '
                 WS-PARM-SERVER-ID
        MOVE 9999 TO RETURN-CODE
     END-IF
*
     PERFORM 2420-BORRAR-CASCADA-I  THRU 2420-BORRAR-CASCADA-F
     PERFORM 2430-BORRAR-SERVIDOR-I THRU 2430-BORRAR-SERVIDOR-F.
*
 2400-BAJA-F. EXIT.
*
*---- PASE DE SOLO LECTURA PARA VERIFICAR QUE EL SERVIDOR EXISTA -
 2410-VERIFICAR-BAJA-I.
*
     SET WS-SRV-NO-ENCONTRADO TO TRUE
     OPEN INPUT SVOLD
     SET WS-NO-FIN-LECTURA TO TRUE
     PERFORM 2210-BUSCAR-SRV-I THRU 2210-BUSCAR-SRV-F
             UNTIL WS-FIN-LECTURA
                OR WS-SRV-ENCONTRADO
     CLOSE SVOLD.
*
 2410-VERIFICAR-BAJA-F. EXIT.
*
*---- BAJA EN CASCADA: TODO REGISTRO DE TBLOGENT CON EL MISMO ---
*---- WL-SERVER-ID SE OMITE DE DDLGNEW ---------------------------
 2420-BORRAR-CASCADA-I.
*
     OPEN INPUT LGOLD
     OPEN OUTPUT LGNEW
     SET WS-NO-FIN-LECTURA TO TRUE
     PERFORM 2425-FILTRAR-LOGENT-I THRU 2425-FILTRAR-LOGENT-F
             UNTIL WS-FIN-LECTURA
     CLOSE LGOLD LGNEW.
*
 2420-BORRAR-CASCADA-F. EXIT.
*
 2425-FILTRAR-LOGENT-I.
*
     READ LGOLD INTO WL-REG-LOGENT
     EVALUATE FS-LGOLD
        WHEN '00'
           IF WL-SERVER-ID = WS-PARM-SERVER-ID THEN
              ADD 1 TO WS-CANT-LOGENT-BORRADOS
           ELSE
              WRITE REG-LGNEW FROM WL-REG-LOGENT
           END-IF
        WHEN '10'
           SET WS-FIN-LECTURA TO TRUE
        WHEN OTHER
           DISPLAY '*ERROR EN LECTURA LGOLD: ' FS-LGOLD
           MOVE 9999 TO RETURN-CODE
           SET WS-FIN-LECTURA TO TRUE
     END-EVALUATE.
*
 2425-FILTRAR-LOGENT-F. EXIT.
*
*---- BAJA DEL REGISTRO DEL SERVIDOR: SE OMITE DE DDSVNEW --------
 2430-BORRAR-SERVIDOR-I.
*
     OPEN INPUT SVOLD
     OPEN OUTPUT SVNEW
     SET WS-NO-FIN-LECTURA TO TRUE
     PERFORM 2435-FILTRAR-SVMSTR-I THRU 2435-FILTRAR-SVMSTR-F
             UNTIL WS-FIN-LECTURA
     CLOSE SVOLD SVNEW.
*
 2430-BORRAR-SERVIDOR-F. EXIT.
*
 2435-FILTRAR-SVMSTR-I.
*
     READ SVOLD INTO WV-REG-SERVIDOR
     EVALUATE FS-SVOLD
        WHEN '00'
           IF WV-SERVER-ID NOT = WS-PARM-SERVER-ID THEN
              WRITE REG-SVNEW FROM WV-REG-SERVIDOR
           END-IF
        WHEN '10'
           SET WS-FIN-LECTURA TO TRUE
        WHEN OTHER
           DISPLAY '*ERROR EN LECTURA SVOLD: ' FS-SVOLD
           MOVE 9999 TO RETURN-CODE
           SET WS-FIN-LECTURA TO TRUE
     END-EVALUATE.
*
 2435-FILTRAR-SVMSTR-F. EXIT.
*
*--------------------------------------------------------------
 9999-FINAL-I.
*
     DISPLAY 'PGMSRVMT - REGISTROS DE TBLOGENT DADOS DE BAJA: '
              WS-CANT-LOGENT-BORRADOS
     DISPLAY 'PGMSRVMT - PROCESO FINALIZADO'.
*
 9999-FINAL-F. EXIT.
